000100******************************************************      FXR
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      FXR
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      FXR
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      FXR
000500*                                                       *      FXR
000600*   #ident  "@(#) ledgapp/FXREFSH.cbl $Revision: 1.6 $" *      FXR
000700******************************************************      FXR
000800 IDENTIFICATION DIVISION.                                     FXR
000900 PROGRAM-ID.    FXREFSH.                                      FXR
001000 AUTHOR.        D W PETROV.                                    FXR
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     FXR
001200 DATE-WRITTEN.  08/22/96.                                     FXR
001300 DATE-COMPILED.                                               FXR
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            FXR
001500******************************************************      FXR
001600*  CHANGE LOG                                           *      FXR
001700*  ----------                                           *      FXR
001800*  960822 DWP  ORIGINAL CUT - DAILY CAD/USD RATE REFRESH *      FXR
001900*  970203 DWP  CARRY LAST-KNOWN-GOOD RATE ON FEED MISS   *      FXR
002000*  981008 DWP  TK#6044 Y2K - CCYYMMDD EFFECTIVE DATE     *      FXR
002100*  990115 DWP  TK#6122 Y2K - UNPARSABLE TS TREATED AS NOW*      FXR
002200*  20050330 CJT TK#7911 WIDEN FX-RATE TO 6 DECIMALS      *      FXR
002300*  20130809 BRN TK#9701 FALLBACK RATE MADE A PARAMETER   *      FXR
002400*  20190604 BRN TK#11040 RECOMPILE, NO LOGIC CHANGE      *      FXR
002410*  20210916 CJT TK#11512 FALLBACK CACHE SEED NOW ROUNDED *      FXR
002420*                HALF-UP TO 3 DECIMALS BEFORE IT IS USED *      FXR
002430*  20210916 CJT TK#11514 EFFECTIVE DATE NOW SHIFTED TO   *      FXR
002440*                THE PACIFIC ZONE (FIXED 8-HR UTC OFFSET)*      FXR
002450*                BEFORE THE WINNER IS DATE-BUCKETED      *      FXR
002460*  20210917 CJT TK#11521 LATEST-TIMESTAMP TIE-BREAK NOW  *      FXR
002470*                KEYED ON THE RAW CCYYMMDDHHMISS, NOT    *      FXR
002480*                THE DAY-GRANULAR EFFECTIVE DATE - TWO   *      FXR
002490*                SAME-DAY ROWS WERE PICKING THE FIRST    *      FXR
002491*                ONE SCANNED INSTEAD OF THE LATEST ONE   *      FXR
002500******************************************************      FXR
002600 ENVIRONMENT DIVISION.                                        FXR
002700 CONFIGURATION SECTION.                                       FXR
002800 SOURCE-COMPUTER.  MERIDIAN-4381.                              FXR
002900 OBJECT-COMPUTER.  MERIDIAN-4381.                              FXR
003000 SPECIAL-NAMES.                                                FXR
003100     C01 IS TOP-OF-FORM                                        FXR
003200     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          FXR
003300     UPSI-0 IS RERUN-SWITCH.                                   FXR
003400 INPUT-OUTPUT SECTION.                                         FXR
003500 FILE-CONTROL.                                                 FXR
003600     SELECT FALLBACK-PARM-FILE ASSIGN "FXPARM"                 FXR
003700         ORGANIZATION LINE SEQUENTIAL                         FXR
003800         STATUS FILE-STATUS.                                   FXR
003900     SELECT FX-FEED-FILE ASSIGN "FXFEED"                       FXR
004000         ORGANIZATION LINE SEQUENTIAL                         FXR
004100         STATUS FILE-STATUS.                                   FXR
004200     SELECT OLD-FX-HISTORY-FILE ASSIGN "OLDFXH"                FXR
004300         ORGANIZATION LINE SEQUENTIAL                         FXR
004400         STATUS FILE-STATUS.                                   FXR
004500     SELECT NEW-FX-HISTORY-FILE ASSIGN "NEWFXH"                FXR
004600         ORGANIZATION LINE SEQUENTIAL                         FXR
004700         STATUS FILE-STATUS.                                   FXR
004800 DATA DIVISION.                                                FXR
004900 FILE SECTION.                                                 FXR
005000 FD  FALLBACK-PARM-FILE; RECORD 10.                            FXR
005100 01  FALLBACK-PARM-ITEM.                                       FXR
005200     05  PARM-FALLBACK-RATE      PIC S9(2)V9(6).                FXR
005250     05  FILLER                  PIC X(2).                      FXR
005300 FD  FX-FEED-FILE; RECORD 64.                                  FXR
005400 01  FX-FEED-ITEM.                                             FXR
005500     COPY FXQREC.                                               FXR
005600 FD  OLD-FX-HISTORY-FILE; RECORD 62.                            FXR
005700 01  OLD-FX-HISTORY-ITEM.                                       FXR
005800     COPY FXHREC.                                               FXR
005900 FD  NEW-FX-HISTORY-FILE; RECORD 62.                            FXR
006000 01  NEW-FX-HISTORY-ITEM.                                       FXR
006100     COPY FXHREC.                                               FXR
006200 WORKING-STORAGE SECTION.                                      FXR
006300******************************************************      FXR
006400* FILE STATUS                                            *      FXR
006500******************************************************      FXR
006600 01  FILE-STATUS.                                              FXR
006700     05  STATUS-1                PIC X.                        FXR
006800     05  STATUS-2                PIC X.                        FXR
006900******************************************************      FXR
007000* LOG MESSAGE AREA                                       *      FXR
007100******************************************************      FXR
007200 01  LOGMSG.                                                   FXR
007300     05  FILLER                  PIC X(10) VALUE "FXREFSH  :". FXR
007400     05  LOGMSG-TEXT             PIC X(50).                    FXR
007500 01  LOGMSG-LEN                  PIC S9(9) COMP-5.             FXR
007600******************************************************      FXR
007700* FX-HISTORY OLD-MASTER IN-MEMORY TABLE                   *      FXR
007800******************************************************      FXR
007900 01  OLD-FX-HISTORY-TABLE.                                      FXR
008000     COPY FXHREC REPLACING                                     FXR
008100         ==01  EXCHANGE-RATE-RECORD== BY                        FXR
008200         ==02  FH-ITEM-DETAIL OCCURS 5000 TIMES                 FXR
008300             INDEXED BY FH-IDX==.                               FXR
008400 77  FH-COUNT                    PIC S9(9) COMP-5 VALUE 0.      FXR
008500 77  FH-MATCH-IDX                PIC S9(9) COMP-5 VALUE 0.      FXR
008600 77  FH-SCAN-IDX                 PIC S9(9) COMP-5 VALUE 0.      FXR
008700******************************************************      FXR
008800* CACHED RATE - IN MEMORY FOR THE LIFE OF THIS RUN ONLY   *      FXR
008900******************************************************      FXR
009000 77  WS-CACHE-RATE                PIC S9(12)V9(6) VALUE 0.      FXR
009050 77  WS-FALLBACK-ROUNDED          PIC S9(2)V999   VALUE 0.      FXR
009100 77  WS-CACHE-DATE                PIC 9(8)        VALUE 0.      FXR
009200******************************************************      FXR
009300* WORKING FIELDS FOR THE REFRESH PASS                     *      FXR
009400******************************************************      FXR
009500 77  WS-EOF-FEED                 PIC X VALUE "N".                FXR
009600     88  WS-NO-MORE-FEED             VALUE "Y".                 FXR
009700 77  WS-EOF-OLD-MASTER           PIC X VALUE "N".                FXR
009800     88  WS-NO-MORE-OLD-MASTER       VALUE "Y".                 FXR
009900 77  WS-RUN-DATE                 PIC 9(8).                       FXR
009910 77  WS-RUN-TIME                 PIC 9(8).                       FXR
009920 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.                        FXR
009930     05  WS-RT-HH                 PIC 9(2).                       FXR
009940     05  WS-RT-MI                 PIC 9(2).                       FXR
009950     05  WS-RT-SS                 PIC 9(2).                       FXR
009960     05  FILLER                   PIC 9(2).                       FXR
010000 77  WS-WIN-FOUND                PIC X VALUE "N".                 FXR
010100     88  WS-A-WINNER-WAS-FOUND       VALUE "Y".                  FXR
010200 77  WS-WIN-RATE                 PIC S9(12)V9(6) VALUE 0.        FXR
010300 77  WS-WIN-DATE                 PIC 9(8)        VALUE 0.        FXR
010310 77  WS-WIN-TS-KEY               PIC 9(14)       VALUE 0.        FXR
010400 01  WS-CAND-DATE                PIC 9(8)        VALUE 0.        FXR
010410 01  WS-CAND-DATE-R REDEFINES WS-CAND-DATE.                       FXR
010420     05  WS-CD-CCYY               PIC 9(4).                       FXR
010430     05  WS-CD-MM                 PIC 9(2).                       FXR
010440     05  WS-CD-DD                 PIC 9(2).                       FXR
010450 77  WS-CAND-TS-KEY              PIC 9(14)       VALUE 0.        FXR
010500 77  WS-INVERTED-RATE            PIC S9(12)V9(6) VALUE 0.        FXR
010600 77  WS-UP-FROM-CCY               PIC X(3).                      FXR
010700 77  WS-UP-TO-CCY                 PIC X(3).                      FXR
010800 01  WS-TS-DATE-PART              PIC X(19).                    FXR
010900 01  WS-TS-DATE-PART-R REDEFINES WS-TS-DATE-PART.                FXR
011000     05  WS-TDP-CCYY              PIC X(4).                      FXR
011100     05  WS-TDP-DASH1             PIC X.                         FXR
011200     05  WS-TDP-MM                PIC X(2).                      FXR
011300     05  WS-TDP-DASH2             PIC X.                         FXR
011400     05  WS-TDP-DD                PIC X(2).                      FXR
011410     05  WS-TDP-T                 PIC X.                         FXR
011420     05  WS-TDP-HH                PIC X(2).                      FXR
011430     05  WS-TDP-COLON1            PIC X.                         FXR
011440     05  WS-TDP-MI                PIC X(2).                      FXR
011450     05  WS-TDP-COLON2            PIC X.                         FXR
011460     05  WS-TDP-SS                PIC X(2).                      FXR
011500 77  WS-TS-IS-VALID               PIC X VALUE "N".                FXR
011600     88  WS-TS-PARSED-OK              VALUE "Y".                 FXR
011601******************************************************      FXR
011602* EFFECTIVE-TIME-ZONE CONVERSION WORK AREAS                *      FXR
011603* THE FEED STAMPS EVERY QUOTE IN UTC.  THIS SHOP'S BOOKS   *      FXR
011604* OF RECORD RUN ON THE EFFECTIVE DATE AS IT WOULD FALL IN  *      FXR
011605* THE PACIFIC TIME ZONE, SO A WINNING QUOTE STAMPED BEFORE *      FXR
011606* 0800 UTC IS BUCKETED TO THE PRIOR CALENDAR DAY.  FIXED   *      FXR
011607* EIGHT-HOUR OFFSET - NO DAYLIGHT SAVING TABLE IS CARRIED. *      FXR
011608******************************************************      FXR
011609 77  WS-TDP-HOUR-NUM              PIC 9(2)  VALUE 0.             FXR
011610 77  WS-FX-REM4                   PIC 9(2)  VALUE 0.             FXR
011611 77  WS-FX-REM100                 PIC 9(2)  VALUE 0.             FXR
011612 77  WS-FX-REM400                 PIC 9(3)  VALUE 0.             FXR
011613 77  WS-FX-RAND-QUOT              PIC 9(4)  VALUE 0.             FXR
011614 77  WS-FX-IS-LEAP                PIC X     VALUE "N".            FXR
011615 01  WS-FX-MONTH-LENGTHS.                                        FXR
011616     05  FILLER                  PIC 9(2) VALUE 31.               FXR
011617     05  FILLER                  PIC 9(2) VALUE 28.               FXR
011618     05  FILLER                  PIC 9(2) VALUE 31.               FXR
011619     05  FILLER                  PIC 9(2) VALUE 30.               FXR
011620     05  FILLER                  PIC 9(2) VALUE 31.               FXR
011621     05  FILLER                  PIC 9(2) VALUE 30.               FXR
011622     05  FILLER                  PIC 9(2) VALUE 31.               FXR
011623     05  FILLER                  PIC 9(2) VALUE 31.               FXR
011624     05  FILLER                  PIC 9(2) VALUE 30.               FXR
011625     05  FILLER                  PIC 9(2) VALUE 31.               FXR
011626     05  FILLER                  PIC 9(2) VALUE 30.               FXR
011627     05  FILLER                  PIC 9(2) VALUE 31.               FXR
011628 01  WS-FX-MONTH-LENGTHS-R REDEFINES WS-FX-MONTH-LENGTHS.         FXR
011629     05  WS-FX-ML-ENTRY OCCURS 12 TIMES PIC 9(2).                 FXR
011700******************************************************      FXR
011800 LINKAGE SECTION.                                               FXR
011900******************************************************      FXR
012000 PROCEDURE DIVISION.                                             FXR
012100******************************************************      FXR
012200 START-FXREFSH.                                                  FXR
012300     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                        FXR
012400     MOVE "Started" TO LOGMSG-TEXT.                              FXR
012500     PERFORM DO-USERLOG.                                         FXR
012600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                      FXR
012650     ACCEPT WS-RUN-TIME FROM TIME.                                FXR
012700     PERFORM 1000-INIT THRU 1000-EXIT.                           FXR
012800     PERFORM 2000-REFRESH-DAILY THRU 2000-EXIT.                  FXR
012900     PERFORM 6000-REWRITE-MASTER THRU 6000-EXIT.                 FXR
013000     MOVE "Completed" TO LOGMSG-TEXT.                            FXR
013100     PERFORM DO-USERLOG.                                         FXR
013200     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.                FXR
013300******************************************************      FXR
013400* 1000 - STARTUP LOAD                                      *      FXR
013500* SEED THE CACHE FROM THE CONFIGURED FALLBACK, THEN LOAD    *      FXR
013600* THE HISTORY FILE AND OVERRIDE THE CACHE WITH THE MOST     *      FXR
013700* RECENT CAD/USD ROW ON FILE, IF ANY.                       *      FXR
013800******************************************************      FXR
013900 1000-INIT.                                                       FXR
014000     OPEN INPUT FALLBACK-PARM-FILE.                               FXR
014100     READ FALLBACK-PARM-FILE INTO FALLBACK-PARM-ITEM              FXR
014200         AT END MOVE .732 TO PARM-FALLBACK-RATE.                  FXR
014300     CLOSE FALLBACK-PARM-FILE.                                    FXR
014350     COMPUTE WS-FALLBACK-ROUNDED ROUNDED =                        FXR
014360         PARM-FALLBACK-RATE.                                      FXR
014400     MOVE WS-FALLBACK-ROUNDED TO WS-CACHE-RATE.                   FXR
014500     MOVE WS-RUN-DATE TO WS-CACHE-DATE.                           FXR
014600     PERFORM 1100-LOAD-OLD-MASTER THRU 1100-EXIT.                 FXR
014700     PERFORM 1200-FIND-MOST-RECENT THRU 1200-EXIT.                FXR
014800     IF FH-MATCH-IDX NOT = 0                                      FXR
014900         MOVE FX-RATE IN FH-ITEM-DETAIL (FH-MATCH-IDX) TO          FXR
015000             WS-CACHE-RATE                                        FXR
015100         MOVE FX-EFFECTIVE-DATE IN FH-ITEM-DETAIL (FH-MATCH-IDX)   FXR
015200             TO WS-CACHE-DATE.                                    FXR
015300 1000-EXIT.                                                       FXR
015400     EXIT.                                                        FXR
015500 1100-LOAD-OLD-MASTER.                                            FXR
015600     OPEN INPUT OLD-FX-HISTORY-FILE.                              FXR
015700     READ OLD-FX-HISTORY-FILE INTO FH-ITEM-DETAIL (1)             FXR
015800         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    FXR
015900     PERFORM 1110-LOAD-ONE-ENTRY THRU 1110-EXIT                   FXR
016000         UNTIL WS-NO-MORE-OLD-MASTER.                             FXR
016100     CLOSE OLD-FX-HISTORY-FILE.                                   FXR
016200 1100-EXIT.                                                       FXR
016300     EXIT.                                                        FXR
016400 1110-LOAD-ONE-ENTRY.                                             FXR
016500     ADD 1 TO FH-COUNT.                                          FXR
016600     MOVE FH-ITEM-DETAIL (1) TO FH-ITEM-DETAIL (FH-COUNT).        FXR
016700     READ OLD-FX-HISTORY-FILE INTO FH-ITEM-DETAIL (1)             FXR
016800         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    FXR
016900 1110-EXIT.                                                       FXR
017000     EXIT.                                                       FXR
017100 1200-FIND-MOST-RECENT.                                           FXR
017200     MOVE 0 TO FH-MATCH-IDX.                                      FXR
017300     PERFORM 1210-COMPARE-ONE THRU 1210-EXIT                      FXR
017400         VARYING FH-SCAN-IDX FROM 1 BY 1                          FXR
017500             UNTIL FH-SCAN-IDX > FH-COUNT.                        FXR
017600 1200-EXIT.                                                       FXR
017700     EXIT.                                                       FXR
017800 1210-COMPARE-ONE.                                                FXR
017900     IF FH-MATCH-IDX = 0 OR                                       FXR
018000         FX-EFFECTIVE-DATE IN FH-ITEM-DETAIL (FH-SCAN-IDX) >       FXR
018100             FX-EFFECTIVE-DATE IN FH-ITEM-DETAIL (FH-MATCH-IDX)    FXR
018200         MOVE FH-SCAN-IDX TO FH-MATCH-IDX.                        FXR
018300 1210-EXIT.                                                       FXR
018400     EXIT.                                                        FXR
018500******************************************************      FXR
018600* 2000 - REFRESH THE CACHED RATE FROM TODAY'S FEED          *      FXR
018700* KEEP ONLY FROM=USD/TO=CAD ROWS (CASE-INSENSITIVE), PICK   *      FXR
018800* THE ONE WITH THE LATEST EFFECTIVE TIMESTAMP.  AN ENTRY    *      FXR
018900* WHOSE TIMESTAMP WILL NOT PARSE IS TREATED AS "NOW" FOR    *      FXR
019000* THE PURPOSE OF PICKING A WINNER - THIS IS A QUIRK CARRIED *      FXR
019100* FORWARD FROM THE UPSTREAM FEED SUPPLIER AND IS DELIBERATE.*      FXR
019200******************************************************      FXR
019300 2000-REFRESH-DAILY.                                              FXR
019400     MOVE "N" TO WS-WIN-FOUND.                                    FXR
019500     OPEN INPUT FX-FEED-FILE.                                     FXR
019600     READ FX-FEED-FILE INTO FX-FEED-ITEM                          FXR
019700         AT END MOVE "Y" TO WS-EOF-FEED.                          FXR
019800     PERFORM 2100-CONSIDER-ONE THRU 2100-EXIT                     FXR
019900         UNTIL WS-NO-MORE-FEED.                                   FXR
020000     CLOSE FX-FEED-FILE.                                          FXR
020100     IF WS-A-WINNER-WAS-FOUND AND WS-WIN-RATE > 0                 FXR
021000         PERFORM 3000-APPLY-WINNER THRU 3000-EXIT                 FXR
021100     ELSE                                                         FXR
021200         MOVE "No usable feed rate - rate kept" TO LOGMSG-TEXT    FXR
021300         PERFORM DO-USERLOG.                                      FXR
021400 2000-EXIT.                                                       FXR
021500     EXIT.                                                       FXR
021600 2100-CONSIDER-ONE.                                               FXR
021700     MOVE FXQ-FROM-CCY TO WS-UP-FROM-CCY.                         FXR
021800     MOVE FXQ-TO-CCY TO WS-UP-TO-CCY.                             FXR
021900     INSPECT WS-UP-FROM-CCY CONVERTING                            FXR
022000         "abcdefghijklmnopqrstuvwxyz" TO                          FXR
022100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            FXR
022200     INSPECT WS-UP-TO-CCY CONVERTING                              FXR
022300         "abcdefghijklmnopqrstuvwxyz" TO                          FXR
022400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            FXR
022500     IF WS-UP-FROM-CCY = "USD" AND WS-UP-TO-CCY = "CAD"            FXR
022600         PERFORM 2200-PARSE-TIMESTAMP THRU 2200-EXIT               FXR
022650         IF NOT WS-A-WINNER-WAS-FOUND OR                          FXR
022660             WS-CAND-TS-KEY > WS-WIN-TS-KEY                       FXR
022700             MOVE "Y" TO WS-WIN-FOUND                             FXR
022750             MOVE WS-CAND-TS-KEY TO WS-WIN-TS-KEY                 FXR
022800             MOVE WS-CAND-DATE TO WS-WIN-DATE                     FXR
023000             MOVE FXQ-RATE TO WS-WIN-RATE.                        FXR
023100     READ FX-FEED-FILE INTO FX-FEED-ITEM                          FXR
023200         AT END MOVE "Y" TO WS-EOF-FEED.                          FXR
023300 2100-EXIT.                                                       FXR
023400     EXIT.                                                       FXR
023500******************************************************      FXR
023600* 2200 - EXTRACT A SORT KEY AND A CALENDAR DATE FROM THE    *      FXR
023700* TIMESTAMP.  THE FIRST 19 BYTES ARE EXPECTED TO BE         *      FXR
023800* CCYY-MM-DDTHH:MM:SS.  IF THEY ARE NOT ALL NUMERIC IN THE  *      FXR
023900* RIGHT POSITIONS, OR THE DASHES, COLONS OR "T" ARE         *      FXR
023950* MISSING, THE TIMESTAMP IS TREATED AS "NOW" - BOTH THE     *      FXR
023960* SORT KEY (WS-CAND-TS-KEY) AND THE CALENDAR DATE TAKE THE  *      FXR
023970* RUN DATE/TIME.  20210917 CJT TK#11521 - WS-CAND-TS-KEY IS *      FXR
023980* FULL CCYYMMDDHHMISS PRECISION AND IS WHAT 2100-CONSIDER-  *      FXR
023990* ONE COMPARES TO PICK THE LATEST ROW; WS-CAND-DATE IS ONLY *      FXR
023995* THE PACIFIC-ZONE CALENDAR DATE (SEE 2230) AND MUST NEVER  *      FXR
023996* BE USED AS THE TIE-BREAK KEY - A DAY-GRANULAR KEY CANNOT  *      FXR
023997* TELL TWO SAME-DAY ROWS APART.                             *      FXR
024000******************************************************      FXR
024100 2200-PARSE-TIMESTAMP.                                            FXR
024200     MOVE "Y" TO WS-TS-IS-VALID.                                  FXR
024300     MOVE FXQ-EFFECTIVE-TS (1:19) TO WS-TS-DATE-PART.              FXR
024400     IF WS-TDP-CCYY NOT NUMERIC                                   FXR
024450         MOVE "N" TO WS-TS-IS-VALID.                               FXR
024460     IF WS-TDP-MM NOT NUMERIC                                     FXR
024600         MOVE "N" TO WS-TS-IS-VALID.                               FXR
024700     IF WS-TDP-DD NOT NUMERIC                                     FXR
024800         MOVE "N" TO WS-TS-IS-VALID.                               FXR
024900     IF WS-TDP-DASH1 NOT = "-" OR WS-TDP-DASH2 NOT = "-"          FXR
025000         MOVE "N" TO WS-TS-IS-VALID.                               FXR
025010     IF WS-TDP-T NOT = "T"                                        FXR
025020         MOVE "N" TO WS-TS-IS-VALID.                               FXR
025030     IF WS-TDP-HH NOT NUMERIC                                     FXR
025040         MOVE "N" TO WS-TS-IS-VALID.                               FXR
025050     IF WS-TDP-COLON1 NOT = ":" OR WS-TDP-COLON2 NOT = ":"        FXR
025060         MOVE "N" TO WS-TS-IS-VALID.                               FXR
025070     IF WS-TDP-MI NOT NUMERIC                                     FXR
025080         MOVE "N" TO WS-TS-IS-VALID.                               FXR
025090     IF WS-TDP-SS NOT NUMERIC                                     FXR
025095         MOVE "N" TO WS-TS-IS-VALID.                               FXR
025100     IF WS-TS-PARSED-OK                                           FXR
025110         MOVE WS-TDP-CCYY TO WS-CAND-TS-KEY (1:4)                 FXR
025120         MOVE WS-TDP-MM TO WS-CAND-TS-KEY (5:2)                   FXR
025130         MOVE WS-TDP-DD TO WS-CAND-TS-KEY (7:2)                   FXR
025140         MOVE WS-TDP-HH TO WS-CAND-TS-KEY (9:2)                   FXR
025150         MOVE WS-TDP-MI TO WS-CAND-TS-KEY (11:2)                  FXR
025160         MOVE WS-TDP-SS TO WS-CAND-TS-KEY (13:2)                  FXR
025200         MOVE WS-TDP-CCYY TO WS-CAND-DATE (1:4)                   FXR
025300         MOVE WS-TDP-MM TO WS-CAND-DATE (5:2)                     FXR
025400         MOVE WS-TDP-DD TO WS-CAND-DATE (7:2)                     FXR
025410         PERFORM 2230-SHIFT-TO-PACIFIC THRU 2230-EXIT             FXR
025500     ELSE                                                         FXR
025510         MOVE WS-RUN-DATE TO WS-CAND-TS-KEY (1:8)                 FXR
025520         MOVE WS-RT-HH TO WS-CAND-TS-KEY (9:2)                    FXR
025530         MOVE WS-RT-MI TO WS-CAND-TS-KEY (11:2)                   FXR
025540         MOVE WS-RT-SS TO WS-CAND-TS-KEY (13:2)                   FXR
025600         MOVE WS-RUN-DATE TO WS-CAND-DATE.                        FXR
025700 2200-EXIT.                                                       FXR
025800     EXIT.                                                        FXR
025801******************************************************      FXR
025802* 2230 - SHIFT A PARSED UTC TIMESTAMP BACK TO THE          *      FXR
025803* CONFIGURED EFFECTIVE ZONE (AMERICA/LOS_ANGELES) BEFORE   *      FXR
025804* THE CALENDAR DATE IS TAKEN.  FIXED EIGHT-HOUR OFFSET -   *      FXR
025805* THIS SHOP HAS NEVER CARRIED A DAYLIGHT SAVING TABLE AND  *      FXR
025806* IS NOT STARTING ONE HERE.  20210916 CJT TK#11514.        *      FXR
025807******************************************************      FXR
025808 2230-SHIFT-TO-PACIFIC.                                           FXR
025809     MOVE WS-TDP-HH TO WS-TDP-HOUR-NUM.                           FXR
025810     IF WS-TDP-HOUR-NUM < 8                                       FXR
025811         PERFORM 2240-SUBTRACT-ONE-DAY THRU 2240-EXIT.            FXR
025812 2230-EXIT.                                                       FXR
025813     EXIT.                                                        FXR
025814******************************************************      FXR
025815* 2240 - BACK UP THE CANDIDATE DATE ONE CALENDAR DAY       *      FXR
025816* (HAND CALENDAR ROLLOVER - NO VENDOR DATE ROUTINE USED,   *      FXR
025817* SAME APPROACH THIS SHOP USES EVERYWHERE ELSE IT NEEDS    *      FXR
025818* TO WALK A DATE.)                                         *      FXR
025819******************************************************      FXR
025820 2240-SUBTRACT-ONE-DAY.                                           FXR
025821     SUBTRACT 1 FROM WS-CD-DD.                                    FXR
025822     IF WS-CD-DD = 0                                              FXR
025823         SUBTRACT 1 FROM WS-CD-MM.                                FXR
025824     IF WS-CD-MM = 0                                              FXR
025825         MOVE 12 TO WS-CD-MM                                      FXR
025826         SUBTRACT 1 FROM WS-CD-CCYY.                               FXR
025827     IF WS-CD-DD = 0                                              FXR
025828         PERFORM 2250-DETERMINE-LEAP-FX THRU 2250-EXIT            FXR
025829         MOVE WS-FX-ML-ENTRY (WS-CD-MM) TO WS-CD-DD               FXR
025830         IF WS-CD-MM = 2 AND WS-FX-IS-LEAP = "Y"                  FXR
025831             ADD 1 TO WS-CD-DD.                                   FXR
025832 2240-EXIT.                                                        FXR
025833     EXIT.                                                        FXR
025834 2250-DETERMINE-LEAP-FX.                                          FXR
025835     DIVIDE WS-CD-CCYY BY 4 GIVING WS-FX-RAND-QUOT                FXR
025836         REMAINDER WS-FX-REM4.                                    FXR
025837     DIVIDE WS-CD-CCYY BY 100 GIVING WS-FX-RAND-QUOT              FXR
025838         REMAINDER WS-FX-REM100.                                  FXR
025839     DIVIDE WS-CD-CCYY BY 400 GIVING WS-FX-RAND-QUOT              FXR
025840         REMAINDER WS-FX-REM400.                                  FXR
025841     MOVE "N" TO WS-FX-IS-LEAP.                                   FXR
025842     IF WS-FX-REM4 = 0 AND (WS-FX-REM100 NOT = 0 OR               FXR
025843         WS-FX-REM400 = 0)                                        FXR
025844         MOVE "Y" TO WS-FX-IS-LEAP.                               FXR
025845 2250-EXIT.                                                        FXR
025846     EXIT.                                                        FXR
025900******************************************************      FXR
026000* 3000 - APPLY THE WINNING FEED ROW                        *      FXR
026100* INVERT CAD-PER-USD TO GET USD-PER-CAD, UPSERT THE HISTORY *      FXR
026200* ROW FOR THE EFFECTIVE DATE, AND REFRESH THE CACHE.        *      FXR
026300******************************************************      FXR
026400 3000-APPLY-WINNER.                                               FXR
026500     COMPUTE WS-INVERTED-RATE ROUNDED = 1 / WS-WIN-RATE.           FXR
026600     MOVE 0 TO FH-MATCH-IDX.                                       FXR
026700     PERFORM 3100-SCAN-ONE-ENTRY THRU 3100-EXIT                    FXR
026800         VARYING FH-SCAN-IDX FROM 1 BY 1                          FXR
026900             UNTIL FH-SCAN-IDX > FH-COUNT OR                       FXR
027000                 FH-MATCH-IDX NOT = 0.                             FXR
027100     IF FH-MATCH-IDX = 0                                          FXR
027200         ADD 1 TO FH-COUNT                                        FXR
027300         MOVE "CAD" TO FX-BASE-CCY IN FH-ITEM-DETAIL (FH-COUNT)   FXR
027400         MOVE "USD" TO FX-QUOTE-CCY IN FH-ITEM-DETAIL (FH-COUNT)  FXR
027500         MOVE WS-WIN-DATE TO                                      FXR
027600             FX-EFFECTIVE-DATE IN FH-ITEM-DETAIL (FH-COUNT)        FXR
027700         MOVE FH-COUNT TO FH-MATCH-IDX.                           FXR
027800     MOVE WS-INVERTED-RATE TO                                     FXR
027900         FX-RATE IN FH-ITEM-DETAIL (FH-MATCH-IDX).                 FXR
028000     MOVE WS-INVERTED-RATE TO WS-CACHE-RATE.                      FXR
028100     MOVE WS-WIN-DATE TO WS-CACHE-DATE.                           FXR
028200 3000-EXIT.                                                       FXR
028300     EXIT.                                                        FXR
028400 3100-SCAN-ONE-ENTRY.                                             FXR
028500     IF FX-BASE-CCY IN FH-ITEM-DETAIL (FH-SCAN-IDX) = "CAD"       FXR
028600       AND FX-QUOTE-CCY IN FH-ITEM-DETAIL (FH-SCAN-IDX) = "USD"    FXR
028700       AND FX-EFFECTIVE-DATE IN FH-ITEM-DETAIL (FH-SCAN-IDX) =     FXR
028800             WS-WIN-DATE                                          FXR
028900         MOVE FH-SCAN-IDX TO FH-MATCH-IDX.                        FXR
029000 3100-EXIT.                                                       FXR
029100     EXIT.                                                       FXR
029800******************************************************      FXR
030200 6000-REWRITE-MASTER.                                             FXR
030300     OPEN OUTPUT NEW-FX-HISTORY-FILE.                              FXR
030400     PERFORM 6050-WRITE-ONE-ENTRY THRU 6050-EXIT                   FXR
030500         VARYING FH-SCAN-IDX FROM 1 BY 1                          FXR
030600             UNTIL FH-SCAN-IDX > FH-COUNT.                        FXR
030700     CLOSE NEW-FX-HISTORY-FILE.                                   FXR
030800 6000-EXIT.                                                       FXR
030900     EXIT.                                                       FXR
031000 6050-WRITE-ONE-ENTRY.                                            FXR
031100     MOVE FH-ITEM-DETAIL (FH-SCAN-IDX) TO NEW-FX-HISTORY-ITEM.     FXR
031200     WRITE NEW-FX-HISTORY-ITEM.                                   FXR
031300 6050-EXIT.                                                       FXR
031400     EXIT.                                                       FXR
031500******************************************************      FXR
031600* LOG A MESSAGE TO THE RUN LOG                             *      FXR
031700******************************************************      FXR
031800 DO-USERLOG.                                                       FXR
031900     CALL "USERLOG" USING LOGMSG                                   FXR
032000         LOGMSG-LEN.                                               FXR
032100******************************************************      FXR
032200* LEAVE                                                    *      FXR
032300******************************************************      FXR
032400 EXIT-PROGRAM.                                                     FXR
032500     STOP RUN.                                                     FXR
032600 EXIT-PROGRAM-EXIT.                                                FXR
032700     EXIT.                                                         FXR
