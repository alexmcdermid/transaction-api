000100******************************************************      TRD
000200*                                                       *      TRD
000300*    TRDREC.CPY                                         *      TRD
000400*                                                       *      TRD
000500*    LEDGER APPLICATION - TRADE MASTER RECORD            *      TRD
000600*    ONE ENTRY PER STOCK OR OPTION TRADE, KEYED BY       *      TRD
000700*    TRD-ID.  CARRIED ON TRADE-FILE (LINE SEQUENTIAL).   *      TRD
000800*                                                       *      TRD
000900*    88-10  870103 RAH   ORIGINAL CUT, STOCK TRADES ONLY *      TRD
001000*    88-44  881119 RAH   ADD SHORT-SALE DIRECTION FIELD  *      TRD
001100*    90-07  900302 LMK   ADD OPTION FIELDS FOR CALLS/PUTS*      TRD
001200*    92-21  920814 LMK   WIDEN TRD-NOTES TO 500 BYTES    *      TRD
001300*    95-03  950119 DWP   ADD TRD-REALIZED-PNL FIELD      *      TRD
001400*    98-40  981002 DWP   Y2K - CCYYMMDD DATE FIELDS       *      TRD
001500*    99-02  990111 DWP   Y2K - EXPAND REDEFINES TO CCYY   *      TRD
001600*    01-17  20010605 CJT  ADD FEES, DEFAULT ZERO          *      TRD
001700*    06-09  20060227 CJT  TIE BREAK: TRAILING FILLER PAD  *      TRD
001800******************************************************      TRD
001900 01  TRADE-RECORD.                                            TRD
002000     03  TRD-KEY.                                              TRD
002100         05  TRD-ID                  PIC X(36).                TRD
002200     03  TRD-USER-ID                 PIC X(128).               TRD
002300     03  TRD-SYMBOL                  PIC X(12).                TRD
002400     03  TRD-ASSET-TYPE              PIC X(10).                TRD
002500         88  TRD-ASSET-IS-STOCK          VALUE "STOCK".         TRD
002600         88  TRD-ASSET-IS-OPTION         VALUE "OPTION".        TRD
002700     03  TRD-DIRECTION               PIC X(10).                TRD
002800         88  TRD-DIR-IS-LONG             VALUE "LONG".          TRD
002900         88  TRD-DIR-IS-SHORT            VALUE "SHORT".         TRD
003000     03  TRD-QUANTITY                PIC S9(9).                TRD
003100     03  TRD-ENTRY-PRICE             PIC S9(14)V9(4).          TRD
003200     03  TRD-EXIT-PRICE              PIC S9(14)V9(4).          TRD
003300     03  TRD-FEES                    PIC S9(16)V99.            TRD
003400     03  TRD-OPTION-TYPE             PIC X(10).                TRD
003500         88  TRD-OPT-IS-CALL             VALUE "CALL".          TRD
003600         88  TRD-OPT-IS-PUT              VALUE "PUT".           TRD
003700     03  TRD-STRIKE-PRICE            PIC S9(14)V9(4).          TRD
003800     03  TRD-EXPIRY-DATE             PIC 9(8).                 TRD
003900     03  TRD-EXPIRY-DATE-R REDEFINES TRD-EXPIRY-DATE.           TRD
004000         05  TRD-EXP-CCYY            PIC 9(4).                 TRD
004100         05  TRD-EXP-MM              PIC 9(2).                 TRD
004200         05  TRD-EXP-DD              PIC 9(2).                 TRD
004300     03  TRD-OPENED-AT               PIC 9(8).                 TRD
004400     03  TRD-OPENED-AT-R REDEFINES TRD-OPENED-AT.               TRD
004500         05  TRD-OPEN-CCYY           PIC 9(4).                 TRD
004600         05  TRD-OPEN-MM             PIC 9(2).                 TRD
004700         05  TRD-OPEN-DD             PIC 9(2).                 TRD
004800     03  TRD-CLOSED-AT               PIC 9(8).                 TRD
004900     03  TRD-CLOSED-AT-R REDEFINES TRD-CLOSED-AT.               TRD
005000         05  TRD-CLOSE-CCYY          PIC 9(4).                 TRD
005100         05  TRD-CLOSE-MM            PIC 9(2).                 TRD
005200         05  TRD-CLOSE-DD            PIC 9(2).                 TRD
005300     03  TRD-REALIZED-PNL            PIC S9(16)V99.            TRD
005400     03  TRD-NOTES                   PIC X(500).               TRD
005500     03  FILLER                      PIC X(40).                TRD
