000100******************************************************      ACM
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      ACM
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      ACM
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      ACM
000500*                                                       *      ACM
000600*   #ident  "@(#) ledgapp/ACCTMNT.cbl $Revision: 1.5 $" *      ACM
000700******************************************************      ACM
000800 IDENTIFICATION DIVISION.                                     ACM
000900 PROGRAM-ID.    ACCTMNT.                                      ACM
001000 AUTHOR.        L M KOWALSKI.                                  ACM
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     ACM
001200 DATE-WRITTEN.  05/14/90.                                     ACM
001300 DATE-COMPILED.                                               ACM
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            ACM
001500******************************************************      ACM
001600*  CHANGE LOG                                           *      ACM
001700*  ----------                                           *      ACM
001800*  900514 LMK  ORIGINAL CUT - CREATE/LIST/GET ACCOUNT    *      ACM
001900*  920330 LMK  ADD DEFAULT MARGIN RATE FIELDS            *      ACM
002000*  950815 DWP  ENFORCE OWNER MATCH ON ACCOUNT LOOKUP     *      ACM
002100*  981011 DWP  TK#6022 Y2K - NO DATE FIELDS, REVIEWED OK *      ACM
002200*  990125 DWP  TK#6109 Y2K - SIGN-OFF RENEWED            *      ACM
002300*  20030618 CJT TK#7580 DEFAULT FEE/MARGIN FIELDS TO ZERO*      ACM
002400*  20100226 BRN TK#9502 PRESERVE CREATION ORDER ON LIST  *      ACM
002500*  20170912 BRN TK#10780 RECOMPILE, NO LOGIC CHANGE      *      ACM
002550*  20210916 CJT TK#11513 DROP STRAY MOVE TO NEW-ACCOUNT- *      ACM
002560*                ITEM ON GET - NEWACCT ISN'T OPEN HERE   *      ACM
002600******************************************************      ACM
002700 ENVIRONMENT DIVISION.                                        ACM
002800 CONFIGURATION SECTION.                                       ACM
002900 SOURCE-COMPUTER.  MERIDIAN-4381.                              ACM
003000 OBJECT-COMPUTER.  MERIDIAN-4381.                              ACM
003100 SPECIAL-NAMES.                                                ACM
003200     C01 IS TOP-OF-FORM                                        ACM
003300     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          ACM
003400     UPSI-0 IS RERUN-SWITCH.                                   ACM
003500 INPUT-OUTPUT SECTION.                                         ACM
003600 FILE-CONTROL.                                                 ACM
003700     SELECT ACCOUNT-REQ-FILE ASSIGN "ACCTREQ"                  ACM
003800         ORGANIZATION LINE SEQUENTIAL                         ACM
003900         STATUS FILE-STATUS.                                   ACM
004000     SELECT OLD-ACCOUNT-FILE ASSIGN "OLDACCT"                  ACM
004100         ORGANIZATION LINE SEQUENTIAL                         ACM
004200         STATUS FILE-STATUS.                                   ACM
004300     SELECT NEW-ACCOUNT-FILE ASSIGN "NEWACCT"                  ACM
004400         ORGANIZATION LINE SEQUENTIAL                         ACM
004500         STATUS FILE-STATUS.                                   ACM
004600     SELECT ACCOUNT-LIST-RPT ASSIGN "ACCTLIST"                 ACM
004700         ORGANIZATION LINE SEQUENTIAL                         ACM
004800         STATUS FILE-STATUS.                                   ACM
004900     SELECT REJECT-FILE ASSIGN "ACCTREJ"                       ACM
005000         ORGANIZATION LINE SEQUENTIAL                         ACM
005100         STATUS FILE-STATUS.                                   ACM
005200 DATA DIVISION.                                                ACM
005300 FILE SECTION.                                                 ACM
005400 FD  ACCOUNT-REQ-FILE; RECORD 340.                             ACM
005500 01  ACCOUNT-REQ-ITEM.                                         ACM
005600     05  REQ-ACTION-CODE         PIC X(4).                     ACM
005700         88  REQ-IS-CREATE            VALUE "CREA".            ACM
005800         88  REQ-IS-GET               VALUE "GET ".            ACM
005900         88  REQ-IS-LIST              VALUE "LIST".            ACM
006000     05  REQ-USER-ID             PIC X(128).                   ACM
006100     05  REQ-ACCOUNT-ID          PIC X(36).                    ACM
006200     05  REQ-ACC-NAME            PIC X(120).                   ACM
006300     05  REQ-STOCK-FEES          PIC S9(16)V99.                ACM
006400     05  REQ-OPTION-FEES         PIC S9(16)V99.                ACM
006500     05  REQ-MARGIN-USD          PIC S9(4)V9(4).                ACM
006600     05  REQ-MARGIN-CAD          PIC S9(4)V9(4).                ACM
006700 FD  OLD-ACCOUNT-FILE; RECORD 386.                             ACM
006800 01  OLD-ACCOUNT-ITEM.                                         ACM
006900     COPY ACTREC.                                               ACM
007000 FD  NEW-ACCOUNT-FILE; RECORD 386.                             ACM
007100 01  NEW-ACCOUNT-ITEM.                                         ACM
007200     COPY ACTREC.                                               ACM
007300 FD  ACCOUNT-LIST-RPT; RECORD 180.                             ACM
007400 01  LIST-LINE                   PIC X(180).                   ACM
007500 FD  REJECT-FILE; RECORD 90.                                    ACM
007600 01  REJECT-ITEM.                                               ACM
007700     05  REJ-ACCOUNT-ID          PIC X(36).                    ACM
007800     05  FILLER                  PIC X(4).                    ACM
007900     05  REJ-REASON              PIC X(50).                    ACM
008000 WORKING-STORAGE SECTION.                                      ACM
008100******************************************************      ACM
008200* FILE STATUS                                            *      ACM
008300******************************************************      ACM
008400 01  FILE-STATUS.                                              ACM
008500     05  STATUS-1                PIC X.                        ACM
008600     05  STATUS-2                PIC X.                        ACM
008700******************************************************      ACM
008800* LOG MESSAGE AREA                                       *      ACM
008900******************************************************      ACM
009000 01  LOGMSG.                                                   ACM
009100     05  FILLER                  PIC X(10) VALUE "ACCTMNT  :". ACM
009200     05  LOGMSG-TEXT             PIC X(50).                    ACM
009300 01  LOGMSG-LEN                  PIC S9(9) COMP-5.             ACM
009400******************************************************      ACM
009500* OLD-MASTER IN-MEMORY TABLE - LOADED ONCE AT START       *      ACM
009600******************************************************      ACM
009700 01  OLD-ACCOUNT-TABLE.                                        ACM
009800     COPY ACTREC REPLACING                                     ACM
009900         ==01  ACCOUNT-RECORD== BY                              ACM
010000         ==02  OA-ITEM-DETAIL OCCURS 2000 TIMES                 ACM
010100             INDEXED BY OA-IDX==.                               ACM
010200 77  OA-COUNT                    PIC S9(9) COMP-5 VALUE 0.      ACM
010300 77  OA-MATCH-IDX                PIC S9(9) COMP-5 VALUE 0.      ACM
010400 77  OA-SCAN-IDX                 PIC S9(9) COMP-5 VALUE 0.      ACM
010500******************************************************      ACM
010600* WORKING FIELDS                                         *      ACM
010700******************************************************      ACM
010800 77  WS-EOF-REQUEST              PIC X VALUE "N".               ACM
010900     88  WS-NO-MORE-REQUESTS         VALUE "Y".                 ACM
011000 77  WS-EOF-OLD-MASTER           PIC X VALUE "N".               ACM
011100     88  WS-NO-MORE-OLD-MASTER       VALUE "Y".                 ACM
011200 77  WS-RUN-DATE                 PIC 9(8).                      ACM
011300 77  WS-ID-SEQ                   PIC S9(9) COMP-5 VALUE 0.      ACM
011400 01  WS-NEW-ACC-ID.                                             ACM
011500     05  WS-NID-TAG              PIC X(4)  VALUE "ACT-".        ACM
011600     05  WS-NID-DATE             PIC 9(8).                      ACM
011700     05  WS-NID-DASH             PIC X     VALUE "-".            ACM
011800     05  WS-NID-SEQ              PIC 9(9).                      ACM
011900     05  FILLER                  PIC X(14) VALUE SPACES.        ACM
012000 01  WS-NEW-ACC-ID-R REDEFINES WS-NEW-ACC-ID.                   ACM
012100     05  FILLER                  PIC X(36).                    ACM
012200******************************************************      ACM
012300 LINKAGE SECTION.                                               ACM
012400******************************************************      ACM
012500 PROCEDURE DIVISION.                                             ACM
012600******************************************************      ACM
012700 START-ACCTMNT.                                                  ACM
012800     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                        ACM
012900     MOVE "Started" TO LOGMSG-TEXT.                              ACM
013000     PERFORM DO-USERLOG.                                         ACM
013100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                      ACM
013200     PERFORM 1000-LOAD-OLD-MASTER THRU 1000-EXIT.                ACM
013300     OPEN INPUT ACCOUNT-REQ-FILE.                                 ACM
013400     OPEN OUTPUT ACCOUNT-LIST-RPT.                                ACM
013500     OPEN OUTPUT REJECT-FILE.                                     ACM
013600     READ ACCOUNT-REQ-FILE INTO ACCOUNT-REQ-ITEM                  ACM
013700         AT END MOVE "Y" TO WS-EOF-REQUEST.                       ACM
013800     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                  ACM
013900         UNTIL WS-NO-MORE-REQUESTS.                               ACM
014000     CLOSE ACCOUNT-REQ-FILE.                                      ACM
014100     CLOSE ACCOUNT-LIST-RPT.                                      ACM
014200     CLOSE REJECT-FILE.                                           ACM
014300     PERFORM 5000-REWRITE-MASTER THRU 5000-EXIT.                  ACM
014400     MOVE "Completed" TO LOGMSG-TEXT.                             ACM
014500     PERFORM DO-USERLOG.                                          ACM
014600     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.                 ACM
014700******************************************************      ACM
014800* 1000 - LOAD OLD ACCOUNT MASTER INTO MEMORY TABLE         *      ACM
014900******************************************************      ACM
015000 1000-LOAD-OLD-MASTER.                                           ACM
015100     OPEN INPUT OLD-ACCOUNT-FILE.                                 ACM
015200     READ OLD-ACCOUNT-FILE INTO OA-ITEM-DETAIL (1)                ACM
015300         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    ACM
015400     PERFORM 1100-LOAD-ONE-ENTRY THRU 1100-EXIT                   ACM
015500         UNTIL WS-NO-MORE-OLD-MASTER.                             ACM
015600     CLOSE OLD-ACCOUNT-FILE.                                      ACM
015700 1000-EXIT.                                                       ACM
015800     EXIT.                                                        ACM
015900 1100-LOAD-ONE-ENTRY.                                             ACM
016000     ADD 1 TO OA-COUNT.                                          ACM
016100     MOVE OA-ITEM-DETAIL (1) TO OA-ITEM-DETAIL (OA-COUNT).        ACM
016200     READ OLD-ACCOUNT-FILE INTO OA-ITEM-DETAIL (1)                ACM
016300         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    ACM
016400 1100-EXIT.                                                       ACM
016500     EXIT.                                                        ACM
016600******************************************************      ACM
016700* 2000 - DISPATCH ON THE REQUEST ACTION CODE                *      ACM
016800******************************************************      ACM
016900 2000-PROCESS-REQUEST.                                            ACM
017000     IF REQ-IS-CREATE                                            ACM
017100         PERFORM 2100-CREATE-ACCOUNT THRU 2100-EXIT                ACM
017200     ELSE IF REQ-IS-GET                                           ACM
017300         PERFORM 2200-GET-ACCOUNT THRU 2200-EXIT                  ACM
017400     ELSE IF REQ-IS-LIST                                          ACM
017500         PERFORM 2300-LIST-ACCOUNTS THRU 2300-EXIT                ACM
017600     ELSE                                                         ACM
017700         MOVE "BAD ACTION CODE ON REQUEST" TO REJ-REASON          ACM
017800         MOVE REQ-ACCOUNT-ID TO REJ-ACCOUNT-ID                    ACM
017900         WRITE REJECT-ITEM.                                       ACM
018000     READ ACCOUNT-REQ-FILE INTO ACCOUNT-REQ-ITEM                  ACM
018100         AT END MOVE "Y" TO WS-EOF-REQUEST.                       ACM
018200 2000-EXIT.                                                       ACM
018300     EXIT.                                                        ACM
018400******************************************************      ACM
018500* 2100 - CREATE A NEW ACCOUNT RECORD                        *      ACM
018600* DEFAULT FEE/MARGIN FIELDS TO ZERO WHEN THE REQUEST LEAVES *      ACM
018700* THEM BLANK (NUMERIC ZERO IS THE UNSET VALUE ON THE CARD)  *      ACM
018800******************************************************      ACM
018900 2100-CREATE-ACCOUNT.                                             ACM
019000     PERFORM 4000-GENERATE-ID THRU 4000-EXIT.                     ACM
019100     ADD 1 TO OA-COUNT.                                           ACM
019200     MOVE WS-NEW-ACC-ID TO ACC-ID IN OA-ITEM-DETAIL (OA-COUNT).   ACM
019300     MOVE REQ-USER-ID TO ACC-USER-ID IN OA-ITEM-DETAIL (OA-COUNT).ACM
019400     MOVE REQ-ACC-NAME TO ACC-NAME IN OA-ITEM-DETAIL (OA-COUNT). ACM
019500     MOVE REQ-STOCK-FEES TO                                      ACM
019600         ACC-DEFAULT-STOCK-FEES IN OA-ITEM-DETAIL (OA-COUNT).     ACM
019700     MOVE REQ-OPTION-FEES TO                                     ACM
019800         ACC-DEFAULT-OPTION-FEES IN OA-ITEM-DETAIL (OA-COUNT).    ACM
019900     MOVE REQ-MARGIN-USD TO                                       ACM
020000         ACC-DEFAULT-MARGIN-RATE-USD IN OA-ITEM-DETAIL (OA-COUNT).ACM
020100     MOVE REQ-MARGIN-CAD TO                                       ACM
020200         ACC-DEFAULT-MARGIN-RATE-CAD IN OA-ITEM-DETAIL (OA-COUNT).ACM
020300 2100-EXIT.                                                        ACM
020400     EXIT.                                                        ACM
020500******************************************************      ACM
020600* 2200 - GET ONE ACCOUNT, ENFORCING THE OWNER MATCH        *      ACM
020700* AN ACCOUNT THAT BELONGS TO SOMEONE ELSE IS TREATED THE    *      ACM
020800* SAME AS ONE THAT IS NOT ON FILE AT ALL.                  *      ACM
020900******************************************************      ACM
021000 2200-GET-ACCOUNT.                                                ACM
021100     MOVE 0 TO OA-MATCH-IDX.                                      ACM
021200     PERFORM 2210-SCAN-ONE-ENTRY THRU 2210-EXIT                   ACM
021300         VARYING OA-SCAN-IDX FROM 1 BY 1                          ACM
021400             UNTIL OA-SCAN-IDX > OA-COUNT OR                      ACM
021500                 OA-MATCH-IDX NOT = 0.                             ACM
021600     IF OA-MATCH-IDX = 0                                          ACM
021700         MOVE "ACCOUNT NOT FOUND OR NOT OWNED BY USER" TO         ACM
021800             REJ-REASON                                           ACM
021900         MOVE REQ-ACCOUNT-ID TO REJ-ACCOUNT-ID                    ACM
022000         WRITE REJECT-ITEM                                        ACM
022100     ELSE                                                         ACM
022300         MOVE SPACES TO LIST-LINE                                 ACM
022400         MOVE ACC-ID IN OA-ITEM-DETAIL (OA-MATCH-IDX) TO          ACM
022500             LIST-LINE (1:36)                                     ACM
022600         MOVE ACC-NAME IN OA-ITEM-DETAIL (OA-MATCH-IDX) TO        ACM
022700             LIST-LINE (38:120)                                   ACM
022800         WRITE LIST-LINE.                                         ACM
022900 2200-EXIT.                                                        ACM
023000     EXIT.                                                        ACM
023100 2210-SCAN-ONE-ENTRY.                                              ACM
023200     IF ACC-ID IN OA-ITEM-DETAIL (OA-SCAN-IDX) = REQ-ACCOUNT-ID   ACM
023300       AND ACC-USER-ID IN OA-ITEM-DETAIL (OA-SCAN-IDX) =           ACM
023400             REQ-USER-ID                                          ACM
023500         MOVE OA-SCAN-IDX TO OA-MATCH-IDX.                        ACM
023600 2210-EXIT.                                                        ACM
023700     EXIT.                                                        ACM
023800******************************************************      ACM
023900* 2300 - LIST EVERY ACCOUNT FOR A USER, CREATION ORDER     *      ACM
024000* ASCENDING (THE TABLE IS ALREADY IN CREATION ORDER AS     *      ACM
024100* LOADED FROM THE OLD MASTER, SO A STRAIGHT SCAN SUFFICES) *      ACM
024200******************************************************      ACM
024300 2300-LIST-ACCOUNTS.                                               ACM
024400     PERFORM 2310-LIST-ONE-ENTRY THRU 2310-EXIT                   ACM
024500         VARYING OA-SCAN-IDX FROM 1 BY 1                          ACM
024600             UNTIL OA-SCAN-IDX > OA-COUNT.                         ACM
024700 2300-EXIT.                                                        ACM
024800     EXIT.                                                        ACM
024900 2310-LIST-ONE-ENTRY.                                              ACM
025000     IF ACC-USER-ID IN OA-ITEM-DETAIL (OA-SCAN-IDX) =             ACM
025100             REQ-USER-ID                                          ACM
025200         MOVE SPACES TO LIST-LINE                                 ACM
025300         MOVE ACC-ID IN OA-ITEM-DETAIL (OA-SCAN-IDX) TO            ACM
025400             LIST-LINE (1:36)                                     ACM
025500         MOVE ACC-NAME IN OA-ITEM-DETAIL (OA-SCAN-IDX) TO          ACM
025600             LIST-LINE (38:120)                                   ACM
025700         WRITE LIST-LINE.                                          ACM
025800 2310-EXIT.                                                        ACM
025900     EXIT.                                                        ACM
026000******************************************************      ACM
026100* 4000 - GENERATE A SURROGATE ACC-ID (RUN DATE + SEQUENCE) *      ACM
026200* 20030618 CJT TK#7580 ADDED SO ACCTMNT NO LONGER RELIES   *      ACM
026300* ON THE ON-LINE SYSTEM TO HAND US A KEY                   *      ACM
026400******************************************************      ACM
026500 4000-GENERATE-ID.                                                 ACM
026600     ADD 1 TO WS-ID-SEQ.                                           ACM
026700     MOVE "ACT-" TO WS-NID-TAG.                                    ACM
026800     MOVE WS-RUN-DATE TO WS-NID-DATE.                              ACM
026900     MOVE "-" TO WS-NID-DASH.                                      ACM
027000     MOVE WS-ID-SEQ TO WS-NID-SEQ.                                 ACM
027100 4000-EXIT.                                                       ACM
027200     EXIT.                                                        ACM
027300******************************************************      ACM
027400* 5000 - REWRITE THE ACCOUNT MASTER FROM THE TABLE          *      ACM
027500******************************************************      ACM
027600 5000-REWRITE-MASTER.                                              ACM
027700     OPEN OUTPUT NEW-ACCOUNT-FILE.                                 ACM
027800     PERFORM 5050-WRITE-ONE-ENTRY THRU 5050-EXIT                   ACM
027900         VARYING OA-SCAN-IDX FROM 1 BY 1                           ACM
028000             UNTIL OA-SCAN-IDX > OA-COUNT.                         ACM
028100     CLOSE NEW-ACCOUNT-FILE.                                       ACM
028200 5000-EXIT.                                                        ACM
028300     EXIT.                                                        ACM
028400 5050-WRITE-ONE-ENTRY.                                             ACM
028500     MOVE OA-ITEM-DETAIL (OA-SCAN-IDX) TO NEW-ACCOUNT-ITEM.        ACM
028600     WRITE NEW-ACCOUNT-ITEM.                                       ACM
028700 5050-EXIT.                                                        ACM
028800     EXIT.                                                        ACM
028900******************************************************      ACM
029000* LOG A MESSAGE TO THE RUN LOG                             *      ACM
029100******************************************************      ACM
029200 DO-USERLOG.                                                       ACM
029300     CALL "USERLOG" USING LOGMSG                                   ACM
029400         LOGMSG-LEN.                                               ACM
029500******************************************************      ACM
029600* LEAVE                                                    *      ACM
029700******************************************************      ACM
029800 EXIT-PROGRAM.                                                     ACM
029900     STOP RUN.                                                     ACM
030000 EXIT-PROGRAM-EXIT.                                                ACM
030100     EXIT.                                                         ACM
