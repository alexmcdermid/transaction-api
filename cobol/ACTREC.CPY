000100******************************************************      ACT
000200*                                                       *      ACT
000300*    ACTREC.CPY                                         *      ACT
000400*                                                       *      ACT
000500*    LEDGER APPLICATION - BROKERAGE ACCOUNT MASTER       *      ACT
000600*    ONE ENTRY PER ACCOUNT OWNED BY A USER, KEYED BY     *      ACT
000700*    ACC-ID.  CARRIED ON ACCOUNT-FILE (LINE SEQUENTIAL). *      ACT
000800*                                                       *      ACT
000900*    89-21  890728 RAH   ORIGINAL CUT                    *      ACT
001000*    93-05  930204 LMK   ADD DEFAULT FEE FIELDS          *      ACT
001100*    96-30  960815 DWP   ADD DEFAULT MARGIN RATE FIELDS  *      ACT
001200*    99-02  990111 DWP   Y2K REVIEW - NO DATE FIELDS HELD*      ACT
001300*    03-14  20030522 CJT  WIDEN ACC-NAME TO 120 BYTES     *      ACT
001400******************************************************      ACT
001500 01  ACCOUNT-RECORD.                                          ACT
001600     03  ACC-KEY.                                              ACT
001700         05  ACC-ID                  PIC X(36).                ACT
001800     03  ACC-USER-ID                 PIC X(128).               ACT
001900     03  ACC-NAME                    PIC X(120).               ACT
002000     03  ACC-DEFAULT-STOCK-FEES      PIC S9(16)V99.            ACT
002100     03  ACC-DEFAULT-OPTION-FEES     PIC S9(16)V99.            ACT
002200     03  ACC-DEFAULT-MARGIN-RATE-USD PIC S9(4)V9(4).           ACT
002300     03  ACC-MARGIN-USD-R REDEFINES                            ACT
002400             ACC-DEFAULT-MARGIN-RATE-USD.                      ACT
002500         05  ACC-MRU-WHOLE           PIC S9(4).                ACT
002600         05  ACC-MRU-FRACTION        PIC 9(4).                 ACT
002700     03  ACC-DEFAULT-MARGIN-RATE-CAD PIC S9(4)V9(4).           ACT
002800     03  ACC-MARGIN-CAD-R REDEFINES                            ACT
002900             ACC-DEFAULT-MARGIN-RATE-CAD.                      ACT
003000         05  ACC-MRC-WHOLE           PIC S9(4).                ACT
003100         05  ACC-MRC-FRACTION        PIC 9(4).                 ACT
003200     03  FILLER                      PIC X(50).                ACT
