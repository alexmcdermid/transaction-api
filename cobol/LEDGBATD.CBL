000100******************************************************      LBD
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      LBD
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      LBD
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      LBD
000500*                                                       *      LBD
000600*   #ident  "@(#) ledgapp/LEDGBATD.cbl $Revision: 1.4 $" *      LBD
000700******************************************************      LBD
000800 IDENTIFICATION DIVISION.                                     LBD
000900 PROGRAM-ID.    LEDGBATD.                                    LBD
001000 AUTHOR.        L M KOWALSKI.                                 LBD
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     LBD
001200 DATE-WRITTEN.  06/02/90.                                     LBD
001300 DATE-COMPILED.                                               LBD
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            LBD
001500******************************************************      LBD
001600*  CHANGE LOG                                           *      LBD
001700*  ----------                                           *      LBD
001800*  900602 LMK  ORIGINAL CUT - NIGHTLY STEP SEQUENCER     *      LBD
001900*  960822 DWP  ADD FX RATE REFRESH STEP AHEAD OF SUMMARY *      LBD
002000*  981011 DWP  TK#6055 Y2K - NO DATE FIELDS, REVIEWED OK *      LBD
002100*  990614 CJT  ADD EXPIRED SHARE-LINK PURGE STEP         *      LBD
002200*  990802 CJT  TK#6160 Y2K - SIGN-OFF RENEWED            *      LBD
002300*  20190604 BRN TK#11040 RECOMPILE, NO LOGIC CHANGE      *      LBD
002400******************************************************      LBD
002500 ENVIRONMENT DIVISION.                                        LBD
002600 CONFIGURATION SECTION.                                       LBD
002700 SOURCE-COMPUTER.  MERIDIAN-4381.                              LBD
002800 OBJECT-COMPUTER.  MERIDIAN-4381.                              LBD
002900 SPECIAL-NAMES.                                                LBD
003000     C01 IS TOP-OF-FORM                                        LBD
003100     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          LBD
003200     UPSI-0 IS RERUN-SWITCH.                                   LBD
003300 INPUT-OUTPUT SECTION.                                         LBD
003400 FILE-CONTROL.                                                 LBD
003500     SELECT SHARE-PURGE-REQ-FILE ASSIGN "SHLREQ"                LBD
003600         ORGANIZATION LINE SEQUENTIAL                         LBD
003700         STATUS FILE-STATUS.                                   LBD
003800 DATA DIVISION.                                                LBD
003900 FILE SECTION.                                                 LBD
004000 FD  SHARE-PURGE-REQ-FILE; RECORD 4175.                        LBD
004100 01  SHARE-PURGE-REQ-ITEM.                                     LBD
004200     05  PRG-ACTION-CODE         PIC X(4).                     LBD
004300     05  FILLER                  PIC X(4171).                 LBD
004310 01  SHARE-PURGE-REQ-LINE REDEFINES SHARE-PURGE-REQ-ITEM        LBD
004320     PIC X(4175).                                              LBD
004400 WORKING-STORAGE SECTION.                                      LBD
004500******************************************************      LBD
004600* FILE STATUS                                            *      LBD
004700******************************************************      LBD
004800 01  FILE-STATUS.                                              LBD
004900     05  STATUS-1                PIC X.                        LBD
005000     05  STATUS-2                PIC X.                        LBD
005100******************************************************      LBD
005200* LOG MESSAGE AREA                                       *      LBD
005300******************************************************      LBD
005400 01  LOGMSG.                                                   LBD
005500     05  FILLER                  PIC X(10) VALUE "LEDGBATD :". LBD
005600     05  LOGMSG-TEXT             PIC X(50).                    LBD
005700 01  LOGMSG-LEN                  PIC S9(9) COMP-5.             LBD
005800******************************************************      LBD
005900* STEP COUNTER - HOW MANY OF THE THREE NIGHTLY STEPS     *      LBD
006000* HAVE BEEN DRIVEN SO FAR, LOGGED AT COMPLETION          *      LBD
006100******************************************************      LBD
006200 77  WS-STEPS-RUN                PIC S9(4) COMP-5 VALUE 0.      LBD
006210 01  WS-RUN-DATE-AREA.                                          LBD
006220     05  WS-RUN-DATE             PIC 9(8).                      LBD
006230 01  WS-RUN-DATE-AREA-R REDEFINES WS-RUN-DATE-AREA.              LBD
006240     05  WS-RD-CCYY              PIC 9(4).                      LBD
006250     05  WS-RD-MM                PIC 9(2).                      LBD
006260     05  WS-RD-DD                PIC 9(2).                      LBD
006300 01  WS-STEPS-RUN-MSG.                                          LBD
006400     05  WS-SRM-TAG              PIC X(17) VALUE                LBD
006410         "Steps completed ".                                    LBD
006420     05  WS-SRM-RUNDATE          PIC 9(8).                      LBD
006430     05  WS-SRM-DASH             PIC X VALUE "-".                LBD
006600     05  WS-SRM-COUNT            PIC 9(1).                      LBD
006700     05  FILLER                  PIC X(23) VALUE SPACES.        LBD
006800 01  WS-STEPS-RUN-MSG-R REDEFINES WS-STEPS-RUN-MSG.              LBD
006900     05  FILLER                  PIC X(50).                    LBD
007000******************************************************      LBD
007100 LINKAGE SECTION.                                               LBD
007200******************************************************      LBD
007300 PROCEDURE DIVISION.                                             LBD
007400******************************************************      LBD
007500 START-LEDGBATD.                                                 LBD
007600     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                        LBD
007700     MOVE "Started" TO LOGMSG-TEXT.                              LBD
007800     PERFORM DO-USERLOG.                                         LBD
007810     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                      LBD
007900     PERFORM 1000-REFRESH-FX-RATES THRU 1000-EXIT.                LBD
008000     PERFORM 2000-PURGE-EXPIRED-SHARES THRU 2000-EXIT.           LBD
008100     PERFORM 3000-REBUILD-PNL-REPORT THRU 3000-EXIT.             LBD
008150     MOVE WS-RUN-DATE TO WS-SRM-RUNDATE.                         LBD
008200     MOVE WS-STEPS-RUN TO WS-SRM-COUNT.                          LBD
008300     MOVE WS-STEPS-RUN-MSG TO LOGMSG-TEXT.                       LBD
008400     PERFORM DO-USERLOG.                                         LBD
008500     MOVE "Completed" TO LOGMSG-TEXT.                            LBD
008600     PERFORM DO-USERLOG.                                         LBD
008700     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.                LBD
008800******************************************************      LBD
008900* 1000 - REFRESH THE CAD/USD EXCHANGE RATE HISTORY FIRST  *      LBD
009000* SO A LATER STEP NEVER SUMMARIZES AGAINST A STALE RATE   *      LBD
009100******************************************************      LBD
009200 1000-REFRESH-FX-RATES.                                          LBD
009300     MOVE "Calling FXREFSH" TO LOGMSG-TEXT.                      LBD
009400     PERFORM DO-USERLOG.                                         LBD
009500     CALL "FXREFSH".                                             LBD
009600     ADD 1 TO WS-STEPS-RUN.                                      LBD
009700 1000-EXIT.                                                      LBD
009800     EXIT.                                                       LBD
009900******************************************************      LBD
010000* 2000 - DRIVE SHLMNT'S NIGHTLY EXPIRED-SHARE PURGE       *      LBD
010100* 990614 CJT - SHLMNT READS ITS ACTIONS OFF SHLREQ, SO WE *      LBD
010200* DROP A SINGLE PURG CARD THERE BEFORE CALLING IT.        *      LBD
010300******************************************************      LBD
010400 2000-PURGE-EXPIRED-SHARES.                                      LBD
010500     OPEN OUTPUT SHARE-PURGE-REQ-FILE.                           LBD
010600     MOVE SPACES TO SHARE-PURGE-REQ-ITEM.                        LBD
010700     MOVE "PURG" TO PRG-ACTION-CODE.                             LBD
010800     WRITE SHARE-PURGE-REQ-ITEM.                                 LBD
010900     CLOSE SHARE-PURGE-REQ-FILE.                                 LBD
011000     MOVE "Calling SHLMNT" TO LOGMSG-TEXT.                       LBD
011100     PERFORM DO-USERLOG.                                         LBD
011200     CALL "SHLMNT".                                              LBD
011300     ADD 1 TO WS-STEPS-RUN.                                      LBD
011400 2000-EXIT.                                                      LBD
011500     EXIT.                                                       LBD
011600******************************************************      LBD
011700* 3000 - REBUILD THE REALIZED P&L SUMMARY REPORT LAST,    *      LBD
011800* OFF THE FRESHLY-REFRESHED EXCHANGE RATE HISTORY         *      LBD
011900******************************************************      LBD
012000 3000-REBUILD-PNL-REPORT.                                        LBD
012100     MOVE "Calling TRDSUM" TO LOGMSG-TEXT.                       LBD
012200     PERFORM DO-USERLOG.                                         LBD
012300     CALL "TRDSUM".                                              LBD
012400     ADD 1 TO WS-STEPS-RUN.                                      LBD
012500 3000-EXIT.                                                      LBD
012600     EXIT.                                                       LBD
012700******************************************************      LBD
012800* LOG A MESSAGE TO THE RUN LOG                             *      LBD
012900******************************************************      LBD
013000 DO-USERLOG.                                                      LBD
013100     CALL "USERLOG" USING LOGMSG                                  LBD
013200         LOGMSG-LEN.                                              LBD
013300******************************************************      LBD
013400* LEAVE                                                    *      LBD
013500******************************************************      LBD
013600 EXIT-PROGRAM.                                                    LBD
013700     STOP RUN.                                                    LBD
013800 EXIT-PROGRAM-EXIT.                                               LBD
013900     EXIT.                                                        LBD
