000100******************************************************      TXN
000200*                                                       *      TXN
000300*    TXNREC.CPY                                         *      TXN
000400*                                                       *      TXN
000500*    LEDGER APPLICATION - CASH LEDGER TRANSACTION RECORD *      TXN
000600*    ONE ENTRY PER POSTING AGAINST AN ACCOUNT, KEYED BY  *      TXN
000700*    TXN-ID; SECONDARY KEY TXN-ACCOUNT-ID.  CARRIED ON   *      TXN
000800*    TRANSACTION-FILE (LINE SEQUENTIAL).                *      TXN
000900*                                                       *      TXN
001000*    91-33  910909 RAH   ORIGINAL CUT - DEPOSIT/WITHDRAW *      TXN
001100*    94-12  940401 LMK   ADD BUY/SELL/FEE TYPES          *      TXN
001200*    97-28  970730 DWP   ADD DIVIDEND AND TRANSFER TYPES *      TXN
001300*    98-41  981005 DWP   Y2K - CCYYMMDD DATE FIELD        *      TXN
001400*    00-02  20000108 DWP  ADD OPTION EVENT TYPES          *      TXN
001500*    (ASSIGNMENT/EXERCISE/EXPIRATION)                    *      TXN
001600*    02-09  20020311 CJT  ADD TXN-RELATED-ID LINKAGE       *      TXN
001700******************************************************      TXN
001800 01  TRANSACTION-RECORD.                                      TXN
001900     03  TXN-KEY.                                              TXN
002000         05  TXN-ID                  PIC X(36).                TXN
002100     03  TXN-ACCOUNT-ID              PIC X(36).                TXN
002200     03  TXN-TYPE                    PIC X(10).                TXN
002300         88  TXN-TYPE-DEPOSIT            VALUE "DEPOSIT".       TXN
002400         88  TXN-TYPE-WITHDRAWAL         VALUE "WITHDRAWAL".    TXN
002500         88  TXN-TYPE-TRANSFER           VALUE "TRANSFER".      TXN
002600         88  TXN-TYPE-BUY                VALUE "BUY".           TXN
002700         88  TXN-TYPE-SELL               VALUE "SELL".          TXN
002800         88  TXN-TYPE-FEE                VALUE "FEE".           TXN
002900         88  TXN-TYPE-DIVIDEND           VALUE "DIVIDEND".      TXN
003000         88  TXN-TYPE-ASSIGNMENT         VALUE "ASSIGNMENT".    TXN
003100         88  TXN-TYPE-EXERCISE           VALUE "EXERCISE".      TXN
003200         88  TXN-TYPE-EXPIRATION         VALUE "EXPIRATION".    TXN
003300     03  TXN-AMOUNT                  PIC S9(16)V99.            TXN
003400     03  TXN-AMOUNT-R REDEFINES TXN-AMOUNT.                     TXN
003500         05  TXN-AMT-WHOLE           PIC S9(16).                TXN
003600         05  TXN-AMT-CENTS           PIC 9(2).                 TXN
003700     03  TXN-SYMBOL                  PIC X(12).                TXN
003800     03  TXN-QUANTITY                PIC S9(9).                TXN
003900     03  TXN-PRICE                   PIC S9(14)V9(4).          TXN
004000     03  TXN-FEE                     PIC S9(16)V99.            TXN
004100     03  TXN-RELATED-ID              PIC X(36).                TXN
004200     03  TXN-OCCURRED-AT             PIC 9(8).                 TXN
004300     03  TXN-OCCURRED-AT-R REDEFINES TXN-OCCURRED-AT.           TXN
004400         05  TXN-OCC-CCYY            PIC 9(4).                 TXN
004500         05  TXN-OCC-MM              PIC 9(2).                 TXN
004600         05  TXN-OCC-DD              PIC 9(2).                 TXN
004700     03  TXN-NOTES                   PIC X(500).               TXN
004800     03  FILLER                      PIC X(40).                TXN
