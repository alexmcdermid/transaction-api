000100******************************************************      TXP
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      TXP
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      TXP
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      TXP
000500*                                                       *      TXP
000600*   #ident  "@(#) ledgapp/TXNPOST.cbl $Revision: 1.4 $" *      TXP
000700******************************************************      TXP
000800 IDENTIFICATION DIVISION.                                     TXP
000900 PROGRAM-ID.    TXNPOST.                                      TXP
001000 AUTHOR.        L M KOWALSKI.                                  TXP
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     TXP
001200 DATE-WRITTEN.  11/02/91.                                     TXP
001300 DATE-COMPILED.                                               TXP
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            TXP
001500******************************************************      TXP
001600*  CHANGE LOG                                           *      TXP
001700*  ----------                                           *      TXP
001800*  911102 LMK  ORIGINAL CUT - POST CASH-LEDGER ENTRIES   *      TXP
001900*  930811 LMK  ADD LIST-BY-ACCOUNT, DESCENDING BY DATE   *      TXP
002000*  951007 DWP  ENFORCE ACCOUNT OWNERSHIP ON POST/LIST    *      TXP
002100*  960219 DWP  ADD RELATED-TRANSACTION LINKAGE CHECK     *      TXP
002200*  981013 DWP  TK#6044 Y2K - CCYYMMDD OCCURRED-AT FIELD  *      TXP
002300*  990127 DWP  TK#6111 Y2K - VERIFIED CENTURY ROLLOVER   *      TXP
002400*  20040902 CJT TK#7790 ADD SUM-AMOUNTS-BY-ACCOUNT ACTION*      TXP
002500*  20111130 BRN TK#9620 WIDEN TRANSACTION TABLE TO 20000 *      TXP
002600*  20180514 BRN TK#10910 RECOMPILE, NO LOGIC CHANGE      *      TXP
002700******************************************************      TXP
002800 ENVIRONMENT DIVISION.                                        TXP
002900 CONFIGURATION SECTION.                                       TXP
003000 SOURCE-COMPUTER.  MERIDIAN-4381.                              TXP
003100 OBJECT-COMPUTER.  MERIDIAN-4381.                              TXP
003200 SPECIAL-NAMES.                                                TXP
003300     C01 IS TOP-OF-FORM                                        TXP
003400     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          TXP
003500     UPSI-0 IS RERUN-SWITCH.                                   TXP
003600 INPUT-OUTPUT SECTION.                                         TXP
003700 FILE-CONTROL.                                                 TXP
003800     SELECT TXN-REQ-FILE ASSIGN "TXNREQ"                       TXP
003900         ORGANIZATION LINE SEQUENTIAL                         TXP
004000         STATUS FILE-STATUS.                                   TXP
004100     SELECT ACCOUNT-FILE ASSIGN "ACCTMST"                      TXP
004200         ORGANIZATION LINE SEQUENTIAL                         TXP
004300         STATUS FILE-STATUS.                                   TXP
004400     SELECT OLD-TXN-FILE ASSIGN "OLDTXN"                       TXP
004500         ORGANIZATION LINE SEQUENTIAL                         TXP
004600         STATUS FILE-STATUS.                                   TXP
004700     SELECT NEW-TXN-FILE ASSIGN "NEWTXN"                       TXP
004800         ORGANIZATION LINE SEQUENTIAL                         TXP
004900         STATUS FILE-STATUS.                                   TXP
005000     SELECT TXN-LIST-RPT ASSIGN "TXNLIST"                      TXP
005100         ORGANIZATION LINE SEQUENTIAL                         TXP
005200         STATUS FILE-STATUS.                                   TXP
005300     SELECT REJECT-FILE ASSIGN "TXNREJ"                        TXP
005400         ORGANIZATION LINE SEQUENTIAL                         TXP
005500         STATUS FILE-STATUS.                                   TXP
005600 DATA DIVISION.                                                TXP
005700 FILE SECTION.                                                 TXP
005800 FD  TXN-REQ-FILE; RECORD 797.                                  TXP
005900 01  TXN-REQ-ITEM.                                             TXP
006000     05  REQ-ACTION-CODE         PIC X(4).                     TXP
006100         88  REQ-IS-POST              VALUE "POST".            TXP
006200         88  REQ-IS-LIST              VALUE "LIST".            TXP
006300         88  REQ-IS-SUM               VALUE "SUM ".            TXP
006400     05  REQ-USER-ID             PIC X(128).                   TXP
006500     05  REQ-ACCOUNT-ID          PIC X(36).                    TXP
006600     05  REQ-TXN-TYPE            PIC X(10).                    TXP
006700     05  REQ-AMOUNT              PIC S9(16)V99.                TXP
006800     05  REQ-SYMBOL              PIC X(12).                    TXP
006900     05  REQ-QUANTITY            PIC S9(9).                    TXP
007000     05  REQ-PRICE               PIC S9(14)V9(4).               TXP
007100     05  REQ-FEE                 PIC S9(16)V99.                TXP
007200     05  REQ-RELATED-ID          PIC X(36).                    TXP
007300     05  REQ-OCCURRED-AT         PIC 9(8).                     TXP
007400     05  REQ-NOTES               PIC X(500).                   TXP
007500 FD  ACCOUNT-FILE; RECORD 386.                                  TXP
007600 01  ACCOUNT-ITEM.                                              TXP
007700     COPY ACTREC.                                               TXP
007800 FD  OLD-TXN-FILE; RECORD 741.                                  TXP
007900 01  OLD-TXN-ITEM.                                              TXP
008000     COPY TXNREC.                                               TXP
008100 FD  NEW-TXN-FILE; RECORD 741.                                  TXP
008200 01  NEW-TXN-ITEM.                                              TXP
008300     COPY TXNREC.                                               TXP
008400 FD  TXN-LIST-RPT; RECORD 100.                                  TXP
008500 01  LIST-LINE                   PIC X(100).                   TXP
008600 FD  REJECT-FILE; RECORD 90.                                    TXP
008700 01  REJECT-ITEM.                                               TXP
008800     05  REJ-TXN-ID              PIC X(36).                    TXP
008900     05  FILLER                  PIC X(4).                    TXP
009000     05  REJ-REASON              PIC X(50).                    TXP
009100 WORKING-STORAGE SECTION.                                      TXP
009200******************************************************      TXP
009300* FILE STATUS                                            *      TXP
009400******************************************************      TXP
009500 01  FILE-STATUS.                                              TXP
009600     05  STATUS-1                PIC X.                        TXP
009700     05  STATUS-2                PIC X.                        TXP
009800******************************************************      TXP
009900* LOG MESSAGE AREA                                       *      TXP
010000******************************************************      TXP
010100 01  LOGMSG.                                                   TXP
010200     05  FILLER                  PIC X(10) VALUE "TXNPOST  :". TXP
010300     05  LOGMSG-TEXT             PIC X(50).                    TXP
010400 01  LOGMSG-LEN                  PIC S9(9) COMP-5.             TXP
010500******************************************************      TXP
010600* ACCOUNT REFERENCE TABLE - READ-ONLY, LOADED ONCE        *      TXP
010700******************************************************      TXP
010800 01  ACCOUNT-TABLE.                                            TXP
010900     COPY ACTREC REPLACING                                     TXP
011000         ==01  ACCOUNT-RECORD== BY                              TXP
011100         ==02  AC-ITEM-DETAIL OCCURS 2000 TIMES                 TXP
011200             INDEXED BY AC-IDX==.                               TXP
011300 77  AC-COUNT                    PIC S9(9) COMP-5 VALUE 0.      TXP
011400 77  AC-MATCH-IDX                PIC S9(9) COMP-5 VALUE 0.      TXP
011500 77  AC-SCAN-IDX                 PIC S9(9) COMP-5 VALUE 0.      TXP
011600******************************************************      TXP
011700* TRANSACTION OLD-MASTER IN-MEMORY TABLE                  *      TXP
011800******************************************************      TXP
011900 01  OLD-TXN-TABLE.                                             TXP
012000     COPY TXNREC REPLACING                                     TXP
012100         ==01  TRANSACTION-RECORD== BY                          TXP
012200         ==02  OX-ITEM-DETAIL OCCURS 20000 TIMES                TXP
012300             INDEXED BY OX-IDX==.                                TXP
012400 77  OX-COUNT                    PIC S9(9) COMP-5 VALUE 0.      TXP
012500 77  OX-MATCH-IDX                PIC S9(9) COMP-5 VALUE 0.      TXP
012600 77  OX-SCAN-IDX                 PIC S9(9) COMP-5 VALUE 0.      TXP
012700******************************************************      TXP
012800* LISTING SCRATCH TABLE - MATCHING ROWS FOR ONE LIST REQ  *      TXP
012900******************************************************      TXP
013000 01  LIST-MATCH-TABLE.                                          TXP
013100     05  LM-ENTRY OCCURS 20000 TIMES INDEXED BY LM-IDX.          TXP
013200         10  LM-OX-SUBSCRIPT     PIC S9(9) COMP-5.               TXP
013300 77  LM-COUNT                    PIC S9(9) COMP-5 VALUE 0.       TXP
013400 77  WS-LM-SWAP                  PIC S9(9) COMP-5.                TXP
013500******************************************************      TXP
013600* WORKING FIELDS                                         *      TXP
013700******************************************************      TXP
013800 77  WS-EOF-REQUEST              PIC X VALUE "N".               TXP
013900     88  WS-NO-MORE-REQUESTS         VALUE "Y".                 TXP
014000 77  WS-EOF-OLD-MASTER           PIC X VALUE "N".               TXP
014100     88  WS-NO-MORE-OLD-MASTER       VALUE "Y".                 TXP
014200 77  WS-EOF-ACCOUNT              PIC X VALUE "N".               TXP
014300     88  WS-NO-MORE-ACCOUNTS         VALUE "Y".                 TXP
014400 77  WS-RUN-DATE                 PIC 9(8).                      TXP
014500 77  WS-ID-SEQ                   PIC S9(9) COMP-5 VALUE 0.      TXP
014600 77  WS-SORT-SWAPPED             PIC X VALUE "N".                TXP
014700     88  WS-A-SWAP-WAS-MADE          VALUE "Y".                 TXP
014800 77  WS-RELATED-OWNER-IDX        PIC S9(9) COMP-5 VALUE 0.      TXP
014900 01  WS-NEW-TXN-ID.                                              TXP
015000     05  WS-NID-TAG              PIC X(4)  VALUE "TXN-".        TXP
015100     05  WS-NID-DATE             PIC 9(8).                      TXP
015200     05  WS-NID-DASH             PIC X     VALUE "-".            TXP
015300     05  WS-NID-SEQ              PIC 9(9).                      TXP
015400     05  FILLER                  PIC X(14) VALUE SPACES.        TXP
015500 01  WS-NEW-TXN-ID-R REDEFINES WS-NEW-TXN-ID.                    TXP
015600     05  FILLER                  PIC X(36).                    TXP
015700 77  WS-SUM-AMOUNT               PIC S9(16)V99 VALUE 0.          TXP
015800******************************************************      TXP
015900 LINKAGE SECTION.                                               TXP
016000******************************************************      TXP
016100 PROCEDURE DIVISION.                                             TXP
016200******************************************************      TXP
016300 START-TXNPOST.                                                  TXP
016400     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                        TXP
016500     MOVE "Started" TO LOGMSG-TEXT.                              TXP
016600     PERFORM DO-USERLOG.                                         TXP
016700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                      TXP
016800     PERFORM 1000-LOAD-ACCOUNTS THRU 1000-EXIT.                  TXP
016900     PERFORM 1500-LOAD-OLD-MASTER THRU 1500-EXIT.                TXP
017000     OPEN INPUT TXN-REQ-FILE.                                     TXP
017100     OPEN OUTPUT TXN-LIST-RPT.                                    TXP
017200     OPEN OUTPUT REJECT-FILE.                                     TXP
017300     READ TXN-REQ-FILE INTO TXN-REQ-ITEM                          TXP
017400         AT END MOVE "Y" TO WS-EOF-REQUEST.                       TXP
017500     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                  TXP
017600         UNTIL WS-NO-MORE-REQUESTS.                               TXP
017700     CLOSE TXN-REQ-FILE.                                          TXP
017800     CLOSE TXN-LIST-RPT.                                          TXP
017900     CLOSE REJECT-FILE.                                           TXP
018000     PERFORM 6000-REWRITE-MASTER THRU 6000-EXIT.                  TXP
018100     MOVE "Completed" TO LOGMSG-TEXT.                             TXP
018200     PERFORM DO-USERLOG.                                          TXP
018300     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.                 TXP
018400******************************************************      TXP
018500* 1000 - LOAD THE ACCOUNT MASTER, READ-ONLY, FOR OWNER    *      TXP
018600* CHECKS.  ACCOUNT-FILE IS MAINTAINED BY ACCTMNT; WE ONLY  *      TXP
018700* EVER READ IT HERE.                                      *      TXP
018800******************************************************      TXP
018900 1000-LOAD-ACCOUNTS.                                             TXP
019000     OPEN INPUT ACCOUNT-FILE.                                    TXP
019100     READ ACCOUNT-FILE INTO AC-ITEM-DETAIL (1)                    TXP
019200         AT END MOVE "Y" TO WS-EOF-ACCOUNT.                       TXP
019300     PERFORM 1100-LOAD-ONE-ACCOUNT THRU 1100-EXIT                 TXP
019400         UNTIL WS-NO-MORE-ACCOUNTS.                               TXP
019500     CLOSE ACCOUNT-FILE.                                         TXP
019600 1000-EXIT.                                                      TXP
019700     EXIT.                                                        TXP
019800 1100-LOAD-ONE-ACCOUNT.                                           TXP
019900     ADD 1 TO AC-COUNT.                                          TXP
020000     MOVE AC-ITEM-DETAIL (1) TO AC-ITEM-DETAIL (AC-COUNT).        TXP
020100     READ ACCOUNT-FILE INTO AC-ITEM-DETAIL (1)                    TXP
020200         AT END MOVE "Y" TO WS-EOF-ACCOUNT.                       TXP
020300 1100-EXIT.                                                       TXP
020400     EXIT.                                                        TXP
020500******************************************************      TXP
020600* 1500 - LOAD OLD TRANSACTION MASTER INTO MEMORY TABLE     *      TXP
020700******************************************************      TXP
020800 1500-LOAD-OLD-MASTER.                                           TXP
020900     OPEN INPUT OLD-TXN-FILE.                                     TXP
021000     READ OLD-TXN-FILE INTO OX-ITEM-DETAIL (1)                    TXP
021100         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    TXP
021200     PERFORM 1600-LOAD-ONE-ENTRY THRU 1600-EXIT                   TXP
021300         UNTIL WS-NO-MORE-OLD-MASTER.                             TXP
021400     CLOSE OLD-TXN-FILE.                                          TXP
021500 1500-EXIT.                                                       TXP
021600     EXIT.                                                        TXP
021700 1600-LOAD-ONE-ENTRY.                                             TXP
021800     ADD 1 TO OX-COUNT.                                          TXP
021900     MOVE OX-ITEM-DETAIL (1) TO OX-ITEM-DETAIL (OX-COUNT).        TXP
022000     READ OLD-TXN-FILE INTO OX-ITEM-DETAIL (1)                    TXP
022100         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    TXP
022200 1600-EXIT.                                                       TXP
022300     EXIT.                                                        TXP
022400******************************************************      TXP
022500* 2000 - DISPATCH ON THE REQUEST ACTION CODE                *      TXP
022600******************************************************      TXP
022700 2000-PROCESS-REQUEST.                                            TXP
022800     IF REQ-IS-POST                                              TXP
022900         PERFORM 2100-POST-TRANSACTION THRU 2100-EXIT             TXP
023000     ELSE IF REQ-IS-LIST                                          TXP
023100         PERFORM 2200-LIST-TRANSACTIONS THRU 2200-EXIT            TXP
023200     ELSE IF REQ-IS-SUM                                           TXP
023300         PERFORM 2300-SUM-AMOUNTS THRU 2300-EXIT                  TXP
023400     ELSE                                                         TXP
023500         MOVE "BAD ACTION CODE ON REQUEST" TO REJ-REASON          TXP
023600         MOVE REQ-RELATED-ID TO REJ-TXN-ID                        TXP
023700         WRITE REJECT-ITEM.                                       TXP
023800     READ TXN-REQ-FILE INTO TXN-REQ-ITEM                          TXP
023900         AT END MOVE "Y" TO WS-EOF-REQUEST.                       TXP
024000 2000-EXIT.                                                       TXP
024100     EXIT.                                                        TXP
024200******************************************************      TXP
024300* 2100 - POST ONE CASH-LEDGER TRANSACTION                  *      TXP
024400* 951007 DWP - THE OWNING ACCOUNT MUST BE ON FILE AND MUST *      TXP
024500* BELONG TO THE REQUESTING USER BEFORE WE POST ANYTHING.   *      TXP
024600******************************************************      TXP
024700 2100-POST-TRANSACTION.                                           TXP
024800     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.                    TXP
024900     IF AC-MATCH-IDX = 0                                          TXP
025000         MOVE "ACCOUNT NOT FOUND OR NOT OWNED BY USER" TO         TXP
025100             REJ-REASON                                           TXP
025200         MOVE REQ-ACCOUNT-ID TO REJ-TXN-ID                        TXP
025300         WRITE REJECT-ITEM                                        TXP
025400         GO TO 2100-EXIT.                                         TXP
025500     IF REQ-RELATED-ID NOT = SPACES                               TXP
025600         PERFORM 2120-CHECK-RELATED THRU 2120-EXIT                TXP
025700         IF OX-MATCH-IDX = 0 OR WS-RELATED-OWNER-IDX = 0          TXP
025800             MOVE "RELATED TRANSACTION NOT FOUND OR NOT OWNED"    TXP
025900                 TO REJ-REASON                                    TXP
026000             MOVE REQ-RELATED-ID TO REJ-TXN-ID                    TXP
026100             WRITE REJECT-ITEM                                    TXP
026200             GO TO 2100-EXIT.                                     TXP
026300     PERFORM 4000-GENERATE-ID THRU 4000-EXIT.                     TXP
026400     ADD 1 TO OX-COUNT.                                          TXP
026500     MOVE WS-NEW-TXN-ID TO TXN-ID IN OX-ITEM-DETAIL (OX-COUNT).    TXP
026600     MOVE REQ-ACCOUNT-ID TO                                       TXP
026700         TXN-ACCOUNT-ID IN OX-ITEM-DETAIL (OX-COUNT).              TXP
026800     MOVE REQ-TXN-TYPE TO TXN-TYPE IN OX-ITEM-DETAIL (OX-COUNT).   TXP
026900     MOVE REQ-AMOUNT TO TXN-AMOUNT IN OX-ITEM-DETAIL (OX-COUNT).   TXP
027000     MOVE REQ-SYMBOL TO TXN-SYMBOL IN OX-ITEM-DETAIL (OX-COUNT).   TXP
027100     MOVE REQ-QUANTITY TO                                         TXP
027200         TXN-QUANTITY IN OX-ITEM-DETAIL (OX-COUNT).                TXP
027300     MOVE REQ-PRICE TO TXN-PRICE IN OX-ITEM-DETAIL (OX-COUNT).     TXP
027400     MOVE REQ-FEE TO TXN-FEE IN OX-ITEM-DETAIL (OX-COUNT).         TXP
027500     MOVE REQ-RELATED-ID TO                                       TXP
027600         TXN-RELATED-ID IN OX-ITEM-DETAIL (OX-COUNT).              TXP
027700     MOVE REQ-OCCURRED-AT TO                                      TXP
027800         TXN-OCCURRED-AT IN OX-ITEM-DETAIL (OX-COUNT).             TXP
027900     MOVE REQ-NOTES TO TXN-NOTES IN OX-ITEM-DETAIL (OX-COUNT).     TXP
028000 2100-EXIT.                                                       TXP
028100     EXIT.                                                        TXP
028200 2110-FIND-ACCOUNT.                                               TXP
028300     MOVE 0 TO AC-MATCH-IDX.                                      TXP
028400     PERFORM 2111-SCAN-ONE-ACCOUNT THRU 2111-EXIT                 TXP
028500         VARYING AC-SCAN-IDX FROM 1 BY 1                          TXP
028600             UNTIL AC-SCAN-IDX > AC-COUNT OR                      TXP
028700                 AC-MATCH-IDX NOT = 0.                             TXP
028800 2110-EXIT.                                                       TXP
028900     EXIT.                                                        TXP
029000 2111-SCAN-ONE-ACCOUNT.                                           TXP
029100     IF ACC-ID IN AC-ITEM-DETAIL (AC-SCAN-IDX) = REQ-ACCOUNT-ID   TXP
029200       AND ACC-USER-ID IN AC-ITEM-DETAIL (AC-SCAN-IDX) =           TXP
029300             REQ-USER-ID                                          TXP
029400         MOVE AC-SCAN-IDX TO AC-MATCH-IDX.                        TXP
029500 2111-EXIT.                                                       TXP
029600     EXIT.                                                        TXP
029700******************************************************      TXP
029800* 2120 - CHECK RELATED TRANSACTION LINKAGE                 *      TXP
029900* THE RELATED TXN MUST EXIST AND ITS OWNING ACCOUNT MUST    *      TXP
030000* BELONG TO THE SAME REQUESTING USER                       *      TXP
030100******************************************************      TXP
030200 2120-CHECK-RELATED.                                              TXP
030300     MOVE 0 TO OX-MATCH-IDX.                                      TXP
030400     MOVE 0 TO WS-RELATED-OWNER-IDX.                              TXP
030500     PERFORM 2121-SCAN-ONE-TXN THRU 2121-EXIT                     TXP
030600         VARYING OX-SCAN-IDX FROM 1 BY 1                          TXP
030700             UNTIL OX-SCAN-IDX > OX-COUNT OR                      TXP
030800                 OX-MATCH-IDX NOT = 0.                             TXP
030900     IF OX-MATCH-IDX NOT = 0                                      TXP
031000         MOVE 0 TO AC-MATCH-IDX                                  TXP
031100         PERFORM 2122-SCAN-OWNER THRU 2122-EXIT                   TXP
031200             VARYING AC-SCAN-IDX FROM 1 BY 1                      TXP
031300                 UNTIL AC-SCAN-IDX > AC-COUNT OR                  TXP
031400                     AC-MATCH-IDX NOT = 0                         TXP
031500         MOVE AC-MATCH-IDX TO WS-RELATED-OWNER-IDX.               TXP
031600 2120-EXIT.                                                       TXP
031700     EXIT.                                                        TXP
031800 2121-SCAN-ONE-TXN.                                               TXP
031900     IF TXN-ID IN OX-ITEM-DETAIL (OX-SCAN-IDX) = REQ-RELATED-ID   TXP
032000         MOVE OX-SCAN-IDX TO OX-MATCH-IDX.                        TXP
032100 2121-EXIT.                                                       TXP
032200     EXIT.                                                        TXP
032300 2122-SCAN-OWNER.                                                 TXP
032400     IF ACC-ID IN AC-ITEM-DETAIL (AC-SCAN-IDX) =                  TXP
032500             TXN-ACCOUNT-ID IN OX-ITEM-DETAIL (OX-MATCH-IDX)       TXP
032600       AND ACC-USER-ID IN AC-ITEM-DETAIL (AC-SCAN-IDX) =           TXP
032700             REQ-USER-ID                                          TXP
032800         MOVE AC-SCAN-IDX TO AC-MATCH-IDX.                        TXP
032900 2122-EXIT.                                                       TXP
033000     EXIT.                                                        TXP
033100******************************************************      TXP
033200******************************************************      TXP
033300* 2200 - LIST TRANSACTIONS FOR ONE ACCOUNT, DESCENDING     *      TXP
033400* BY TXN-OCCURRED-AT.  ACCOUNT OWNERSHIP IS CHECKED FIRST. *      TXP
033500******************************************************      TXP
033600 2200-LIST-TRANSACTIONS.                                          TXP
033700     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.                    TXP
033800     IF AC-MATCH-IDX = 0                                          TXP
033900         MOVE "ACCOUNT NOT FOUND OR NOT OWNED BY USER" TO         TXP
034000             REJ-REASON                                           TXP
034100         MOVE REQ-ACCOUNT-ID TO REJ-TXN-ID                        TXP
034200         WRITE REJECT-ITEM                                        TXP
034300         GO TO 2200-EXIT.                                         TXP
034400     MOVE 0 TO LM-COUNT.                                          TXP
034500     PERFORM 2210-COLLECT-ONE THRU 2210-EXIT                      TXP
034600         VARYING OX-SCAN-IDX FROM 1 BY 1                          TXP
034700             UNTIL OX-SCAN-IDX > OX-COUNT.                        TXP
034800     PERFORM 2220-SORT-MATCHES THRU 2220-EXIT.                    TXP
034900     PERFORM 2230-WRITE-ONE THRU 2230-EXIT                        TXP
035000         VARYING LM-IDX FROM 1 BY 1                               TXP
035100             UNTIL LM-IDX > LM-COUNT.                             TXP
035200 2200-EXIT.                                                       TXP
035300     EXIT.                                                        TXP
035400 2210-COLLECT-ONE.                                                TXP
035500     IF TXN-ACCOUNT-ID IN OX-ITEM-DETAIL (OX-SCAN-IDX) =          TXP
035600             REQ-ACCOUNT-ID                                       TXP
035700         ADD 1 TO LM-COUNT                                        TXP
035800         MOVE OX-SCAN-IDX TO LM-OX-SUBSCRIPT (LM-COUNT).          TXP
035900 2210-EXIT.                                                       TXP
036000     EXIT.                                                        TXP
036100 2220-SORT-MATCHES.                                               TXP
036200     IF LM-COUNT < 2                                              TXP
036300         GO TO 2220-EXIT.                                         TXP
036400     MOVE "Y" TO WS-SORT-SWAPPED.                                 TXP
036500     PERFORM 2221-ONE-PASS THRU 2221-EXIT                         TXP
036600         UNTIL NOT WS-A-SWAP-WAS-MADE.                            TXP
036700 2220-EXIT.                                                       TXP
036800     EXIT.                                                        TXP
036900 2221-ONE-PASS.                                                   TXP
037000     MOVE "N" TO WS-SORT-SWAPPED.                                 TXP
037100     PERFORM 2222-COMPARE-PAIR THRU 2222-EXIT                     TXP
037200         VARYING LM-IDX FROM 1 BY 1                               TXP
037300             UNTIL LM-IDX > LM-COUNT - 1.                         TXP
037400 2221-EXIT.                                                       TXP
037500     EXIT.                                                        TXP
037600 2222-COMPARE-PAIR.                                               TXP
037700     IF TXN-OCCURRED-AT IN OX-ITEM-DETAIL (LM-OX-SUBSCRIPT        TXP
037800             (LM-IDX)) <                                          TXP
037900         TXN-OCCURRED-AT IN OX-ITEM-DETAIL (LM-OX-SUBSCRIPT       TXP
038000             (LM-IDX + 1))                                        TXP
038100         MOVE LM-OX-SUBSCRIPT (LM-IDX) TO WS-LM-SWAP              TXP
038200         MOVE LM-OX-SUBSCRIPT (LM-IDX + 1) TO                     TXP
038300             LM-OX-SUBSCRIPT (LM-IDX)                             TXP
038400         MOVE WS-LM-SWAP TO LM-OX-SUBSCRIPT (LM-IDX + 1)          TXP
038500         MOVE "Y" TO WS-SORT-SWAPPED.                             TXP
038600 2222-EXIT.                                                       TXP
038700     EXIT.                                                        TXP
038800 2230-WRITE-ONE.                                                  TXP
038900     MOVE SPACES TO LIST-LINE.                                    TXP
039000     MOVE TXN-ID IN OX-ITEM-DETAIL (LM-OX-SUBSCRIPT (LM-IDX)) TO  TXP
039100         LIST-LINE (1:36).                                        TXP
039200     MOVE TXN-OCCURRED-AT IN OX-ITEM-DETAIL                       TXP
039300         (LM-OX-SUBSCRIPT (LM-IDX)) TO LIST-LINE (38:8).          TXP
039400     MOVE TXN-AMOUNT IN OX-ITEM-DETAIL                            TXP
039500         (LM-OX-SUBSCRIPT (LM-IDX)) TO LIST-LINE (47:19).         TXP
039600     WRITE LIST-LINE.                                             TXP
039700 2230-EXIT.                                                       TXP
039800     EXIT.                                                        TXP
039900******************************************************      TXP
040000* 2300 - SUM TXN-AMOUNT FOR ONE ACCOUNT                    *      TXP
040100* 20040902 CJT - A ZERO SUM IS WRITTEN FOR AN ACCOUNT WITH  *      TXP
040200* NO TRANSACTIONS ON FILE - NEVER A BLANK LINE              *      TXP
040300******************************************************      TXP
040400 2300-SUM-AMOUNTS.                                                TXP
040500     MOVE 0 TO WS-SUM-AMOUNT.                                     TXP
040600     PERFORM 2310-ADD-ONE THRU 2310-EXIT                          TXP
040700         VARYING OX-SCAN-IDX FROM 1 BY 1                          TXP
040800             UNTIL OX-SCAN-IDX > OX-COUNT.                        TXP
040900     MOVE SPACES TO LIST-LINE.                                    TXP
041000     MOVE REQ-ACCOUNT-ID TO LIST-LINE (1:36).                     TXP
041100     MOVE WS-SUM-AMOUNT TO LIST-LINE (47:19).                     TXP
041200     WRITE LIST-LINE.                                             TXP
041300 2300-EXIT.                                                       TXP
041400     EXIT.                                                        TXP
041500 2310-ADD-ONE.                                                    TXP
041600     IF TXN-ACCOUNT-ID IN OX-ITEM-DETAIL (OX-SCAN-IDX) =          TXP
041700             REQ-ACCOUNT-ID                                       TXP
041800         ADD TXN-AMOUNT IN OX-ITEM-DETAIL (OX-SCAN-IDX) TO        TXP
041900             WS-SUM-AMOUNT.                                       TXP
042000 2310-EXIT.                                                       TXP
042100     EXIT.                                                        TXP
042200******************************************************      TXP
042300* 4000 - GENERATE A SURROGATE TXN-ID (RUN DATE + SEQUENCE) *      TXP
042400******************************************************      TXP
042500 4000-GENERATE-ID.                                                TXP
042600     ADD 1 TO WS-ID-SEQ.                                           TXP
042700     MOVE "TXN-" TO WS-NID-TAG.                                    TXP
042800     MOVE WS-RUN-DATE TO WS-NID-DATE.                              TXP
042900     MOVE "-" TO WS-NID-DASH.                                      TXP
043000     MOVE WS-ID-SEQ TO WS-NID-SEQ.                                 TXP
043100 4000-EXIT.                                                       TXP
043200     EXIT.                                                        TXP
043300******************************************************      TXP
043400* 6000 - REWRITE THE TRANSACTION MASTER FROM THE TABLE     *      TXP
043500******************************************************      TXP
043600 6000-REWRITE-MASTER.                                             TXP
043700     OPEN OUTPUT NEW-TXN-FILE.                                     TXP
043800     PERFORM 6050-WRITE-ONE-ENTRY THRU 6050-EXIT                   TXP
043900         VARYING OX-SCAN-IDX FROM 1 BY 1                           TXP
044000             UNTIL OX-SCAN-IDX > OX-COUNT.                         TXP
044100     CLOSE NEW-TXN-FILE.                                           TXP
044200 6000-EXIT.                                                       TXP
044300     EXIT.                                                        TXP
044400 6050-WRITE-ONE-ENTRY.                                             TXP
044500     MOVE OX-ITEM-DETAIL (OX-SCAN-IDX) TO NEW-TXN-ITEM.            TXP
044600     WRITE NEW-TXN-ITEM.                                           TXP
044700 6050-EXIT.                                                       TXP
044800     EXIT.                                                        TXP
044900******************************************************      TXP
045000* LOG A MESSAGE TO THE RUN LOG                             *      TXP
045100******************************************************      TXP
045200 DO-USERLOG.                                                       TXP
045300     CALL "USERLOG" USING LOGMSG                                   TXP
045400         LOGMSG-LEN.                                               TXP
045500******************************************************      TXP
045600* LEAVE                                                    *      TXP
045700******************************************************      TXP
045800 EXIT-PROGRAM.                                                     TXP
045900     STOP RUN.                                                     TXP
046000 EXIT-PROGRAM-EXIT.                                                TXP
046100     EXIT.                                                         TXP
