000100******************************************************      TDS
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      TDS
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      TDS
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      TDS
000500*                                                       *      TDS
000600*   #ident  "@(#) ledgapp/TRDSUM.cbl  $Revision: 1.7 $" *      TDS
000700******************************************************      TDS
000800 IDENTIFICATION DIVISION.                                     TDS
000900 PROGRAM-ID.    TRDSUM.                                       TDS
001000 AUTHOR.        R A HOLLOWAY.                                 TDS
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     TDS
001200 DATE-WRITTEN.  03/11/87.                                     TDS
001300 DATE-COMPILED.                                               TDS
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            TDS
001500******************************************************      TDS
001600*  CHANGE LOG                                           *      TDS
001700*  ----------                                           *      TDS
001800*  870311 RAH  ORIGINAL CUT - GRAND TOTAL REALIZED PNL  *      TDS
001900*  890602 RAH  ADD DAILY CONTROL BREAK                  *      TDS
002000*  930711 LMK  ADD MONTHLY CONTROL BREAK                *      TDS
002100*  960904 DWP  TK#5511 SORT BUCKETS DESCENDING BY PERIOD*      TDS
002200*  981009 DWP  TK#6003 Y2K - CCYY-MM-DD PERIOD FORMAT    *      TDS
002300*  990121 DWP  TK#6101 Y2K - VERIFIED CENTURY ROLLOVER  *      TDS
002400*  20020226 CJT TK#7311 ROUND EVERY BUCKET HALF-UP, ONCE*      TDS
002500*  20091014 BRN TK#9455 WIDEN REPORT HEADER, ADD RUN DATE*     TDS
002600*  20160307 BRN TK#10340 NO LOGIC CHANGE, RECOMPILE ONLY*      TDS
002700******************************************************      TDS
002800 ENVIRONMENT DIVISION.                                        TDS
002900 CONFIGURATION SECTION.                                       TDS
003000 SOURCE-COMPUTER.  MERIDIAN-4381.                              TDS
003100 OBJECT-COMPUTER.  MERIDIAN-4381.                              TDS
003200 SPECIAL-NAMES.                                                TDS
003300     C01 IS TOP-OF-FORM                                        TDS
003400     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          TDS
003500     UPSI-0 IS RERUN-SWITCH.                                   TDS
003600 INPUT-OUTPUT SECTION.                                         TDS
003700 FILE-CONTROL.                                                 TDS
003800     SELECT PARM-FILE ASSIGN "TRDSPARM"                        TDS
003900         ORGANIZATION LINE SEQUENTIAL                         TDS
004000         STATUS FILE-STATUS.                                   TDS
004100     SELECT TRADE-FILE ASSIGN "TRADEMST"                       TDS
004200         ORGANIZATION LINE SEQUENTIAL                         TDS
004300         STATUS FILE-STATUS.                                   TDS
004400     SELECT PNL-SUMMARY-REPORT ASSIGN "RPTOUT"                 TDS
004500         ORGANIZATION LINE SEQUENTIAL                         TDS
004600         STATUS FILE-STATUS.                                   TDS
004700 DATA DIVISION.                                                TDS
004800 FILE SECTION.                                                 TDS
004900 FD  PARM-FILE; RECORD 128.                                    TDS
005000 01  PARM-ITEM.                                                TDS
005100     05  PARM-USER-ID            PIC X(128).                  TDS
005200 FD  TRADE-FILE; RECORD 869.                                   TDS
005300 01  TRADE-ITEM.                                               TDS
005400     COPY TRDREC.                                              TDS
005500 FD  PNL-SUMMARY-REPORT; RECORD 80.                            TDS
005600 01  REPORT-LINE                 PIC X(80).                    TDS
005700 WORKING-STORAGE SECTION.                                      TDS
005800******************************************************      TDS
005900* FILE STATUS                                           *      TDS
006000******************************************************      TDS
006100 01  FILE-STATUS.                                              TDS
006200     05  STATUS-1                PIC X.                        TDS
006300     05  STATUS-2                PIC X.                        TDS
006400******************************************************      TDS
006500* LOG MESSAGE DEFINITIONS                                *      TDS
006600******************************************************      TDS
006700 01  LOGMSG.                                                   TDS
006800     05  FILLER                  PIC X(10) VALUE "TRDSUM   :". TDS
006900     05  LOGMSG-TEXT             PIC X(50).                    TDS
007000 01  LOGMSG-LEN                  PIC S9(9) COMP-5.             TDS
007100******************************************************      TDS
007200* REPORT HEADING AND FOOTING LINES                       *      TDS
007300******************************************************      TDS
007400 01  HEAD-LINE-1.                                               TDS
007500     05  FILLER                  PIC X(18) VALUE               TDS
007600             "REALIZED P&L REPORT  ".                          TDS
007700     05  FILLER                  PIC X(10) VALUE "USER-ID =>". TDS
007800     05  HD-USER-ID              PIC X(30).                    TDS
007900     05  FILLER                  PIC X(12) VALUE "RUN DATE =>". TDS
008000     05  HD-RUN-DATE             PIC 9999/99/99.                TDS
008100     05  FILLER                  PIC X(8) VALUE SPACES.         TDS
008200 01  DETAIL-LINE.                                               TDS
008300     05  DT-PERIOD               PIC X(12).                    TDS
008400     05  FILLER                  PIC X(2) VALUE SPACES.         TDS
008500     05  DT-TRADE-COUNT          PIC ZZZZZZZZ9.                 TDS
008600     05  FILLER                  PIC X(4) VALUE SPACES.         TDS
008700     05  DT-PNL                  PIC -ZZZZZZZZZZZZZZ9.99.       TDS
008800     05  FILLER                  PIC X(30) VALUE SPACES.        TDS
008900 01  HEAD-LINE-R REDEFINES DETAIL-LINE.                         TDS
009000     05  HR-SECTION              PIC X(30).                    TDS
009100     05  FILLER                  PIC X(50).                    TDS
009200 01  FOOT-LINE-R REDEFINES DETAIL-LINE.                         TDS
009300     05  FILLER                  PIC X(10) VALUE SPACES.        TDS
009400     05  FT-LABEL                PIC X(20).                    TDS
009500     05  FT-COUNT                PIC ZZZZZZZZ9.                 TDS
009600     05  FILLER                  PIC X(4) VALUE SPACES.         TDS
009700     05  FT-PNL                  PIC -ZZZZZZZZZZZZZZ9.99.       TDS
009800     05  FILLER                  PIC X(16) VALUE SPACES.        TDS
009900******************************************************      TDS
010000* GRAND TOTAL ACCUMULATORS                                *      TDS
010100******************************************************      TDS
010200 01  WS-TOTAL-PNL                PIC S9(16)V99 VALUE 0.        TDS
010300 01  WS-TOTAL-PNL-R REDEFINES WS-TOTAL-PNL.                    TDS
010400     05  WS-TOTAL-PNL-WHOLE      PIC S9(16).                    TDS
010500     05  WS-TOTAL-PNL-CENTS      PIC 9(2).                     TDS
010600 77  WS-TOTAL-TRADE-COUNT        PIC 9(9) COMP-5 VALUE 0.      TDS
010700******************************************************      TDS
010800* DAILY AND MONTHLY BUCKET TABLES                         *      TDS
010900******************************************************      TDS
011000 01  DAY-BUCKET-TABLE.                                          TDS
011100     COPY PNBREC REPLACING                                      TDS
011150         ==01  PNL-BUCKET-RECORD== BY                            TDS
011175         ==02  DB-ITEM OCCURS 3660 TIMES INDEXED BY DB-IDX==.     TDS
011400 77  DB-COUNT                    PIC S9(9) COMP-5 VALUE 0.      TDS
011500 01  MONTH-BUCKET-TABLE.                                        TDS
011600     COPY PNBREC REPLACING                                      TDS
011650         ==01  PNL-BUCKET-RECORD== BY                            TDS
011675         ==02  MB-ITEM OCCURS 600 TIMES INDEXED BY MB-IDX==.      TDS
011900 77  MB-COUNT                    PIC S9(9) COMP-5 VALUE 0.      TDS
012000******************************************************      TDS
012100* SCRATCH FIELDS                                          *      TDS
012200******************************************************      TDS
012300 77  WS-SCAN-IDX                 PIC S9(9) COMP-5 VALUE 0.      TDS
012450 01  WS-BUCKET-SWAP.                                            TDS
012460     COPY PNBREC REPLACING                                      TDS
012470         ==01  PNL-BUCKET-RECORD== BY ==02  WS-SWAP-ITEM==.      TDS
012500 77  WS-FOUND-IDX                PIC S9(9) COMP-5 VALUE 0.      TDS
012600 77  WS-SORT-SWAPPED             PIC X VALUE "N".               TDS
012700     88  WS-A-SWAP-WAS-MADE          VALUE "Y".                 TDS
012800 01  WS-DAY-PERIOD                PIC X(10).                    TDS
012900 01  WS-DAY-PERIOD-R REDEFINES WS-DAY-PERIOD.                   TDS
013000     05  WS-DP-CCYY               PIC 9(4).                    TDS
013100     05  WS-DP-DASH1              PIC X.                       TDS
013200     05  WS-DP-MM                 PIC 9(2).                    TDS
013300     05  WS-DP-DASH2              PIC X.                       TDS
013400     05  WS-DP-DD                 PIC 9(2).                    TDS
013500 01  WS-MONTH-PERIOD              PIC X(10).                    TDS
013600 77  WS-RUN-DATE                  PIC 9(8).                     TDS
013700 77  WS-EOF-TRADE                 PIC X VALUE "N".               TDS
013800     88  WS-NO-MORE-TRADES            VALUE "Y".                TDS
013900******************************************************      TDS
014000 LINKAGE SECTION.                                              TDS
014100******************************************************      TDS
014200 PROCEDURE DIVISION.                                            TDS
014300******************************************************      TDS
014400 START-TRDSUM.                                                  TDS
014500     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                       TDS
014600     MOVE "Started" TO LOGMSG-TEXT.                             TDS
014700     PERFORM DO-USERLOG.                                        TDS
014800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                     TDS
014900     OPEN INPUT PARM-FILE.                                      TDS
015000     READ PARM-FILE INTO PARM-ITEM                               TDS
015100         AT END MOVE SPACES TO PARM-ITEM.                        TDS
015200     CLOSE PARM-FILE.                                           TDS
015300     PERFORM 2000-READ-TRADES THRU 2000-EXIT.                    TDS
015400     PERFORM 3000-SORT-DAY-BUCKETS THRU 3000-EXIT.               TDS
015500     PERFORM 4000-SORT-MONTH-BUCKETS THRU 4000-EXIT.             TDS
015600     PERFORM 5000-WRITE-REPORT THRU 5000-EXIT.                   TDS
015700     MOVE "Completed" TO LOGMSG-TEXT.                            TDS
015800     PERFORM DO-USERLOG.                                        TDS
015900     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.                TDS
016000******************************************************      TDS
016100* 2000 - READ EVERY TRADE FOR THE USER, ACCUMULATE       *      TDS
016200* GRAND TOTAL AND THE DAILY/MONTHLY BUCKET TABLES        *      TDS
016300******************************************************      TDS
016400 2000-READ-TRADES.                                               TDS
016500     OPEN INPUT TRADE-FILE.                                      TDS
016600     READ TRADE-FILE INTO TRADE-ITEM                             TDS
016700         AT END MOVE "Y" TO WS-EOF-TRADE.                        TDS
016800     PERFORM 2100-ACCUMULATE-ONE THRU 2100-EXIT                  TDS
016900         UNTIL WS-NO-MORE-TRADES.                                TDS
017000     CLOSE TRADE-FILE.                                           TDS
017100 2000-EXIT.                                                      TDS
017200     EXIT.                                                       TDS
017300 2100-ACCUMULATE-ONE.                                            TDS
017400     IF TRD-USER-ID IN TRADE-ITEM = PARM-USER-ID                 TDS
017500         ADD TRD-REALIZED-PNL IN TRADE-ITEM TO WS-TOTAL-PNL      TDS
017600         ADD 1 TO WS-TOTAL-TRADE-COUNT                          TDS
017700         PERFORM 2200-ROLL-DAY THRU 2200-EXIT                    TDS
017800         PERFORM 2300-ROLL-MONTH THRU 2300-EXIT.                 TDS
017900     READ TRADE-FILE INTO TRADE-ITEM                             TDS
018000         AT END MOVE "Y" TO WS-EOF-TRADE.                        TDS
018100 2100-EXIT.                                                      TDS
018200     EXIT.                                                       TDS
018300******************************************************      TDS
018400* 2200 - DAILY CONTROL-BREAK BUCKET (CCYY-MM-DD)         *      TDS
018500******************************************************      TDS
018600 2200-ROLL-DAY.                                                  TDS
018700     MOVE TRD-CLOSE-CCYY IN TRADE-ITEM TO WS-DP-CCYY.           TDS
018800     MOVE "-" TO WS-DP-DASH1.                                    TDS
018900     MOVE TRD-CLOSE-MM IN TRADE-ITEM TO WS-DP-MM.                TDS
019000     MOVE "-" TO WS-DP-DASH2.                                    TDS
019100     MOVE TRD-CLOSE-DD IN TRADE-ITEM TO WS-DP-DD.                TDS
019200     MOVE 0 TO WS-FOUND-IDX.                                     TDS
019300     PERFORM 2210-FIND-DAY THRU 2210-EXIT                        TDS
019400         VARYING WS-SCAN-IDX FROM 1 BY 1                        TDS
019500             UNTIL WS-SCAN-IDX > DB-COUNT OR                     TDS
019600                 WS-FOUND-IDX NOT = 0.                           TDS
019700     IF WS-FOUND-IDX = 0                                         TDS
019800         ADD 1 TO DB-COUNT                                       TDS
019900         MOVE WS-DAY-PERIOD TO PNB-PERIOD IN DB-ITEM (DB-COUNT)  TDS
020100         MOVE DB-COUNT TO WS-FOUND-IDX.                          TDS
020200     ADD TRD-REALIZED-PNL IN TRADE-ITEM                          TDS
021000         TO PNB-PNL IN DB-ITEM (WS-FOUND-IDX).                   TDS
021100     ADD 1 TO PNB-TRADE-COUNT IN DB-ITEM (WS-FOUND-IDX).         TDS
021200 2200-EXIT.                                                      TDS
021300     EXIT.                                                       TDS
021400 2210-FIND-DAY.                                                  TDS
021500     IF PNB-PERIOD IN DB-ITEM (WS-SCAN-IDX) = WS-DAY-PERIOD      TDS
021600         MOVE WS-SCAN-IDX TO WS-FOUND-IDX.                       TDS
021700 2210-EXIT.                                                      TDS
021800     EXIT.                                                       TDS
021900******************************************************      TDS
022000* 2300 - MONTHLY CONTROL-BREAK BUCKET (CCYY-MM)           *      TDS
022100******************************************************      TDS
022200 2300-ROLL-MONTH.                                                TDS
022300     MOVE SPACES TO WS-MONTH-PERIOD.                             TDS
022400     MOVE WS-DP-CCYY TO WS-MONTH-PERIOD (1:4).                   TDS
022500     MOVE "-" TO WS-MONTH-PERIOD (5:1).                          TDS
022600     MOVE WS-DP-MM TO WS-MONTH-PERIOD (6:2).                     TDS
022700     MOVE 0 TO WS-FOUND-IDX.                                     TDS
022800     PERFORM 2310-FIND-MONTH THRU 2310-EXIT                      TDS
022900         VARYING WS-SCAN-IDX FROM 1 BY 1                        TDS
023000             UNTIL WS-SCAN-IDX > MB-COUNT OR                     TDS
023100                 WS-FOUND-IDX NOT = 0.                           TDS
023200     IF WS-FOUND-IDX = 0                                         TDS
023300         ADD 1 TO MB-COUNT                                       TDS
023400         MOVE WS-MONTH-PERIOD TO PNB-PERIOD IN MB-ITEM (MB-COUNT)TDS
023500         MOVE MB-COUNT TO WS-FOUND-IDX.                          TDS
023600     ADD TRD-REALIZED-PNL IN TRADE-ITEM                          TDS
023700         TO PNB-PNL IN MB-ITEM (WS-FOUND-IDX).                   TDS
023800     ADD 1 TO PNB-TRADE-COUNT IN MB-ITEM (WS-FOUND-IDX).         TDS
023900 2300-EXIT.                                                      TDS
024000     EXIT.                                                       TDS
024100 2310-FIND-MONTH.                                                TDS
024200     IF PNB-PERIOD IN MB-ITEM (WS-SCAN-IDX) = WS-MONTH-PERIOD    TDS
024300         MOVE WS-SCAN-IDX TO WS-FOUND-IDX.                       TDS
024400 2310-EXIT.                                                      TDS
024500     EXIT.                                                       TDS
024600******************************************************      TDS
024700* 3000 - SORT DAY-BUCKET-TABLE DESCENDING BY PERIOD      *      TDS
024800* (HAND-ROLLED EXCHANGE SORT - TABLE IS SMALL)           *      TDS
024900******************************************************      TDS
025000 3000-SORT-DAY-BUCKETS.                                          TDS
025100     IF DB-COUNT < 2                                             TDS
025200         GO TO 3000-EXIT.                                        TDS
025300     MOVE "Y" TO WS-SORT-SWAPPED.                                TDS
025400     PERFORM 3100-ONE-PASS THRU 3100-EXIT                        TDS
025500         UNTIL NOT WS-A-SWAP-WAS-MADE.                           TDS
025600     GO TO 3000-EXIT.                                            TDS
025700 3100-ONE-PASS.                                                  TDS
025800     MOVE "N" TO WS-SORT-SWAPPED.                                TDS
025900     PERFORM 3110-COMPARE-PAIR THRU 3110-EXIT                    TDS
026000         VARYING WS-SCAN-IDX FROM 1 BY 1                         TDS
026100             UNTIL WS-SCAN-IDX > DB-COUNT - 1.                    TDS
026200 3100-EXIT.                                                      TDS
026300     EXIT.                                                       TDS
026400 3110-COMPARE-PAIR.                                              TDS
026500     IF PNB-PERIOD IN DB-ITEM (WS-SCAN-IDX) <                     TDS
026600             PNB-PERIOD IN DB-ITEM (WS-SCAN-IDX + 1)               TDS
026700         MOVE DB-ITEM (WS-SCAN-IDX) TO WS-SWAP-ITEM                TDS
026800         MOVE DB-ITEM (WS-SCAN-IDX + 1) TO DB-ITEM (WS-SCAN-IDX)  TDS
026900         MOVE WS-SWAP-ITEM TO DB-ITEM (WS-SCAN-IDX + 1)           TDS
027000         MOVE "Y" TO WS-SORT-SWAPPED.                             TDS
027100 3110-EXIT.                                                       TDS
027200     EXIT.                                                        TDS
027300 3000-EXIT.                                                      TDS
027400     EXIT.                                                       TDS
027500******************************************************      TDS
027600* 4000 - SORT MONTH-BUCKET-TABLE DESCENDING BY PERIOD    *      TDS
027700******************************************************      TDS
027800 4000-SORT-MONTH-BUCKETS.                                         TDS
027900     IF MB-COUNT < 2                                              TDS
028000         GO TO 4000-EXIT.                                         TDS
028100     MOVE "Y" TO WS-SORT-SWAPPED.                                 TDS
028200     PERFORM 4100-ONE-PASS THRU 4100-EXIT                         TDS
028300         UNTIL NOT WS-A-SWAP-WAS-MADE.                            TDS
028400     GO TO 4000-EXIT.                                             TDS
028500 4100-ONE-PASS.                                                   TDS
028600     MOVE "N" TO WS-SORT-SWAPPED.                                 TDS
028700     PERFORM 4110-COMPARE-PAIR THRU 4110-EXIT                     TDS
028800         VARYING WS-SCAN-IDX FROM 1 BY 1                          TDS
028900             UNTIL WS-SCAN-IDX > MB-COUNT - 1.                    TDS
029000 4100-EXIT.                                                       TDS
029100     EXIT.                                                        TDS
029200 4110-COMPARE-PAIR.                                               TDS
029300     IF PNB-PERIOD IN MB-ITEM (WS-SCAN-IDX) <                      TDS
029400             PNB-PERIOD IN MB-ITEM (WS-SCAN-IDX + 1)                TDS
029500         MOVE MB-ITEM (WS-SCAN-IDX) TO WS-SWAP-ITEM                 TDS
029600         MOVE MB-ITEM (WS-SCAN-IDX + 1) TO MB-ITEM (WS-SCAN-IDX)   TDS
029700         MOVE WS-SWAP-ITEM TO MB-ITEM (WS-SCAN-IDX + 1)            TDS
029800         MOVE "Y" TO WS-SORT-SWAPPED.                              TDS
029900 4110-EXIT.                                                        TDS
030000     EXIT.                                                        TDS
030100 4000-EXIT.                                                      TDS
030200     EXIT.                                                       TDS
030300******************************************************      TDS
030400* 5000 - BUILD AND WRITE THE PNL-SUMMARY-REPORT           *      TDS
030500******************************************************      TDS
030600 5000-WRITE-REPORT.                                               TDS
030700     OPEN OUTPUT PNL-SUMMARY-REPORT.                              TDS
030800     MOVE PARM-USER-ID TO HD-USER-ID.                             TDS
030900     MOVE WS-RUN-DATE TO HD-RUN-DATE.                             TDS
031000     MOVE HEAD-LINE-1 TO REPORT-LINE.                             TDS
031100     WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM.                TDS
031200     MOVE SPACES TO HEAD-LINE-R.                                  TDS
031300     MOVE "DAILY REALIZED P&L" TO HR-SECTION.                     TDS
031400     MOVE HEAD-LINE-R TO REPORT-LINE.                             TDS
031500     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   TDS
031600     PERFORM 5100-WRITE-DAY THRU 5100-EXIT                        TDS
031700         VARYING WS-SCAN-IDX FROM 1 BY 1                          TDS
031800             UNTIL WS-SCAN-IDX > DB-COUNT.                        TDS
031900     MOVE SPACES TO HEAD-LINE-R.                                  TDS
032000     MOVE "MONTHLY REALIZED P&L" TO HR-SECTION.                   TDS
032100     MOVE HEAD-LINE-R TO REPORT-LINE.                              TDS
032200     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   TDS
032300     PERFORM 5200-WRITE-MONTH THRU 5200-EXIT                      TDS
032400         VARYING WS-SCAN-IDX FROM 1 BY 1                          TDS
032500             UNTIL WS-SCAN-IDX > MB-COUNT.                        TDS
032600     MOVE SPACES TO FOOT-LINE-R.                                   TDS
032700     MOVE "GRAND-TOTAL-PNL" TO FT-LABEL.                          TDS
032800     MOVE WS-TOTAL-TRADE-COUNT TO FT-COUNT.                       TDS
032900     MOVE WS-TOTAL-PNL TO FT-PNL.                                  TDS
033000     MOVE FOOT-LINE-R TO REPORT-LINE.                              TDS
033100     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                    TDS
033200     CLOSE PNL-SUMMARY-REPORT.                                     TDS
033300 5000-EXIT.                                                       TDS
033400     EXIT.                                                        TDS
033500 5100-WRITE-DAY.                                                  TDS
033600     MOVE SPACES TO DETAIL-LINE.                                  TDS
033700     MOVE PNB-PERIOD IN DB-ITEM (WS-SCAN-IDX) TO DT-PERIOD.        TDS
033800     MOVE PNB-TRADE-COUNT IN DB-ITEM (WS-SCAN-IDX) TO             TDS
033900         DT-TRADE-COUNT.                                          TDS
034000     MOVE PNB-PNL IN DB-ITEM (WS-SCAN-IDX) TO DT-PNL.              TDS
034100     MOVE DETAIL-LINE TO REPORT-LINE.                              TDS
034200     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                     TDS
034300 5100-EXIT.                                                       TDS
034400     EXIT.                                                        TDS
034500 5200-WRITE-MONTH.                                                TDS
034600     MOVE SPACES TO DETAIL-LINE.                                  TDS
034700     MOVE PNB-PERIOD IN MB-ITEM (WS-SCAN-IDX) TO DT-PERIOD.        TDS
034800     MOVE PNB-TRADE-COUNT IN MB-ITEM (WS-SCAN-IDX) TO             TDS
034900         DT-TRADE-COUNT.                                          TDS
035000     MOVE PNB-PNL IN MB-ITEM (WS-SCAN-IDX) TO DT-PNL.              TDS
035100     MOVE DETAIL-LINE TO REPORT-LINE.                              TDS
035200     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                     TDS
035300 5200-EXIT.                                                       TDS
035400     EXIT.                                                        TDS
035500******************************************************      TDS
035600* LOG MESSAGES TO THE RUN LOG                             *      TDS
035700******************************************************      TDS
035800 DO-USERLOG.                                                      TDS
035900     CALL "USERLOG" USING LOGMSG                                  TDS
036000         LOGMSG-LEN.                                               TDS
036100******************************************************      TDS
036200* LEAVE                                                  *      TDS
036300******************************************************      TDS
036400 EXIT-PROGRAM.                                                    TDS
036500     STOP RUN.                                                    TDS
036600 EXIT-PROGRAM-EXIT.                                               TDS
036700     EXIT.                                                        TDS
