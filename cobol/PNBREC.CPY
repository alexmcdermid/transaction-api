000100******************************************************      PNB
000200*                                                       *      PNB
000300*    PNBREC.CPY                                         *      PNB
000400*                                                       *      PNB
000500*    LEDGER APPLICATION - REALIZED P&L BUCKET            *      PNB
000600*    ONE ENTRY PER CONTROL-BREAK PERIOD (DAY OR MONTH)   *      PNB
000700*    EMITTED BY THE TRADE SUMMARIZE STEP.  TABLE FORM,   *      PNB
000800*    NOT A STANDALONE FILE - OCCURS IN TRDSUM WORKING    *      PNB
000900*    STORAGE AND ON THE PNL-SUMMARY-REPORT PRINT LINES.  *      PNB
001000*                                                       *      PNB
001100*    95-04  950126 DWP   ORIGINAL CUT                    *      PNB
001200******************************************************      PNB
001300 01  PNL-BUCKET-RECORD.                                       PNB
001400     03  PNB-PERIOD                  PIC X(10).                PNB
001500     03  PNB-PNL                     PIC S9(16)V99.            PNB
001600     03  PNB-PNL-R REDEFINES PNB-PNL.                          PNB
001700         05  PNB-PNL-WHOLE           PIC S9(16).                PNB
001800         05  PNB-PNL-CENTS           PIC 9(2).                 PNB
001900     03  PNB-TRADE-COUNT             PIC 9(9).                 PNB
002000     03  FILLER                      PIC X(20).                PNB
