000100******************************************************      USU
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      USU
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      USU
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      USU
000500*                                                       *      USU
000600*   #ident  "@(#) ledgapp/USRUPD.cbl $Revision: 1.3 $"  *      USU
000700******************************************************      USU
000800 IDENTIFICATION DIVISION.                                     USU
000900 PROGRAM-ID.    USRUPD.                                      USU
001000 AUTHOR.        C J TANAKA.                                   USU
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     USU
001200 DATE-WRITTEN.  990614.                                       USU
001300 DATE-COMPILED.                                               USU
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            USU
001500******************************************************      USU
001600*  CHANGE LOG                                           *      USU
001700*  ----------                                           *      USU
001800*  990614 CJT  ORIGINAL CUT - FIND-OR-CREATE SIGN-IN    *      USU
001900*           USER FROM THE AUTH PROVIDER FEED            *      USU
002000*  991203 CJT  TK#6188 Y2K - NO DATE FIELDS BEYOND RUN   *      USU
002100*           DATE, REVIEWED OK                           *      USU
002200*  20000212 DWP  TK#6240 ADD USR-EMAIL, UPDATE ON CHANGE *      USU
002300*  20020704 DWP  TK#7103 EMAIL COMPARE MADE CASE-BLIND   *      USU
002400*  20190604 BRN  TK#11040 RECOMPILE, NO LOGIC CHANGE     *      USU
002500******************************************************      USU
002600 ENVIRONMENT DIVISION.                                        USU
002700 CONFIGURATION SECTION.                                       USU
002800 SOURCE-COMPUTER.  MERIDIAN-4381.                              USU
002900 OBJECT-COMPUTER.  MERIDIAN-4381.                              USU
003000 SPECIAL-NAMES.                                                USU
003100     C01 IS TOP-OF-FORM                                        USU
003200     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          USU
003300     UPSI-0 IS RERUN-SWITCH.                                   USU
003400 INPUT-OUTPUT SECTION.                                         USU
003500 FILE-CONTROL.                                                 USU
003600     SELECT USER-REQ-FILE ASSIGN "USRREQ"                      USU
003700         ORGANIZATION LINE SEQUENTIAL                         USU
003800         STATUS FILE-STATUS.                                   USU
003900     SELECT OLD-USER-FILE ASSIGN "OLDUSR"                      USU
004000         ORGANIZATION LINE SEQUENTIAL                         USU
004100         STATUS FILE-STATUS.                                   USU
004200     SELECT NEW-USER-FILE ASSIGN "NEWUSR"                      USU
004300         ORGANIZATION LINE SEQUENTIAL                         USU
004400         STATUS FILE-STATUS.                                   USU
004500     SELECT USER-RESULT-FILE ASSIGN "USRRSLT"                  USU
004600         ORGANIZATION LINE SEQUENTIAL                         USU
004700         STATUS FILE-STATUS.                                   USU
004800 DATA DIVISION.                                                USU
004900 FILE SECTION.                                                 USU
005000 FD  USER-REQ-FILE; RECORD 400.                                USU
005100 01  USER-REQ-ITEM.                                            USU
005200     05  REQ-AUTH-ID             PIC X(128).                   USU
005300     05  REQ-EMAIL               PIC X(256).                   USU
005400     05  FILLER                  PIC X(16).                    USU
005500 FD  OLD-USER-FILE; RECORD 460.                                USU
005600 01  OLD-USER-ITEM.                                            USU
005700     COPY USRREC.                                              USU
005800 FD  NEW-USER-FILE; RECORD 460.                                USU
005900 01  NEW-USER-ITEM.                                            USU
006000     COPY USRREC.                                              USU
006100 FD  USER-RESULT-FILE; RECORD 460.                             USU
006200 01  USER-RESULT-ITEM.                                         USU
006300     COPY USRREC.                                              USU
006400 WORKING-STORAGE SECTION.                                      USU
006500******************************************************      USU
006600* FILE STATUS                                            *      USU
006700******************************************************      USU
006800 01  FILE-STATUS.                                              USU
006900     05  STATUS-1                PIC X.                        USU
007000     05  STATUS-2                PIC X.                        USU
007100******************************************************      USU
007200* LOG MESSAGE AREA                                       *      USU
007300******************************************************      USU
007400 01  LOGMSG.                                                   USU
007500     05  FILLER                  PIC X(10) VALUE "USRUPD   :". USU
007600     05  LOGMSG-TEXT             PIC X(50).                    USU
007700 01  LOGMSG-LEN                  PIC S9(9) COMP-5.             USU
007800******************************************************      USU
007900* OLD-MASTER IN-MEMORY TABLE - LOADED ONCE AT START       *      USU
008000* KEYED BY USR-AUTH-ID, THE EXTERNAL SIGN-IN PROVIDER ID  *      USU
008100******************************************************      USU
008200 01  OLD-USER-TABLE.                                           USU
008300     COPY USRREC REPLACING                                    USU
008400         ==01  USER-RECORD== BY                                USU
008500         ==02  OU-ITEM-DETAIL OCCURS 2000 TIMES                USU
008600             INDEXED BY OU-IDX==.                              USU
008700 77  OU-COUNT                    PIC S9(9) COMP-5 VALUE 0.      USU
008800 77  OU-MATCH-IDX                PIC S9(9) COMP-5 VALUE 0.      USU
008900 77  OU-SCAN-IDX                 PIC S9(9) COMP-5 VALUE 0.      USU
009000******************************************************      USU
009100* WORKING FIELDS                                         *      USU
009200******************************************************      USU
009300 77  WS-EOF-REQUEST              PIC X VALUE "N".               USU
009400     88  WS-NO-MORE-REQUESTS         VALUE "Y".                 USU
009500 77  WS-EOF-OLD-MASTER           PIC X VALUE "N".               USU
009600     88  WS-NO-MORE-OLD-MASTER       VALUE "Y".                 USU
009700 77  WS-RUN-DATE                 PIC 9(8).                      USU
009800 77  WS-ID-SEQ                   PIC S9(9) COMP-5 VALUE 0.      USU
009900 01  WS-NEW-USR-ID.                                             USU
010000     05  WS-NID-TAG              PIC X(4)  VALUE "USR-".        USU
010100     05  WS-NID-DATE             PIC 9(8).                      USU
010200     05  WS-NID-DASH             PIC X     VALUE "-".            USU
010300     05  WS-NID-SEQ              PIC 9(9).                      USU
010400     05  FILLER                  PIC X(14) VALUE SPACES.        USU
010500 01  WS-NEW-USR-ID-R REDEFINES WS-NEW-USR-ID.                   USU
010600     05  FILLER                  PIC X(36).                    USU
010700******************************************************      USU
010800* CASE-BLIND EMAIL COMPARE WORK AREA                      *      USU
010900* 20020704 DWP TK#7103 - STORED EMAIL IS KEPT MIXED CASE, *      USU
011000* SO THE COMPARE IS DONE HERE ON UPPERCASED COPIES ONLY   *      USU
011100******************************************************      USU
011200 77  WS-CMP-NEW-EMAIL            PIC X(256).                   USU
011300 77  WS-CMP-OLD-EMAIL            PIC X(256).                   USU
011400 77  WS-EMAIL-CHANGED            PIC X VALUE "N".                USU
011500     88  WS-EMAIL-IS-CHANGED         VALUE "Y".                 USU
011600******************************************************      USU
011700 LINKAGE SECTION.                                               USU
011800******************************************************      USU
011900 PROCEDURE DIVISION.                                             USU
012000******************************************************      USU
012100 START-USRUPD.                                                   USU
012200     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                        USU
012300     MOVE "Started" TO LOGMSG-TEXT.                              USU
012400     PERFORM DO-USERLOG.                                         USU
012500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                      USU
012600     PERFORM 1000-LOAD-OLD-MASTER THRU 1000-EXIT.                USU
012700     OPEN INPUT USER-REQ-FILE.                                   USU
012800     OPEN OUTPUT USER-RESULT-FILE.                               USU
012900     READ USER-REQ-FILE INTO USER-REQ-ITEM                       USU
013000         AT END MOVE "Y" TO WS-EOF-REQUEST.                      USU
013100     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                 USU
013200         UNTIL WS-NO-MORE-REQUESTS.                              USU
013300     CLOSE USER-REQ-FILE.                                        USU
013400     CLOSE USER-RESULT-FILE.                                     USU
013500     PERFORM 5000-REWRITE-MASTER THRU 5000-EXIT.                 USU
013600     MOVE "Completed" TO LOGMSG-TEXT.                            USU
013700     PERFORM DO-USERLOG.                                         USU
013800     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.                USU
013900******************************************************      USU
014000* 1000 - LOAD OLD USER MASTER INTO MEMORY TABLE            *      USU
014100******************************************************      USU
014200 1000-LOAD-OLD-MASTER.                                           USU
014300     OPEN INPUT OLD-USER-FILE.                                   USU
014400     READ OLD-USER-FILE INTO OU-ITEM-DETAIL (1)                  USU
014500         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                   USU
014600     PERFORM 1100-LOAD-ONE-ENTRY THRU 1100-EXIT                  USU
014700         UNTIL WS-NO-MORE-OLD-MASTER.                            USU
014800     CLOSE OLD-USER-FILE.                                        USU
014900 1000-EXIT.                                                      USU
015000     EXIT.                                                       USU
015100 1100-LOAD-ONE-ENTRY.                                            USU
015200     ADD 1 TO OU-COUNT.                                          USU
015300     MOVE OU-ITEM-DETAIL (1) TO OU-ITEM-DETAIL (OU-COUNT).       USU
015400     READ OLD-USER-FILE INTO OU-ITEM-DETAIL (1)                  USU
015500         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                   USU
015600 1100-EXIT.                                                      USU
015700     EXIT.                                                       USU
015800******************************************************      USU
015900* 2000 - ENSURE-USER-EXISTS: FIND THE AUTH ID ON THE       *      USU
016000* TABLE; UPDATE THE MATCH'S EMAIL WHEN IT HAS CHANGED, OR  *      USU
016100* INSERT A BRAND NEW USER WHEN THE AUTH ID IS NOT ON FILE. *      USU
016200******************************************************      USU
016300 2000-PROCESS-REQUEST.                                           USU
016400     MOVE 0 TO OU-MATCH-IDX.                                     USU
016500     PERFORM 2100-SCAN-ONE-ENTRY THRU 2100-EXIT                  USU
016600         VARYING OU-SCAN-IDX FROM 1 BY 1                         USU
016700             UNTIL OU-SCAN-IDX > OU-COUNT OR                     USU
016800                 OU-MATCH-IDX NOT = 0.                            USU
016900     IF OU-MATCH-IDX NOT = 0                                     USU
017000         PERFORM 3000-UPDATE-EMAIL THRU 3000-EXIT                USU
017100     ELSE                                                        USU
017200         PERFORM 4000-INSERT-USER THRU 4000-EXIT.                USU
017300     READ USER-REQ-FILE INTO USER-REQ-ITEM                       USU
017400         AT END MOVE "Y" TO WS-EOF-REQUEST.                      USU
017500 2000-EXIT.                                                      USU
017600     EXIT.                                                       USU
017700 2100-SCAN-ONE-ENTRY.                                            USU
017800     IF USR-AUTH-ID IN OU-ITEM-DETAIL (OU-SCAN-IDX) =            USU
017900             REQ-AUTH-ID                                         USU
018000         MOVE OU-SCAN-IDX TO OU-MATCH-IDX.                       USU
018100 2100-EXIT.                                                      USU
018200     EXIT.                                                       USU
018300******************************************************      USU
018400* 3000 - UPDATE EMAIL ON AN EXISTING USER, WHEN CHANGED    *      USU
018500* 20020704 DWP TK#7103 - COMPARE IS CASE-BLIND; A REQUEST  *      USU
018600* EMAIL THAT IS BLANK OR ONLY DIFFERS BY CASE LEAVES THE   *      USU
018700* STORED RECORD ALONE.                                     *      USU
018800******************************************************      USU
018900 3000-UPDATE-EMAIL.                                              USU
019000     MOVE "N" TO WS-EMAIL-CHANGED.                               USU
019100     IF REQ-EMAIL NOT = SPACES                                   USU
019200         MOVE REQ-EMAIL TO WS-CMP-NEW-EMAIL                      USU
019300         MOVE USR-EMAIL IN OU-ITEM-DETAIL (OU-MATCH-IDX) TO      USU
019400             WS-CMP-OLD-EMAIL                                    USU
019500         INSPECT WS-CMP-NEW-EMAIL CONVERTING                     USU
019600             "abcdefghijklmnopqrstuvwxyz" TO                     USU
019700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        USU
019800         INSPECT WS-CMP-OLD-EMAIL CONVERTING                     USU
019900             "abcdefghijklmnopqrstuvwxyz" TO                     USU
020000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        USU
020100         IF WS-CMP-NEW-EMAIL NOT = WS-CMP-OLD-EMAIL               USU
020200             MOVE REQ-EMAIL TO                                   USU
020300                 USR-EMAIL IN OU-ITEM-DETAIL (OU-MATCH-IDX)       USU
020400             MOVE "Y" TO WS-EMAIL-CHANGED.                       USU
020500     MOVE OU-ITEM-DETAIL (OU-MATCH-IDX) TO USER-RESULT-ITEM.     USU
020600     WRITE USER-RESULT-ITEM.                                     USU
020700 3000-EXIT.                                                       USU
020800     EXIT.                                                       USU
020900******************************************************      USU
021000* 4000 - INSERT A NEW USER FOR AN AUTH ID NOT YET ON FILE  *      USU
021100* 20000212 DWP TK#6240 - EMAIL IS STORED ONLY WHEN THE      *      USU
021200* AUTH PROVIDER ACTUALLY SUPPLIED ONE ON THIS REQUEST.      *      USU
021300******************************************************      USU
021400 4000-INSERT-USER.                                               USU
021500     PERFORM 4100-GENERATE-ID THRU 4100-EXIT.                    USU
021600     ADD 1 TO OU-COUNT.                                          USU
021700     MOVE WS-NEW-USR-ID TO USR-ID IN OU-ITEM-DETAIL (OU-COUNT).  USU
021800     MOVE REQ-AUTH-ID TO                                         USU
021900         USR-AUTH-ID IN OU-ITEM-DETAIL (OU-COUNT).                USU
022000     IF REQ-EMAIL NOT = SPACES                                   USU
022100         MOVE REQ-EMAIL TO USR-EMAIL IN OU-ITEM-DETAIL (OU-COUNT)USU
022200     ELSE                                                        USU
022300         MOVE SPACES TO USR-EMAIL IN OU-ITEM-DETAIL (OU-COUNT).   USU
022400     MOVE OU-ITEM-DETAIL (OU-COUNT) TO USER-RESULT-ITEM.         USU
022500     WRITE USER-RESULT-ITEM.                                     USU
022600 4000-EXIT.                                                       USU
022700     EXIT.                                                       USU
022800******************************************************      USU
022900* 4100 - GENERATE A SURROGATE USR-ID (RUN DATE + SEQUENCE) *      USU
023000******************************************************      USU
023100 4100-GENERATE-ID.                                                USU
023200     ADD 1 TO WS-ID-SEQ.                                          USU
023300     MOVE "USR-" TO WS-NID-TAG.                                   USU
023400     MOVE WS-RUN-DATE TO WS-NID-DATE.                             USU
023500     MOVE "-" TO WS-NID-DASH.                                     USU
023600     MOVE WS-ID-SEQ TO WS-NID-SEQ.                                USU
023700 4100-EXIT.                                                       USU
023800     EXIT.                                                       USU
023900******************************************************      USU
024000* 5000 - REWRITE THE USER MASTER FROM THE TABLE            *      USU
024100******************************************************      USU
024200 5000-REWRITE-MASTER.                                            USU
024300     OPEN OUTPUT NEW-USER-FILE.                                  USU
024400     PERFORM 5050-WRITE-ONE-ENTRY THRU 5050-EXIT                 USU
024500         VARYING OU-SCAN-IDX FROM 1 BY 1                         USU
024600             UNTIL OU-SCAN-IDX > OU-COUNT.                       USU
024700     CLOSE NEW-USER-FILE.                                        USU
024800 5000-EXIT.                                                      USU
024900     EXIT.                                                       USU
025000 5050-WRITE-ONE-ENTRY.                                           USU
025100     MOVE OU-ITEM-DETAIL (OU-SCAN-IDX) TO NEW-USER-ITEM.         USU
025200     WRITE NEW-USER-ITEM.                                        USU
025300 5050-EXIT.                                                      USU
025400     EXIT.                                                       USU
025500******************************************************      USU
025600* LOG A MESSAGE TO THE RUN LOG                             *      USU
025700******************************************************      USU
025800 DO-USERLOG.                                                      USU
025900     CALL "USERLOG" USING LOGMSG                                  USU
026000         LOGMSG-LEN.                                              USU
026100******************************************************      USU
026200* LEAVE                                                    *      USU
026300******************************************************      USU
026400 EXIT-PROGRAM.                                                    USU
026500     STOP RUN.                                                    USU
026600 EXIT-PROGRAM-EXIT.                                               USU
026700     EXIT.                                                        USU
