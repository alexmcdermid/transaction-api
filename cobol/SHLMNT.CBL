000100******************************************************      SHM
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      SHM
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      SHM
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      SHM
000500*                                                       *      SHM
000600*   #ident  "@(#) ledgapp/SHLMNT.cbl $Revision: 1.4 $"  *      SHM
000700******************************************************      SHM
000800 IDENTIFICATION DIVISION.                                     SHM
000900 PROGRAM-ID.    SHLMNT.                                       SHM
001000 AUTHOR.        C J TANAKA.                                    SHM
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     SHM
001200 DATE-WRITTEN.  05/07/99.                                     SHM
001300 DATE-COMPILED.                                               SHM
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            SHM
001500******************************************************      SHM
001600*  CHANGE LOG                                           *      SHM
001700*  ----------                                           *      SHM
001800*  990507 CJT  ORIGINAL CUT - WEB SHARE LINK MAINTENANCE *      SHM
001900*  990809 CJT  ADD REQUIRES-AUTH GATE ON GET-SHARE       *      SHM
002000*  991202 CJT  Y2K - CCYYMMDD THROUGHOUT, RETESTED       *      SHM
002100*  20010719 CJT ADD ACCESS-COUNT BUMP ON SUCCESSFUL GET  *      SHM
002200*  20080214 BRN TK#8230 RAISE CODE TABLE TO 1000 ENTRIES *      SHM
002300*  20190604 BRN TK#11041 RECOMPILE, NO LOGIC CHANGE      *      SHM
002310*  20210916 CJT TK#11512 ADD USER-DRIVEN DELE ACTION -   *      SHM
002320*                OWNER-CHECKED SINGLE DELETE, SEPARATE   *      SHM
002330*                FROM THE NIGHTLY PURG SWEEP BELOW       *      SHM
002400******************************************************      SHM
002500 ENVIRONMENT DIVISION.                                        SHM
002600 CONFIGURATION SECTION.                                       SHM
002700 SOURCE-COMPUTER.  MERIDIAN-4381.                              SHM
002800 OBJECT-COMPUTER.  MERIDIAN-4381.                              SHM
002900 SPECIAL-NAMES.                                                SHM
003000     C01 IS TOP-OF-FORM                                        SHM
003100     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          SHM
003200     UPSI-0 IS RERUN-SWITCH.                                   SHM
003300 INPUT-OUTPUT SECTION.                                         SHM
003400 FILE-CONTROL.                                                 SHM
003500     SELECT SHARE-REQ-FILE ASSIGN "SHLREQ"                     SHM
003600         ORGANIZATION LINE SEQUENTIAL                         SHM
003700         STATUS FILE-STATUS.                                   SHM
003800     SELECT OLD-SHARE-FILE ASSIGN "OLDSHL"                     SHM
003900         ORGANIZATION LINE SEQUENTIAL                         SHM
004000         STATUS FILE-STATUS.                                   SHM
004100     SELECT NEW-SHARE-FILE ASSIGN "NEWSHL"                     SHM
004200         ORGANIZATION LINE SEQUENTIAL                         SHM
004300         STATUS FILE-STATUS.                                   SHM
004400     SELECT SHARE-RESULT-FILE ASSIGN "SHLRSLT"                 SHM
004500         ORGANIZATION LINE SEQUENTIAL                         SHM
004600         STATUS FILE-STATUS.                                   SHM
004700     SELECT REJECT-FILE ASSIGN "SHLREJ"                        SHM
004800         ORGANIZATION LINE SEQUENTIAL                         SHM
004900         STATUS FILE-STATUS.                                   SHM
005000     SELECT PURGE-RPT-FILE ASSIGN "SHLPURPT"                   SHM
005100         ORGANIZATION LINE SEQUENTIAL                         SHM
005200         STATUS FILE-STATUS.                                   SHM
005300 DATA DIVISION.                                                SHM
005400 FILE SECTION.                                                 SHM
005500 FD  SHARE-REQ-FILE; RECORD 4175.                              SHM
005600 01  SHARE-REQ-ITEM.                                            SHM
005700     03  REQ-ACTION-CODE          PIC X(4).                     SHM
005800         88  REQ-IS-CREATE             VALUE "CREA".            SHM
005900         88  REQ-IS-GET                VALUE "GET ".            SHM
006000         88  REQ-IS-PURGE              VALUE "PURG".             SHM
006050         88  REQ-IS-DELETE             VALUE "DELE".             SHM
006100     03  REQ-USER-ID              PIC X(128).                   SHM
006200     03  REQ-CODE                 PIC X(8).                      SHM
006300     03  REQ-SHARE-TYPE           PIC X(20).                     SHM
006400     03  REQ-DATA                 PIC X(4000).                   SHM
006500     03  REQ-REQUIRES-AUTH        PIC X(1).                      SHM
006600     03  REQ-EXPIRY-DAYS          PIC S9(4).                    SHM
006650     03  FILLER                   PIC X(10).                    SHM
006700 FD  OLD-SHARE-FILE; RECORD 4226.                               SHM
006800 01  OLD-SHARE-ITEM.                                             SHM
006900     COPY SHLREC.                                                SHM
007000 FD  NEW-SHARE-FILE; RECORD 4226.                               SHM
007100 01  NEW-SHARE-ITEM.                                             SHM
007200     COPY SHLREC.                                                SHM
007300 FD  SHARE-RESULT-FILE; RECORD 4226.                            SHM
007400 01  SHARE-RESULT-ITEM.                                          SHM
007500     COPY SHLREC.                                                SHM
007600 FD  REJECT-FILE; RECORD 90.                                     SHM
007700 01  REJECT-ITEM.                                                 SHM
007800     05  REJ-CODE                 PIC X(8).                      SHM
007900     05  REJ-USER-ID              PIC X(20).                     SHM
008000     05  REJ-REASON               PIC X(58).                     SHM
008100     05  FILLER                   PIC X(4).                      SHM
008200 FD  PURGE-RPT-FILE; RECORD 80.                                  SHM
008300 01  PURGE-RPT-LINE.                                             SHM
008400     05  PR-LABEL PIC X(40) VALUE                                SHM
008500         "SHARE LINK EXPIRATION PURGE - RUN DATE ".              SHM
008600     05  PR-RUN-DATE              PIC 9(8).                      SHM
008700     05  FILLER                   PIC X(10).                    SHM
008800     05  PR-COUNT-LABEL PIC X(16) VALUE " LINKS DELETED: ".      SHM
008900     05  PR-DELETED-COUNT         PIC ZZZZZ9.                    SHM
009000 WORKING-STORAGE SECTION.                                      SHM
009100******************************************************      SHM
009200* FILE STATUS                                            *      SHM
009300******************************************************      SHM
009400 01  FILE-STATUS.                                              SHM
009500     05  STATUS-1                PIC X.                        SHM
009600     05  STATUS-2                PIC X.                        SHM
009700******************************************************      SHM
009800* LOG MESSAGE AREA                                       *      SHM
009900******************************************************      SHM
010000 01  LOGMSG.                                                   SHM
010100     05  FILLER                  PIC X(10) VALUE "SHLMNT   :". SHM
010200     05  LOGMSG-TEXT             PIC X(50).                    SHM
010300 01  LOGMSG-LEN                  PIC S9(9) COMP-5.             SHM
010400******************************************************      SHM
010500* SHARE LINK OLD-MASTER IN-MEMORY TABLE                   *      SHM
010600******************************************************      SHM
010700 01  SHARE-LINK-TABLE.                                          SHM
010800     COPY SHLREC REPLACING                                      SHM
010900         ==01  SHARE-LINK-RECORD== BY                           SHM
011000         ==02  SL-ITEM-DETAIL OCCURS 1000 TIMES                 SHM
011100             INDEXED BY SL-IDX==.                                SHM
011200 77  SL-COUNT                    PIC S9(9) COMP-5 VALUE 0.      SHM
011300 77  SL-KEEP-COUNT               PIC S9(9) COMP-5 VALUE 0.      SHM
011400 77  SL-MATCH-IDX                PIC S9(9) COMP-5 VALUE 0.      SHM
011500 77  SL-SCAN-IDX                 PIC S9(9) COMP-5 VALUE 0.      SHM
011600 77  SL-DELETED-COUNT            PIC S9(9) COMP-5 VALUE 0.      SHM
011610******************************************************      SHM
011620* SCRATCH HOLD FOR THE ONE ENTRY REMOVED BY 5000-DELETE-SHARE *  SHM
011630* SAME SHAPE AS ONE TABLE ROW - NEVER A TABLE SUBSCRIPT ITSELF * SHM
011640******************************************************      SHM
011650 01  WS-DELETED-SHARE.                                          SHM
011660     COPY SHLREC.                                               SHM
011700******************************************************      SHM
011800* RANDOM CODE GENERATION                                  *      SHM
011900******************************************************      SHM
012000 77  WS-RAND-SEED                PIC S9(9) COMP-5 VALUE 0.      SHM
012100 77  WS-RAND-QUOT                PIC S9(9) COMP-5 VALUE 0.      SHM
012200 77  WS-RAND-IDX                 PIC S9(4) COMP-5 VALUE 0.      SHM
012300 77  WS-CODE-POS                 PIC S9(4) COMP-5 VALUE 0.      SHM
012400 77  WS-GEN-ATTEMPT               PIC S9(4) COMP-5 VALUE 0.      SHM
012500 77  WS-CODE-IS-UNIQUE           PIC X VALUE "N".                SHM
012600     88  WS-CODE-WAS-ACCEPTED        VALUE "Y".                  SHM
012700 77  WS-ALPHABET                 PIC X(62).                      SHM
012800 77  WS-GEN-CODE                 PIC X(8).                       SHM
013100******************************************************      SHM
013200* EXPIRY-DAY CLAMP AND DATE ARITHMETIC                    *      SHM
013300******************************************************      SHM
013400 77  WS-CLAMP-DAYS               PIC S9(4) COMP-5 VALUE 0.      SHM
013500 77  WS-DAY-COUNTER              PIC S9(4) COMP-5 VALUE 0.      SHM
013600 77  WS-DAYS-THIS-MONTH          PIC 9(2) VALUE 0.               SHM
013700 77  WS-REM4                     PIC 9(2) VALUE 0.               SHM
013800 77  WS-REM100                   PIC 9(2) VALUE 0.               SHM
013900 77  WS-REM400                   PIC 9(3) VALUE 0.               SHM
014000 77  WS-IS-LEAP                  PIC X VALUE "N".                SHM
014100 01  WS-MONTH-LENGTHS.                                           SHM
014200     05  FILLER                  PIC 9(2) VALUE 31.              SHM
014300     05  FILLER                  PIC 9(2) VALUE 28.              SHM
014400     05  FILLER                  PIC 9(2) VALUE 31.              SHM
014500     05  FILLER                  PIC 9(2) VALUE 30.              SHM
014600     05  FILLER                  PIC 9(2) VALUE 31.              SHM
014700     05  FILLER                  PIC 9(2) VALUE 30.              SHM
014800     05  FILLER                  PIC 9(2) VALUE 31.              SHM
014900     05  FILLER                  PIC 9(2) VALUE 31.              SHM
015000     05  FILLER                  PIC 9(2) VALUE 30.              SHM
015100     05  FILLER                  PIC 9(2) VALUE 31.              SHM
015200     05  FILLER                  PIC 9(2) VALUE 30.              SHM
015300     05  FILLER                  PIC 9(2) VALUE 31.              SHM
015400 01  WS-MONTH-LENGTHS-R REDEFINES WS-MONTH-LENGTHS.               SHM
015500     05  WS-ML-ENTRY OCCURS 12 TIMES PIC 9(2).                   SHM
015600 01  WS-EXPIRES-DATE              PIC 9(8) VALUE 0.              SHM
015700 01  WS-EXPIRES-DATE-R REDEFINES WS-EXPIRES-DATE.                SHM
015800     05  WS-EXP-CCYY              PIC 9(4).                      SHM
015900     05  WS-EXP-MM                PIC 9(2).                      SHM
016000     05  WS-EXP-DD                PIC 9(2).                      SHM
016100******************************************************      SHM
016200* CURRENT-TIMESTAMP WORK AREAS                             *      SHM
016300******************************************************      SHM
016400 77  WS-NOW-DATE                  PIC 9(8) VALUE 0.              SHM
016500 77  WS-NOW-TIME                  PIC 9(8) VALUE 0.              SHM
016600 01  WS-NOW-DATE-R REDEFINES WS-NOW-DATE.                        SHM
016700     05  WS-ND-CCYY               PIC 9(4).                      SHM
016800     05  WS-ND-MM                 PIC 9(2).                      SHM
016900     05  WS-ND-DD                 PIC 9(2).                      SHM
017000 01  WS-NOW-TIME-R REDEFINES WS-NOW-TIME.                        SHM
017100     05  WS-NT-HH                 PIC 9(2).                      SHM
017200     05  WS-NT-MI                 PIC 9(2).                      SHM
017300     05  WS-NT-SS                 PIC 9(2).                      SHM
017400     05  FILLER                   PIC 9(2).                      SHM
017500 01  WS-NOW-TS                    PIC X(20).                     SHM
017600 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.                            SHM
017700     05  WS-NTS-CCYY              PIC X(4).                      SHM
017800     05  WS-NTS-DASH1             PIC X VALUE "-".                SHM
017900     05  WS-NTS-MM                PIC X(2).                      SHM
018000     05  WS-NTS-DASH2             PIC X VALUE "-".                SHM
018100     05  WS-NTS-DD                PIC X(2).                      SHM
018200     05  WS-NTS-T                 PIC X VALUE "T".                SHM
018300     05  WS-NTS-HH                PIC X(2).                      SHM
018400     05  WS-NTS-COLON1            PIC X VALUE ":".                SHM
018500     05  WS-NTS-MI                PIC X(2).                      SHM
018600     05  WS-NTS-COLON2            PIC X VALUE ":".                SHM
018700     05  WS-NTS-SS                PIC X(2).                      SHM
018800     05  WS-NTS-Z                 PIC X VALUE "Z".                SHM
018900 01  WS-EXP-TS                    PIC X(20).                     SHM
019000 01  WS-EXP-TS-R REDEFINES WS-EXP-TS.                            SHM
019100     05  WS-ETS-CCYY              PIC X(4).                      SHM
019200     05  WS-ETS-DASH1             PIC X VALUE "-".                SHM
019300     05  WS-ETS-MM                PIC X(2).                      SHM
019400     05  WS-ETS-DASH2             PIC X VALUE "-".                SHM
019500     05  WS-ETS-DD                PIC X(2).                      SHM
019600     05  WS-ETS-T                 PIC X VALUE "T".                SHM
019700     05  WS-ETS-HH                PIC X(2).                      SHM
019800     05  WS-ETS-COLON1            PIC X VALUE ":".                SHM
019900     05  WS-ETS-MI                PIC X(2).                      SHM
020000     05  WS-ETS-COLON2            PIC X VALUE ":".                SHM
020100     05  WS-ETS-SS                PIC X(2).                      SHM
020200     05  WS-ETS-Z                 PIC X VALUE "Z".                SHM
020300******************************************************      SHM
020400* MISCELLANEOUS SWITCHES                                  *      SHM
020500******************************************************      SHM
020600 77  WS-EOF-REQUEST               PIC X VALUE "N".                SHM
020700     88  WS-NO-MORE-REQUESTS          VALUE "Y".                 SHM
020800 77  WS-EOF-OLD-MASTER            PIC X VALUE "N".                SHM
020900     88  WS-NO-MORE-OLD-MASTER        VALUE "Y".                 SHM
021000******************************************************      SHM
021100 LINKAGE SECTION.                                               SHM
021200******************************************************      SHM
021300 PROCEDURE DIVISION.                                             SHM
021400******************************************************      SHM
021500 START-SHLMNT.                                                   SHM
021600     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                        SHM
021700     MOVE "Started" TO LOGMSG-TEXT.                              SHM
021800     PERFORM DO-USERLOG.                                         SHM
021900     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.                      SHM
022000     ACCEPT WS-NOW-TIME FROM TIME.                               SHM
022100     MOVE WS-ND-CCYY TO WS-NTS-CCYY.                             SHM
022200     MOVE WS-ND-MM TO WS-NTS-MM.                                 SHM
022300     MOVE WS-ND-DD TO WS-NTS-DD.                                 SHM
022400     MOVE WS-NT-HH TO WS-NTS-HH.                                 SHM
022500     MOVE WS-NT-MI TO WS-NTS-MI.                                 SHM
022600     MOVE WS-NT-SS TO WS-NTS-SS.                                 SHM
022700     COMPUTE WS-RAND-SEED = WS-NOW-TIME + 7.                     SHM
022710     MOVE                                                         SHM
022720         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz"   SHM
022730         TO WS-ALPHABET (1:54).                                   SHM
022740     MOVE "0123456789" TO WS-ALPHABET (55:10).                    SHM
022800     PERFORM 1000-LOAD-OLD-MASTER THRU 1000-EXIT.                 SHM
022900     OPEN INPUT SHARE-REQ-FILE.                                   SHM
023000     OPEN OUTPUT SHARE-RESULT-FILE REJECT-FILE PURGE-RPT-FILE.   SHM
023100     READ SHARE-REQ-FILE INTO SHARE-REQ-ITEM                     SHM
023200         AT END MOVE "Y" TO WS-EOF-REQUEST.                      SHM
023300     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                 SHM
023400         UNTIL WS-NO-MORE-REQUESTS.                               SHM
023500     CLOSE SHARE-REQ-FILE SHARE-RESULT-FILE REJECT-FILE           SHM
023600         PURGE-RPT-FILE.                                          SHM
023700     PERFORM 6000-REWRITE-MASTER THRU 6000-EXIT.                  SHM
023800     MOVE "Completed" TO LOGMSG-TEXT.                            SHM
023900     PERFORM DO-USERLOG.                                          SHM
024000     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.                 SHM
024100******************************************************      SHM
024200* 1000 - LOAD THE SHARE LINK OLD MASTER INTO MEMORY         *      SHM
024300******************************************************      SHM
024400 1000-LOAD-OLD-MASTER.                                            SHM
024500     OPEN INPUT OLD-SHARE-FILE.                                   SHM
024600     READ OLD-SHARE-FILE INTO SL-ITEM-DETAIL (1)                  SHM
024700         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    SHM
024800     PERFORM 1100-LOAD-ONE-ENTRY THRU 1100-EXIT                   SHM
024900         UNTIL WS-NO-MORE-OLD-MASTER.                             SHM
025000     CLOSE OLD-SHARE-FILE.                                        SHM
025100 1000-EXIT.                                                       SHM
025200     EXIT.                                                        SHM
025300 1100-LOAD-ONE-ENTRY.                                             SHM
025400     ADD 1 TO SL-COUNT.                                          SHM
025500     MOVE SL-ITEM-DETAIL (1) TO SL-ITEM-DETAIL (SL-COUNT).        SHM
025600     READ OLD-SHARE-FILE INTO SL-ITEM-DETAIL (1)                  SHM
025700         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                    SHM
025800 1100-EXIT.                                                       SHM
025900     EXIT.                                                        SHM
026000******************************************************      SHM
026100* 2000 - DISPATCH ONE REQUEST RECORD                        *      SHM
026200******************************************************      SHM
026300 2000-PROCESS-REQUEST.                                           SHM
026400     IF REQ-IS-CREATE                                            SHM
026500         PERFORM 2100-CREATE-SHARE THRU 2100-EXIT                SHM
026600     ELSE IF REQ-IS-GET                                           SHM
026700         PERFORM 3000-GET-SHARE THRU 3000-EXIT                    SHM
026800     ELSE IF REQ-IS-PURGE                                        SHM
026900         PERFORM 4000-PURGE-EXPIRED THRU 4000-EXIT                SHM
026950     ELSE IF REQ-IS-DELETE                                       SHM
026960         PERFORM 5000-DELETE-SHARE THRU 5000-EXIT                 SHM
027000     ELSE                                                         SHM
027100         MOVE REQ-CODE TO REJ-CODE                                SHM
027200         MOVE REQ-USER-ID (1:20) TO REJ-USER-ID                   SHM
027300         MOVE "Unrecognized action code" TO REJ-REASON            SHM
027400         WRITE REJECT-ITEM.                                       SHM
027500     READ SHARE-REQ-FILE INTO SHARE-REQ-ITEM                      SHM
027600         AT END MOVE "Y" TO WS-EOF-REQUEST.                       SHM
027700 2000-EXIT.                                                       SHM
027800     EXIT.                                                        SHM
027900******************************************************      SHM
028000* 2100 - CREATE A NEW SHARE LINK                            *      SHM
028100* CLAMP THE EXPIRY WINDOW, COMPUTE THE EXPIRY TIMESTAMP,    *      SHM
028200* DRAW A UNIQUE 8-CHARACTER CODE, AND APPEND A NEW ENTRY.   *      SHM
028300******************************************************      SHM
028400 2100-CREATE-SHARE.                                               SHM
028500     IF REQ-EXPIRY-DAYS < 1                                      SHM
028600         MOVE 7 TO WS-CLAMP-DAYS                                  SHM
028700     ELSE IF REQ-EXPIRY-DAYS > 90                                SHM
028800         MOVE 90 TO WS-CLAMP-DAYS                                 SHM
028900     ELSE                                                        SHM
029000         MOVE REQ-EXPIRY-DAYS TO WS-CLAMP-DAYS.                   SHM
029100     PERFORM 2130-ADD-DAYS-TO-NOW THRU 2130-EXIT.                 SHM
029200     MOVE WS-EXP-CCYY TO WS-ETS-CCYY.                             SHM
029300     MOVE WS-EXP-MM TO WS-ETS-MM.                                 SHM
029400     MOVE WS-EXP-DD TO WS-ETS-DD.                                 SHM
029500     MOVE WS-NTS-HH TO WS-ETS-HH.                                 SHM
029600     MOVE WS-NTS-MI TO WS-ETS-MI.                                 SHM
029700     MOVE WS-NTS-SS TO WS-ETS-SS.                                 SHM
029800     MOVE "N" TO WS-CODE-IS-UNIQUE.                               SHM
029900     PERFORM 2200-GEN-UNIQUE-CODE THRU 2200-EXIT                  SHM
030000         VARYING WS-GEN-ATTEMPT FROM 1 BY 1                       SHM
030100             UNTIL WS-GEN-ATTEMPT > 10 OR WS-CODE-WAS-ACCEPTED.    SHM
030200     IF NOT WS-CODE-WAS-ACCEPTED                                  SHM
030300         MOVE REQ-CODE TO REJ-CODE                                SHM
030400         MOVE REQ-USER-ID (1:20) TO REJ-USER-ID                   SHM
030500         MOVE "Could not draw a unique share code" TO REJ-REASON  SHM
030600         WRITE REJECT-ITEM                                        SHM
030700     ELSE                                                        SHM
030800         ADD 1 TO SL-COUNT                                        SHM
030900         MOVE WS-GEN-CODE TO SHL-CODE IN SL-ITEM-DETAIL (SL-COUNT) SHM
031000         MOVE REQ-USER-ID TO                                      SHM
031100             SHL-USER-ID IN SL-ITEM-DETAIL (SL-COUNT)             SHM
031200         MOVE REQ-SHARE-TYPE TO                                   SHM
031300             SHL-SHARE-TYPE IN SL-ITEM-DETAIL (SL-COUNT)          SHM
031400         MOVE REQ-DATA TO                                         SHM
031500             SHL-DATA IN SL-ITEM-DETAIL (SL-COUNT)                SHM
031600         MOVE REQ-REQUIRES-AUTH TO                                SHM
031700             SHL-REQUIRES-AUTH IN SL-ITEM-DETAIL (SL-COUNT)       SHM
031800         MOVE WS-EXP-TS TO                                        SHM
031900             SHL-EXPIRES-AT IN SL-ITEM-DETAIL (SL-COUNT)          SHM
032000         MOVE 0 TO SHL-ACCESS-COUNT IN SL-ITEM-DETAIL (SL-COUNT)  SHM
032100         MOVE SL-ITEM-DETAIL (SL-COUNT) TO SHARE-RESULT-ITEM      SHM
032200         WRITE SHARE-RESULT-ITEM.                                 SHM
032300 2100-EXIT.                                                       SHM
032400     EXIT.                                                        SHM
032500******************************************************      SHM
032600* 2130 - ADD THE CLAMPED NUMBER OF DAYS TO TODAY'S DATE      *      SHM
032700* (HAND CALENDAR ROLLOVER - NO VENDOR DATE ROUTINE USED)    *      SHM
032800******************************************************      SHM
032900 2130-ADD-DAYS-TO-NOW.                                            SHM
033000     MOVE WS-NOW-DATE TO WS-EXPIRES-DATE.                        SHM
033100     PERFORM 2140-ADD-ONE-DAY THRU 2140-EXIT                      SHM
033200         VARYING WS-DAY-COUNTER FROM 1 BY 1                       SHM
033300             UNTIL WS-DAY-COUNTER > WS-CLAMP-DAYS.                SHM
033400 2130-EXIT.                                                       SHM
033500     EXIT.                                                        SHM
033600 2140-ADD-ONE-DAY.                                                SHM
033700     ADD 1 TO WS-EXP-DD.                                          SHM
033800     PERFORM 2150-DETERMINE-LEAP THRU 2150-EXIT.                  SHM
033900     MOVE WS-ML-ENTRY (WS-EXP-MM) TO WS-DAYS-THIS-MONTH.          SHM
034000     IF WS-EXP-MM = 2 AND WS-IS-LEAP = "Y"                       SHM
034100         ADD 1 TO WS-DAYS-THIS-MONTH.                             SHM
034200     IF WS-EXP-DD > WS-DAYS-THIS-MONTH                           SHM
034300         MOVE 1 TO WS-EXP-DD                                      SHM
034400         ADD 1 TO WS-EXP-MM                                       SHM
034500         IF WS-EXP-MM > 12                                        SHM
034600             MOVE 1 TO WS-EXP-MM                                  SHM
034700             ADD 1 TO WS-EXP-CCYY.                                 SHM
034800 2140-EXIT.                                                       SHM
034900     EXIT.                                                        SHM
035000 2150-DETERMINE-LEAP.                                             SHM
035100     DIVIDE WS-EXP-CCYY BY 4 GIVING WS-RAND-QUOT                  SHM
035200         REMAINDER WS-REM4.                                       SHM
035300     DIVIDE WS-EXP-CCYY BY 100 GIVING WS-RAND-QUOT                SHM
035400         REMAINDER WS-REM100.                                     SHM
035500     DIVIDE WS-EXP-CCYY BY 400 GIVING WS-RAND-QUOT                SHM
035600         REMAINDER WS-REM400.                                     SHM
035700     MOVE "N" TO WS-IS-LEAP.                                      SHM
035800     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)      SHM
035900         MOVE "Y" TO WS-IS-LEAP.                                  SHM
036000 2150-EXIT.                                                       SHM
036100     EXIT.                                                        SHM
036200******************************************************      SHM
036300* 2200 - DRAW ONE CANDIDATE CODE AND CHECK IT FOR COLLISION *      SHM
036400* WITH AN EXISTING SHARE LINK.  THE SHOP'S OWN GENERATOR IS *      SHM
036500* A SIMPLE LINEAR CONGRUENCE OVER WS-RAND-SEED - THERE IS   *      SHM
036600* NO VENDOR RANDOM-NUMBER FACILITY ON THIS PLATFORM.        *      SHM
036700******************************************************      SHM
036800 2200-GEN-UNIQUE-CODE.                                            SHM
036900     PERFORM 2210-GEN-ONE-CHAR THRU 2210-EXIT                     SHM
037000         VARYING WS-CODE-POS FROM 1 BY 1                          SHM
037100             UNTIL WS-CODE-POS > 8.                               SHM
037200     MOVE 0 TO SL-MATCH-IDX.                                      SHM
037300     PERFORM 2220-CHECK-ONE-ENTRY THRU 2220-EXIT                  SHM
037400         VARYING SL-SCAN-IDX FROM 1 BY 1                          SHM
037500             UNTIL SL-SCAN-IDX > SL-COUNT OR SL-MATCH-IDX NOT = 0. SHM
037600     IF SL-MATCH-IDX = 0                                          SHM
037700         MOVE "Y" TO WS-CODE-IS-UNIQUE.                           SHM
037800 2200-EXIT.                                                       SHM
037900     EXIT.                                                        SHM
038000 2210-GEN-ONE-CHAR.                                               SHM
038100     COMPUTE WS-RAND-SEED = (WS-RAND-SEED * 31) + 7.              SHM
038200     DIVIDE WS-RAND-SEED BY 62 GIVING WS-RAND-QUOT                SHM
038300         REMAINDER WS-RAND-IDX.                                   SHM
038400     MOVE WS-ALPHABET (WS-RAND-IDX + 1:1) TO                      SHM
038500         WS-GEN-CODE (WS-CODE-POS:1).                             SHM
038600 2210-EXIT.                                                       SHM
038700     EXIT.                                                        SHM
038800 2220-CHECK-ONE-ENTRY.                                            SHM
038900     IF SHL-CODE IN SL-ITEM-DETAIL (SL-SCAN-IDX) = WS-GEN-CODE    SHM
039000         MOVE SL-SCAN-IDX TO SL-MATCH-IDX.                        SHM
039100 2220-EXIT.                                                       SHM
039200     EXIT.                                                        SHM
039300******************************************************      SHM
039400* 3000 - RETRIEVE A SHARE LINK BY CODE                      *      SHM
039500* REJECTS AN ABSENT OR ALREADY-EXPIRED CODE, AND AN AUTH-   *      SHM
039600* GATED LINK READ WITHOUT A REQUESTING USER ID.  A GOOD     *      SHM
039700* READ BUMPS THE ACCESS COUNT AND IS PERSISTED AT ONCE.     *      SHM
039800******************************************************      SHM
039900 3000-GET-SHARE.                                                  SHM
040000     MOVE 0 TO SL-MATCH-IDX.                                      SHM
040100     PERFORM 3100-SCAN-ONE-ENTRY THRU 3100-EXIT                   SHM
040200         VARYING SL-SCAN-IDX FROM 1 BY 1                          SHM
040300             UNTIL SL-SCAN-IDX > SL-COUNT OR SL-MATCH-IDX NOT = 0. SHM
040400     IF SL-MATCH-IDX = 0                                          SHM
040500         MOVE REQ-CODE TO REJ-CODE                                SHM
040600         MOVE REQ-USER-ID (1:20) TO REJ-USER-ID                   SHM
040700         MOVE "Share code not found" TO REJ-REASON                SHM
040800         WRITE REJECT-ITEM                                        SHM
040900     ELSE IF WS-NOW-TS NOT < SHL-EXPIRES-AT IN                       SHM
041000             SL-ITEM-DETAIL (SL-MATCH-IDX)                        SHM
041100         MOVE REQ-CODE TO REJ-CODE                                SHM
041200         MOVE REQ-USER-ID (1:20) TO REJ-USER-ID                   SHM
041300         MOVE "Share code has expired" TO REJ-REASON              SHM
041400         WRITE REJECT-ITEM                                        SHM
041500     ELSE IF SHL-AUTH-IS-REQUIRED IN SL-ITEM-DETAIL (SL-MATCH-IDX) SHM
041600             AND REQ-USER-ID = SPACES                             SHM
041700         MOVE REQ-CODE TO REJ-CODE                                SHM
041800         MOVE REQ-USER-ID (1:20) TO REJ-USER-ID                   SHM
041900         MOVE "Auth required for this share code" TO REJ-REASON  SHM
042000         WRITE REJECT-ITEM                                        SHM
042100     ELSE                                                        SHM
042200         ADD 1 TO SHL-ACCESS-COUNT IN SL-ITEM-DETAIL (SL-MATCH-IDX) SHM
042300         MOVE SL-ITEM-DETAIL (SL-MATCH-IDX) TO SHARE-RESULT-ITEM  SHM
042400         WRITE SHARE-RESULT-ITEM.                                 SHM
042500 3000-EXIT.                                                       SHM
042600     EXIT.                                                        SHM
042700 3100-SCAN-ONE-ENTRY.                                             SHM
042800     IF SHL-CODE IN SL-ITEM-DETAIL (SL-SCAN-IDX) = REQ-CODE       SHM
042900         MOVE SL-SCAN-IDX TO SL-MATCH-IDX.                        SHM
043000 3100-EXIT.                                                       SHM
043100     EXIT.                                                        SHM
043200******************************************************      SHM
043300* 4000 - NIGHTLY HOUSEKEEPING - PURGE EXPIRED SHARE LINKS   *      SHM
043400* COMPACTS THE IN-MEMORY TABLE IN PLACE, KEEPING ONLY       *      SHM
043500* ENTRIES NOT YET EXPIRED, AND REPORTS HOW MANY WERE        *      SHM
043600* REMOVED.  NO OWNERSHIP CHECK APPLIES - THIS IS A PURE     *      SHM
043700* TIME-BASED SWEEP.  20210916 CJT - THE USER-DRIVEN SINGLE *      SHM
043750* DELETE THE CUSTOMER SUPPORT SCREEN CALLS FOR IS A        *      SHM
043760* SEPARATE PATH, OWNERSHIP-CHECKED, AT 5000-DELETE-SHARE.  *      SHM
043800******************************************************      SHM
043900 4000-PURGE-EXPIRED.                                              SHM
044000     MOVE 0 TO SL-KEEP-COUNT.                                    SHM
044100     MOVE 0 TO SL-DELETED-COUNT.                                 SHM
044200     PERFORM 4100-CONSIDER-ONE-ENTRY THRU 4100-EXIT               SHM
044300         VARYING SL-SCAN-IDX FROM 1 BY 1                          SHM
044400             UNTIL SL-SCAN-IDX > SL-COUNT.                        SHM
044500     MOVE SL-KEEP-COUNT TO SL-COUNT.                              SHM
044600     MOVE WS-NOW-DATE TO PR-RUN-DATE.                             SHM
044700     MOVE SL-DELETED-COUNT TO PR-DELETED-COUNT.                   SHM
044800     WRITE PURGE-RPT-LINE.                                        SHM
044900 4000-EXIT.                                                       SHM
045000     EXIT.                                                        SHM
045100 4100-CONSIDER-ONE-ENTRY.                                         SHM
045200     IF WS-NOW-TS NOT < SHL-EXPIRES-AT IN                         SHM
045300             SL-ITEM-DETAIL (SL-SCAN-IDX)                         SHM
045400         ADD 1 TO SL-DELETED-COUNT                                SHM
045500     ELSE                                                        SHM
045600         ADD 1 TO SL-KEEP-COUNT                                   SHM
045700         MOVE SL-ITEM-DETAIL (SL-SCAN-IDX) TO                     SHM
045800             SL-ITEM-DETAIL (SL-KEEP-COUNT).                      SHM
045900 4100-EXIT.                                                       SHM
046000     EXIT.                                                        SHM
046010******************************************************      SHM
046020* 5000 - USER-DRIVEN SINGLE DELETE OF ONE SHARE LINK       *      SHM
046030* MIRRORS 4000'S IN-PLACE COMPACTION, BUT REMOVES AT MOST  *      SHM
046040* THE ONE ENTRY WHOSE CODE MATCHES THE REQUEST, AND ONLY   *      SHM
046050* WHEN SHL-USER-ID MATCHES THE REQUESTING USER.  A CODE    *      SHM
046060* NOT FOUND, OR OWNED BY SOMEONE ELSE, IS A SILENT NO-OP - *      SHM
046070* THE TABLE IS LEFT EXACTLY AS IT WAS.  20210916 CJT       *      SHM
046080* TK#11512 - ORIGINAL CUT OF THIS PARAGRAPH.               *      SHM
046090******************************************************      SHM
046100 5000-DELETE-SHARE.                                               SHM
046110     MOVE 0 TO SL-KEEP-COUNT.                                    SHM
046120     MOVE 0 TO SL-DELETED-COUNT.                                 SHM
046130     PERFORM 5100-CONSIDER-ONE-DELETE THRU 5100-EXIT              SHM
046140         VARYING SL-SCAN-IDX FROM 1 BY 1                          SHM
046150             UNTIL SL-SCAN-IDX > SL-COUNT.                        SHM
046160     MOVE SL-KEEP-COUNT TO SL-COUNT.                              SHM
046170     IF SL-DELETED-COUNT NOT = 0                                  SHM
046180         MOVE WS-DELETED-SHARE TO SHARE-RESULT-ITEM               SHM
046190         WRITE SHARE-RESULT-ITEM.                                 SHM
046200 5000-EXIT.                                                       SHM
046210     EXIT.                                                        SHM
046220 5100-CONSIDER-ONE-DELETE.                                        SHM
046230     IF SHL-CODE IN SL-ITEM-DETAIL (SL-SCAN-IDX) = REQ-CODE        SHM
046240             AND SHL-USER-ID IN SL-ITEM-DETAIL (SL-SCAN-IDX)       SHM
046250                 = REQ-USER-ID                                    SHM
046260         ADD 1 TO SL-DELETED-COUNT                                SHM
046270         MOVE SL-ITEM-DETAIL (SL-SCAN-IDX) TO WS-DELETED-SHARE    SHM
046280     ELSE                                                        SHM
046290         ADD 1 TO SL-KEEP-COUNT                                   SHM
046300         MOVE SL-ITEM-DETAIL (SL-SCAN-IDX) TO                     SHM
046310             SL-ITEM-DETAIL (SL-KEEP-COUNT).                      SHM
046320 5100-EXIT.                                                       SHM
046330     EXIT.                                                        SHM
046340******************************************************      SHM
046350* 6000 - REWRITE THE SHARE LINK MASTER                      *      SHM
046360******************************************************      SHM
046370 6000-REWRITE-MASTER.                                             SHM
046500     OPEN OUTPUT NEW-SHARE-FILE.                                  SHM
046600     PERFORM 6050-WRITE-ONE-ENTRY THRU 6050-EXIT                  SHM
046700         VARYING SL-SCAN-IDX FROM 1 BY 1                          SHM
046800             UNTIL SL-SCAN-IDX > SL-COUNT.                        SHM
046900     CLOSE NEW-SHARE-FILE.                                        SHM
047000 6000-EXIT.                                                       SHM
047100     EXIT.                                                        SHM
047200 6050-WRITE-ONE-ENTRY.                                            SHM
047300     MOVE SL-ITEM-DETAIL (SL-SCAN-IDX) TO NEW-SHARE-ITEM.         SHM
047400     WRITE NEW-SHARE-ITEM.                                        SHM
047500 6050-EXIT.                                                       SHM
047600     EXIT.                                                        SHM
047700******************************************************      SHM
047800* LOG A MESSAGE TO THE RUN LOG                              *      SHM
047900******************************************************      SHM
048000 DO-USERLOG.                                                      SHM
048100     CALL "USERLOG" USING LOGMSG                                  SHM
048200         LOGMSG-LEN.                                              SHM
048300******************************************************      SHM
048400* LEAVE                                                     *      SHM
048500******************************************************      SHM
048600 EXIT-PROGRAM.                                                    SHM
048700     STOP RUN.                                                    SHM
048800 EXIT-PROGRAM-EXIT.                                                SHM
048900     EXIT.                                                        SHM
