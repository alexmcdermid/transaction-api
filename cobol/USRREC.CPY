000100******************************************************      USR
000200*                                                       *      USR
000300*    USRREC.CPY                                         *      USR
000400*                                                       *      USR
000500*    LEDGER APPLICATION - USER RECORD                    *      USR
000600*    ONE ENTRY PER SIGNED-IN USER, KEYED BY THE EXTERNAL *      USR
000700*    AUTH PROVIDER ID USR-AUTH-ID.  CARRIED ON USER-FILE *      USR
000800*    (LINE SEQUENTIAL).                                 *      USR
000900*                                                       *      USR
001000*    99-19  990510 DWP   ORIGINAL CUT                    *      USR
001100*    00-07  20000212 DWP  ADD USR-EMAIL                   *      USR
001200******************************************************      USR
001300 01  USER-RECORD.                                             USR
001400     03  USR-KEY.                                              USR
001500         05  USR-AUTH-ID             PIC X(128).               USR
001600     03  USR-ID                      PIC X(36).                USR
001700     03  USR-EMAIL                   PIC X(256).               USR
001800     03  USR-EMAIL-R REDEFINES USR-EMAIL.                      USR
001900         05  USR-EMAIL-LOCAL         PIC X(64).                USR
002000         05  USR-EMAIL-AT-SIGN       PIC X(1).                 USR
002100         05  USR-EMAIL-DOMAIN        PIC X(191).               USR
002200     03  FILLER                      PIC X(40).                USR
