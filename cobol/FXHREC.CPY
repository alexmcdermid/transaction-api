000100******************************************************      FXH
000200*                                                       *      FXH
000300*    FXHREC.CPY                                         *      FXH
000400*                                                       *      FXH
000500*    LEDGER APPLICATION - CAD/USD EXCHANGE RATE HISTORY  *      FXH
000600*    ONE ENTRY PER CALENDAR DAY A RATE WAS POSTED,       *      FXH
000700*    KEYED BY FX-BASE-CCY/FX-QUOTE-CCY/FX-EFFECTIVE-DATE.*      FXH
000800*    CARRIED ON EXCHANGE-RATE-FILE (LINE SEQUENTIAL).    *      FXH
000900*                                                       *      FXH
001000*    94-19  940517 LMK   ORIGINAL CUT - DAILY USD RATE   *      FXH
001100*    98-42  981008 DWP   Y2K - CCYYMMDD EFFECTIVE DATE   *      FXH
001200*    05-11  20050330 CJT  WIDEN FX-RATE TO 6 DECIMALS     *      FXH
001300******************************************************      FXH
001400 01  EXCHANGE-RATE-RECORD.                                    FXH
001500     03  FXH-KEY.                                              FXH
001600         05  FX-BASE-CCY             PIC X(3).                 FXH
001700         05  FX-QUOTE-CCY            PIC X(3).                 FXH
001800         05  FX-EFFECTIVE-DATE       PIC 9(8).                 FXH
001900         05  FX-EFFECTIVE-DATE-R REDEFINES                     FXH
002000                 FX-EFFECTIVE-DATE.                            FXH
002100             10  FX-EFF-CCYY         PIC 9(4).                 FXH
002200             10  FX-EFF-MM           PIC 9(2).                 FXH
002300             10  FX-EFF-DD           PIC 9(2).                 FXH
002400     03  FX-RATE                     PIC S9(12)V9(6).          FXH
002500     03  FX-RATE-R REDEFINES FX-RATE.                          FXH
002600         05  FX-RATE-WHOLE           PIC S9(12).                FXH
002700         05  FX-RATE-FRACTION        PIC 9(6).                 FXH
002800     03  FILLER                      PIC X(30).                FXH
