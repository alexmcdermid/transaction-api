000100******************************************************      FXQ
000200*                                                       *      FXQ
000300*    FXQREC.CPY                                         *      FXQ
000400*                                                       *      FXQ
000500*    LEDGER APPLICATION - RAW UPSTREAM FX FEED ROW       *      FXQ
000600*    ONE ROW PER QUOTE SUPPLIED BY THE UPSTREAM FX FEED  *      FXQ
000700*    FOR A SINGLE RUN.  NO KEY - SEQUENTIAL SCAN ONLY.   *      FXQ
000800*    CARRIED ON FX-FEED-FILE (LINE SEQUENTIAL).          *      FXQ
000900*                                                       *      FXQ
001000*    96-31  960822 DWP   ORIGINAL CUT                    *      FXQ
001100*    99-03  990115 DWP   Y2K - WIDEN EFFECTIVE TS FIELD  *      FXQ
001200******************************************************      FXQ
001300 01  FX-QUOTE-IN-RECORD.                                      FXQ
001400     03  FXQ-FROM-CCY                PIC X(3).                 FXQ
001500     03  FXQ-TO-CCY                  PIC X(3).                 FXQ
001600     03  FXQ-RATE                    PIC S9(12)V9(6).          FXQ
001700     03  FXQ-RATE-R REDEFINES FXQ-RATE.                        FXQ
001800         05  FXQ-RATE-WHOLE          PIC S9(12).                FXQ
001900         05  FXQ-RATE-FRACTION       PIC 9(6).                 FXQ
002000     03  FXQ-EFFECTIVE-TS            PIC X(20).                FXQ
002100     03  FILLER                      PIC X(20).                FXQ
