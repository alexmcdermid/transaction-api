000100******************************************************      SHL
000200*                                                       *      SHL
000300*    SHLREC.CPY                                         *      SHL
000400*                                                       *      SHL
000500*    LEDGER APPLICATION - SHARE LINK RECORD              *      SHL
000600*    ONE ENTRY PER TIME-LIMITED SHARE CODE ISSUED TO A   *      SHL
000700*    USER, KEYED BY SHL-CODE.  CARRIED ON SHARE-LINK-    *      SHL
000800*    FILE (LINE SEQUENTIAL).                             *      SHL
000900*                                                       *      SHL
001000*    99-18  990507 DWP   ORIGINAL CUT - WEB SHARE LINKS  *      SHL
001100*    99-31  990809 DWP   ADD SHL-REQUIRES-AUTH FLAG      *      SHL
001200*    01-22  20010719 CJT  ADD SHL-ACCESS-COUNT            *      SHL
001300******************************************************      SHL
001400 01  SHARE-LINK-RECORD.                                       SHL
001500     03  SHL-KEY.                                              SHL
001600         05  SHL-CODE                PIC X(8).                 SHL
001700     03  SHL-USER-ID                 PIC X(128).               SHL
001800     03  SHL-SHARE-TYPE              PIC X(20).                SHL
001900     03  SHL-DATA                    PIC X(4000).              SHL
002000     03  SHL-REQUIRES-AUTH           PIC X(1).                 SHL
002100         88  SHL-AUTH-IS-REQUIRED        VALUE "Y".             SHL
002200         88  SHL-AUTH-IS-NOT-REQUIRED    VALUE "N".             SHL
002300     03  SHL-EXPIRES-AT              PIC X(20).                SHL
002400     03  SHL-ACCESS-COUNT            PIC 9(9).                 SHL
002500     03  SHL-ACCESS-COUNT-R REDEFINES SHL-ACCESS-COUNT.         SHL
002600         05  SHL-ACC-CNT-HI          PIC 9(5).                 SHL
002700         05  SHL-ACC-CNT-LO          PIC 9(4).                 SHL
002800     03  FILLER                      PIC X(40).                SHL
