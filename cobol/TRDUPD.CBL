000100******************************************************      TRU
000200*   (c) 1987,1999 MERIDIAN INVESTOR SERVICES, INC.      *      TRU
000300*   ALL RIGHTS RESERVED.  UNPUBLISHED - RIGHTS RESERVED *      TRU
000400*   UNDER THE COPYRIGHT LAWS OF THE UNITED STATES.      *      TRU
000500*                                                       *      TRU
000600*   #ident  "@(#) ledgapp/TRDUPD.cbl  $Revision: 1.9 $" *      TRU
000700******************************************************      TRU
000800 IDENTIFICATION DIVISION.                                     TRU
000900 PROGRAM-ID.    TRDUPD.                                       TRU
001000 AUTHOR.        R A HOLLOWAY.                                 TRU
001100 INSTALLATION.  MERIDIAN INVESTOR SERVICES - DATA CENTER.     TRU
001200 DATE-WRITTEN.  01/06/87.                                     TRU
001300 DATE-COMPILED.                                               TRU
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.            TRU
001500******************************************************      TRU
001600*  CHANGE LOG                                           *      TRU
001700*  ----------                                           *      TRU
001800*  870106 RAH  ORIGINAL CUT - POST STOCK BUY/SELL TRADES*      TRU
001900*  880223 RAH  ADD SHORT-SALE MOVEMENT NEGATION          *      TRU
002000*  900308 LMK  ADD OPTION TRADES, MULTIPLIER = 100       *      TRU
002100*  920819 LMK  ADD TRD-FEES, SUBTRACT FROM GROSS PNL     *      TRU
002200*  950202 DWP  TK#4471 ENFORCE OPENED-AT NOT AFTER CLOSE*      TRU
002300*  970714 DWP  TK#5180 REQUIRE OPTION FIELDS FOR OPTION *      TRU
002400*  981006 DWP  TK#6002 Y2K - CCYYMMDD DATE FIELDS        *      TRU
002500*  990118 DWP  TK#6099 Y2K - VERIFIED CENTURY ROLLOVER  *      TRU
002600*  20011203 CJT TK#7240 ROUND PNL HALF-UP TO 2 DECIMALS *      TRU
002700*  20040915 CJT TK#8115 NORMALIZE SYMBOL TRIM/UPPERCASE *      TRU
002800*  20081130 BRN TK#9310 SURROGATE TRD-ID GENERATOR ADDED*      TRU
002900*  20150422 BRN TK#10224 WIDEN REJECT LOG, NO LOGIC CHG *      TRU
003000******************************************************      TRU
003100 ENVIRONMENT DIVISION.                                        TRU
003200 CONFIGURATION SECTION.                                       TRU
003300 SOURCE-COMPUTER.  MERIDIAN-4381.                              TRU
003400 OBJECT-COMPUTER.  MERIDIAN-4381.                              TRU
003500 SPECIAL-NAMES.                                                TRU
003600     C01 IS TOP-OF-FORM                                        TRU
003700     CLASS ALPHA-NUMERIC IS "A" THRU "Z" "a" THRU "z"          TRU
003800     UPSI-0 IS RERUN-SWITCH.                                   TRU
003900 INPUT-OUTPUT SECTION.                                         TRU
004000 FILE-CONTROL.                                                 TRU
004100     SELECT TRADE-REQ-FILE ASSIGN "TRADEREQ"                   TRU
004200         ORGANIZATION LINE SEQUENTIAL                         TRU
004300         STATUS FILE-STATUS.                                   TRU
004400     SELECT OLD-TRADE-FILE ASSIGN "OLDTRADE"                   TRU
004500         ORGANIZATION LINE SEQUENTIAL                         TRU
004600         STATUS FILE-STATUS.                                   TRU
004700     SELECT NEW-TRADE-FILE ASSIGN "NEWTRADE"                   TRU
004800         ORGANIZATION LINE SEQUENTIAL                         TRU
004900         STATUS FILE-STATUS.                                   TRU
005000     SELECT REJECT-FILE ASSIGN "TRADEREJ"                      TRU
005100         ORGANIZATION LINE SEQUENTIAL                         TRU
005200         STATUS FILE-STATUS.                                   TRU
005300 DATA DIVISION.                                                TRU
005400 FILE SECTION.                                                 TRU
005500 FD  TRADE-REQ-FILE; RECORD 869.                               TRU
005600 01  TRADE-REQ-ITEM.                                           TRU
005700     COPY TRDREC.                                              TRU
005800 FD  OLD-TRADE-FILE; RECORD 869.                               TRU
005900 01  OLD-TRADE-ITEM.                                           TRU
006000     COPY TRDREC.                                              TRU
006100 FD  NEW-TRADE-FILE; RECORD 869.                                TRU
006200 01  NEW-TRADE-ITEM.                                           TRU
006300     COPY TRDREC.                                              TRU
006400 FD  REJECT-FILE; RECORD 90.                                   TRU
006500 01  REJECT-ITEM.                                              TRU
006600     05  REJ-TRD-ID          PIC X(36).                        TRU
006700     05  FILLER              PIC X(4).                         TRU
006800     05  REJ-REASON          PIC X(50).                        TRU
006900 WORKING-STORAGE SECTION.                                      TRU
007000******************************************************      TRU
007100* FILE STATUS                                           *      TRU
007200******************************************************      TRU
007300 01  FILE-STATUS.                                              TRU
007400     05  STATUS-1             PIC X.                           TRU
007500     05  STATUS-2             PIC X.                           TRU
007600******************************************************      TRU
007700* LOG MESSAGE DEFINITIONS                                *      TRU
007800******************************************************      TRU
007900 01  LOGMSG.                                                   TRU
008000     05  FILLER               PIC X(10) VALUE "TRDUPD   :".    TRU
008100     05  LOGMSG-TEXT          PIC X(50).                       TRU
008200 01  LOGMSG-ERR.                                                TRU
008300     05  FILLER               PIC X(14) VALUE "TRDUPD ERR   :".TRU
008400     05  LOG-ERR-ROUTINE      PIC X(12).                       TRU
008500     05  FILLER               PIC X(10) VALUE " REASON => ".   TRU
008600     05  LOG-ERR-REASON       PIC X(40).                       TRU
008700 01  LOGMSG-LEN               PIC S9(9) COMP-5.                TRU
008800 01  LOGMSG-ERR-LEN           PIC S9(9) COMP-5.                TRU
008900******************************************************      TRU
009000* OLD-MASTER IN-MEMORY TABLE - LOADED ONCE AT START      *      TRU
009100******************************************************      TRU
009200 01  OLD-TRADE-TABLE.                                          TRU
009500     COPY TRDREC REPLACING                                     TRU
009600         ==01  TRADE-RECORD== BY                                TRU
009700         ==02  OT-ITEM-DETAIL OCCURS 5000 TIMES                 TRU
009800             INDEXED BY OT-IDX==.                               TRU
009900 77  OT-COUNT                 PIC S9(9) COMP-5 VALUE 0.        TRU
010000 77  OT-MATCH-IDX             PIC S9(9) COMP-5 VALUE 0.        TRU
010100 77  OT-SCAN-IDX              PIC S9(9) COMP-5 VALUE 0.        TRU
010200******************************************************      TRU
010300* WORKING FIELDS FOR P&L COMPUTATION                     *      TRU
010400******************************************************      TRU
010500 01  WS-MOVEMENT              PIC S9(14)V9(4).                 TRU
010600 77  WS-MULTIPLIER            PIC S9(3)  COMP   VALUE 1.       TRU
010700 01  WS-GROSS                PIC S9(18)V9(4).                 TRU
010800 01  WS-GROSS-R REDEFINES WS-GROSS.                            TRU
010900     05  WS-GROSS-WHOLE       PIC S9(18).                      TRU
011000     05  WS-GROSS-FRACTION    PIC 9(4).                        TRU
011100 77  WS-VALID-TRADE           PIC X VALUE "Y".                 TRU
011200     88  WS-TRADE-IS-VALID        VALUE "Y".                   TRU
011300     88  WS-TRADE-IS-INVALID      VALUE "N".                   TRU
011400 01  WS-REJECT-REASON         PIC X(50).                       TRU
011500 77  WS-IS-UPDATE             PIC X VALUE "N".                 TRU
011600     88  WS-THIS-IS-UPDATE        VALUE "Y".                   TRU
011700     88  WS-THIS-IS-INSERT        VALUE "N".                   TRU
011800 77  WS-EOF-REQUEST           PIC X VALUE "N".                 TRU
011900     88  WS-NO-MORE-REQUESTS      VALUE "Y".                   TRU
012000 77  WS-EOF-OLD-MASTER        PIC X VALUE "N".                 TRU
012100     88  WS-NO-MORE-OLD-MASTER    VALUE "Y".                   TRU
012200******************************************************      TRU
012300* SURROGATE TRD-ID GENERATOR                              *      TRU
012400******************************************************      TRU
012500 77  WS-RUN-DATE              PIC 9(8).                        TRU
012600 77  WS-ID-SEQ                PIC S9(9) COMP-5 VALUE 0.        TRU
012700 01  WS-NEW-TRD-ID.                                            TRU
012800     05  WS-NEW-ID-TAG        PIC X(4)  VALUE "TRD-".          TRU
012900     05  WS-NEW-ID-DATE       PIC 9(8).                        TRU
013000     05  WS-NEW-ID-DASH       PIC X     VALUE "-".             TRU
013100     05  WS-NEW-ID-SEQ        PIC 9(9).                        TRU
013200     05  FILLER               PIC X(14) VALUE SPACES.          TRU
013300 01  WS-NEW-TRD-ID-R REDEFINES WS-NEW-TRD-ID.                  TRU
013400     05  FILLER               PIC X(22).                       TRU
013500     05  WS-NEW-ID-PAD        PIC X(14).                       TRU
013600******************************************************      TRU
013700 LINKAGE SECTION.                                              TRU
013800******************************************************      TRU
013900 PROCEDURE DIVISION.                                           TRU
014000******************************************************      TRU
014100 START-TRDUPD.                                                 TRU
014200     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                      TRU
014300     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.              TRU
014400     MOVE "Started" TO LOGMSG-TEXT.                            TRU
014500     PERFORM DO-USERLOG.                                       TRU
014600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                    TRU
014700     PERFORM 1000-LOAD-OLD-MASTER THRU 1000-EXIT.              TRU
014800     OPEN INPUT TRADE-REQ-FILE.                                TRU
014900     OPEN OUTPUT REJECT-FILE.                                  TRU
015000     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT               TRU
015100         UNTIL WS-NO-MORE-REQUESTS.                            TRU
015200     CLOSE TRADE-REQ-FILE.                                     TRU
015300     CLOSE REJECT-FILE.                                        TRU
015400     PERFORM 5000-REWRITE-MASTER THRU 5000-EXIT.               TRU
015500     MOVE "Completed" TO LOGMSG-TEXT.                          TRU
015600     PERFORM DO-USERLOG.                                       TRU
015700     PERFORM EXIT-PROGRAM THRU EXIT-PROGRAM-EXIT.              TRU
015800******************************************************      TRU
015900* 1000 - LOAD ENTIRE OLD TRADE MASTER INTO WORKING TABLE *      TRU
016000******************************************************      TRU
016100 1000-LOAD-OLD-MASTER.                                         TRU
016200     OPEN INPUT OLD-TRADE-FILE.                                TRU
016300     READ OLD-TRADE-FILE INTO OT-ITEM-DETAIL (1)                TRU
016400         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                 TRU
016500     PERFORM 1100-LOAD-ONE-ENTRY THRU 1100-EXIT                TRU
016600         UNTIL WS-NO-MORE-OLD-MASTER.                          TRU
016700     CLOSE OLD-TRADE-FILE.                                     TRU
016800     GO TO 1000-EXIT.                                          TRU
016900 1100-LOAD-ONE-ENTRY.                                          TRU
017000     ADD 1 TO OT-COUNT.                                        TRU
017100     MOVE OT-ITEM-DETAIL (1) TO OT-ITEM-DETAIL (OT-COUNT).     TRU
017200     READ OLD-TRADE-FILE INTO OT-ITEM-DETAIL (1)                TRU
017300         AT END MOVE "Y" TO WS-EOF-OLD-MASTER.                 TRU
017400 1100-EXIT.                                                    TRU
017500     EXIT.                                                     TRU
017600 1000-EXIT.                                                    TRU
017700     EXIT.                                                     TRU
017800******************************************************      TRU
017900* 2000 - READ ONE REQUEST, VALIDATE, COMPUTE, POST       *      TRU
018000******************************************************      TRU
018100 2000-PROCESS-REQUESTS.                                        TRU
018200     READ TRADE-REQ-FILE INTO TRADE-REQ-ITEM                   TRU
018300         AT END MOVE "Y" TO WS-EOF-REQUEST                     TRU
018400         GO TO 2000-EXIT.                                      TRU
018500     MOVE "Y" TO WS-VALID-TRADE.                               TRU
018600     MOVE SPACES TO WS-REJECT-REASON.                          TRU
018700     PERFORM 2100-VALIDATE-TRADE THRU 2100-EXIT.               TRU
018800     IF WS-TRADE-IS-INVALID                                    TRU
018900         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT              TRU
019000         GO TO 2000-EXIT.                                      TRU
019100     PERFORM 2500-NORMALIZE-TRADE THRU 2500-EXIT.              TRU
019200     PERFORM 3000-COMPUTE-PNL THRU 3000-EXIT.                  TRU
019300     PERFORM 4000-LOCATE-TRADE THRU 4000-EXIT.                 TRU
019400     IF WS-THIS-IS-UPDATE                                      TRU
019500         MOVE TRADE-REQ-ITEM TO OT-ITEM-DETAIL (OT-MATCH-IDX)  TRU
019600     ELSE                                                      TRU
019700         PERFORM 4500-GENERATE-ID THRU 4500-EXIT                TRU
019800         ADD 1 TO OT-COUNT                                     TRU
019900         MOVE TRADE-REQ-ITEM TO OT-ITEM-DETAIL (OT-COUNT)       TRU
020000         MOVE WS-NEW-TRD-ID TO TRD-ID IN                        TRU
020100             OT-ITEM-DETAIL (OT-COUNT).                        TRU
020200 2000-EXIT.                                                    TRU
020300     EXIT.                                                     TRU
020400******************************************************      TRU
020500* 2100 - OPTION-FIELD REQUIREMENT AND DATE-ORDER RULE    *      TRU
020600******************************************************      TRU
020700 2100-VALIDATE-TRADE.                                          TRU
020800     IF TRD-ASSET-TYPE IN TRADE-REQ-ITEM = "OPTION"             TRU
020900         IF TRD-OPTION-TYPE IN TRADE-REQ-ITEM = SPACES OR       TRU
020910            TRD-STRIKE-PRICE IN TRADE-REQ-ITEM = ZERO OR        TRU
020920            TRD-EXPIRY-DATE IN TRADE-REQ-ITEM = ZERO            TRU
021000             MOVE "N" TO WS-VALID-TRADE                        TRU
021100             MOVE "OPTION FIELDS MISSING" TO WS-REJECT-REASON  TRU
021200             GO TO 2100-EXIT.                                   TRU
021300     IF TRD-OPENED-AT IN TRADE-REQ-ITEM >                       TRU
021400        TRD-CLOSED-AT IN TRADE-REQ-ITEM                         TRU
021500         MOVE "N" TO WS-VALID-TRADE                            TRU
021600         MOVE "OPENED-AT AFTER CLOSED-AT" TO WS-REJECT-REASON  TRU
022000-        .                                                     TRU
022100 2100-EXIT.                                                    TRU
022200     EXIT.                                                     TRU
022300******************************************************      TRU
022400* 2500 - NORMALIZE SYMBOL, CLEAR OPTION FIELDS IF STOCK  *      TRU
022500******************************************************      TRU
022600 2500-NORMALIZE-TRADE.                                          TRU
022700     INSPECT TRD-SYMBOL IN TRADE-REQ-ITEM CONVERTING             TRU
022800         "abcdefghijklmnopqrstuvwxyz" TO                        TRU
022900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          TRU
023700     IF TRD-ASSET-TYPE IN TRADE-REQ-ITEM NOT = "OPTION"          TRU
023800         MOVE SPACES TO TRD-OPTION-TYPE IN TRADE-REQ-ITEM        TRU
023900         MOVE ZERO TO TRD-STRIKE-PRICE IN TRADE-REQ-ITEM         TRU
024000         MOVE ZERO TO TRD-EXPIRY-DATE IN TRADE-REQ-ITEM.         TRU
024100 2500-EXIT.                                                    TRU
024200     EXIT.                                                     TRU
024300******************************************************      TRU
024400* 3000 - REALIZED P&L FORMULA                            *      TRU
024500******************************************************      TRU
024600 3000-COMPUTE-PNL.                                              TRU
024700     COMPUTE WS-MOVEMENT =                                      TRU
024800         TRD-EXIT-PRICE IN TRADE-REQ-ITEM -                     TRU
024900         TRD-ENTRY-PRICE IN TRADE-REQ-ITEM.                     TRU
025000     IF TRD-DIRECTION IN TRADE-REQ-ITEM = "SHORT"                TRU
025100         COMPUTE WS-MOVEMENT = WS-MOVEMENT * -1.                TRU
025200     IF TRD-ASSET-TYPE IN TRADE-REQ-ITEM = "OPTION"              TRU
025300         MOVE 100 TO WS-MULTIPLIER                              TRU
025400     ELSE                                                       TRU
025500         MOVE 1 TO WS-MULTIPLIER.                                TRU
025600     COMPUTE WS-GROSS ROUNDED =                                  TRU
025700         WS-MOVEMENT * TRD-QUANTITY IN TRADE-REQ-ITEM            TRU
025800             * WS-MULTIPLIER.                                    TRU
025900     COMPUTE TRD-REALIZED-PNL IN TRADE-REQ-ITEM ROUNDED =        TRU
026000         WS-GROSS - TRD-FEES IN TRADE-REQ-ITEM.                  TRU
026100 3000-EXIT.                                                    TRU
026200     EXIT.                                                     TRU
026300******************************************************      TRU
026400* 4000 - LOCATE MATCHING OLD-MASTER ENTRY BY ID/USER-ID  *      TRU
026500******************************************************      TRU
026600 4000-LOCATE-TRADE.                                              TRU
026700     MOVE 0 TO OT-MATCH-IDX.                                    TRU
026800     MOVE "N" TO WS-IS-UPDATE.                                  TRU
026900     IF TRD-ID IN TRADE-REQ-ITEM = SPACES                       TRU
027000         GO TO 4000-EXIT.                                       TRU
027100     PERFORM 4050-SCAN-ONE-ENTRY THRU 4050-EXIT                 TRU
027200         VARYING OT-SCAN-IDX FROM 1 BY 1                        TRU
027300             UNTIL OT-SCAN-IDX > OT-COUNT OR                    TRU
027400                 OT-MATCH-IDX NOT = 0.                          TRU
027500     GO TO 4000-EXIT.                                            TRU
027600 4050-SCAN-ONE-ENTRY.                                            TRU
027700     IF TRD-ID IN OT-ITEM-DETAIL (OT-SCAN-IDX) =                 TRU
027800             TRD-ID IN TRADE-REQ-ITEM                            TRU
027900       AND TRD-USER-ID IN OT-ITEM-DETAIL (OT-SCAN-IDX) =         TRU
028000             TRD-USER-ID IN TRADE-REQ-ITEM                       TRU
028100         MOVE OT-SCAN-IDX TO OT-MATCH-IDX                       TRU
028200         MOVE "Y" TO WS-IS-UPDATE.                               TRU
028300 4050-EXIT.                                                      TRU
028310     EXIT.                                                       TRU
028320 4000-EXIT.                                                    TRU
028330     EXIT.                                                     TRU
028340******************************************************      TRU
028350* 4500 - GENERATE A SURROGATE TRD-ID FOR A NEW TRADE     *      TRU
028360******************************************************      TRU
028700 4500-GENERATE-ID.                                              TRU
028800     ADD 1 TO WS-ID-SEQ.                                        TRU
028900     MOVE WS-RUN-DATE TO WS-NEW-ID-DATE.                        TRU
029000     MOVE WS-ID-SEQ TO WS-NEW-ID-SEQ.                            TRU
029100     MOVE SPACES TO WS-NEW-ID-PAD.                              TRU
029200 4500-EXIT.                                                    TRU
029300     EXIT.                                                     TRU
029400******************************************************      TRU
029500* 2900 - LOG AND RECORD A REJECTED REQUEST                *      TRU
029600******************************************************      TRU
029700 2900-WRITE-REJECT.                                             TRU
029800     MOVE TRD-ID IN TRADE-REQ-ITEM TO REJ-TRD-ID.               TRU
029900     MOVE WS-REJECT-REASON TO REJ-REASON.                       TRU
030000     WRITE REJECT-ITEM.                                          TRU
030100     MOVE "2100-VALIDATE" TO LOG-ERR-ROUTINE.                    TRU
030200     MOVE WS-REJECT-REASON TO LOG-ERR-REASON.                    TRU
030300     PERFORM DO-USERLOG-ERR.                                     TRU
030400 2900-EXIT.                                                    TRU
030500     EXIT.                                                     TRU
030600******************************************************      TRU
030700* 5000 - REWRITE THE TRADE MASTER FROM THE WORKING TABLE *      TRU
030800******************************************************      TRU
030900 5000-REWRITE-MASTER.                                           TRU
031000     OPEN OUTPUT NEW-TRADE-FILE.                                TRU
031100     PERFORM 5050-WRITE-ONE-ENTRY THRU 5050-EXIT                TRU
031200         VARYING OT-SCAN-IDX FROM 1 BY 1                        TRU
031300             UNTIL OT-SCAN-IDX > OT-COUNT.                      TRU
031400     CLOSE NEW-TRADE-FILE.                                      TRU
031460 5050-WRITE-ONE-ENTRY.                                           TRU
031470     MOVE OT-ITEM-DETAIL (OT-SCAN-IDX) TO NEW-TRADE-ITEM.        TRU
031480     WRITE NEW-TRADE-ITEM.                                       TRU
031490 5050-EXIT.                                                      TRU
031495     EXIT.                                                       TRU
031600 5000-EXIT.                                                    TRU
031700     EXIT.                                                     TRU
031900******************************************************      TRU
032000* LOG MESSAGES TO THE RUN LOG                             *      TRU
032100******************************************************      TRU
032200 DO-USERLOG.                                                    TRU
032300     CALL "USERLOG" USING LOGMSG                                TRU
032400         LOGMSG-LEN.                                            TRU
032500 DO-USERLOG-ERR.                                                 TRU
032600     CALL "USERLOG" USING LOGMSG-ERR                            TRU
032700         LOGMSG-ERR-LEN.                                         TRU
032800******************************************************      TRU
032900* LEAVE                                                  *      TRU
033000******************************************************      TRU
033100 EXIT-PROGRAM.                                                   TRU
033200     STOP RUN.                                                   TRU
033300 EXIT-PROGRAM-EXIT.                                              TRU
033400     EXIT.                                                       TRU
